000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . OUTBXEVT                             *
000400*    DESCRIPTION  . . . . WEB-SHOP OUTBOX EVENT QUEUE RECORD.   *
000500*                         ONE ROW PER QUEUED FOLLOW-UP ACTION   *
000600*                         FOR AN EXTERNALLY-SOURCED ORDER,      *
000700*                         KEYED BY EVENT-ID ON THE OUTBXEVT     *
000800*                         FILE. CLAIMED WITH A LOCK STAMP BY    *
000900*                         THE OBXDISP BATCH DISPATCHER.         *
001000* #ident "@(#) cobol/OUTBXEVT.cpy  $Revision: 1.1 $"            *
001100*    AMENDMENT HISTORY                                          *
001200*    DATE      INIT  REQUEST    DESCRIPTION                     *
001300*    06/14/01   TSV  CR-0655    ORIGINAL COPYBOOK - WEB SHOP    *
001400*                              FEED-IN PROJECT.                 *
001500*---------------------------------------------------------------*
001600 01  EVENT-RECORD.
001700     05  EVENT-ID                 PIC 9(09).
001800     05  EVENT-TYPE               PIC X(64).
001900         88  EVENT-TY-INGESTED   VALUE "EXTERNAL_ORDER_INGESTED".
002000         88  EVENT-TY-REJECTED   VALUE "EXTERNAL_ORDER_REJECTED".
002100         88  EVENT-TY-CANCEL-RESULT
002200                       VALUE "EXTERNAL_ORDER_CANCEL_RESULT".
002300     05  EVENT-ORDER-ID           PIC 9(09).
002400     05  EVENT-STATUS             PIC X(16).
002500         88  EVENT-ST-PENDING             VALUE "PENDING".
002600         88  EVENT-ST-PROCESSING          VALUE "PROCESSING".
002700         88  EVENT-ST-PROCESSED           VALUE "PROCESSED".
002800         88  EVENT-ST-FAILED              VALUE "FAILED".
002900         88  EVENT-ST-DEAD                VALUE "DEAD".
003000     05  EVENT-PAYLOAD            PIC X(2000).
003100     05  EVENT-ATTEMPTS           PIC 9(04) COMP.
003200     05  EVENT-AVAILABLE-AT.
003300         10  EVENT-AVAIL-DATE     PIC 9(08).
003400         10  EVENT-AVAIL-TIME     PIC 9(06).
003500     05  EVENT-LAST-ERROR         PIC X(200).
003600     05  EVENT-CREATED-AT.
003700         10  EVENT-CREATED-DATE   PIC 9(08).
003800         10  EVENT-CREATED-TIME   PIC 9(06).
003900     05  EVENT-LOCKED-AT.
004000         10  EVENT-LOCKED-DATE    PIC 9(08).
004100         10  EVENT-LOCKED-TIME    PIC 9(06).
004200     05  EVENT-LOCKED-BY          PIC X(100).
004300     05  EVENT-PROCESSED-AT.
004400         10  EVENT-PROC-DATE      PIC 9(08).
004500         10  EVENT-PROC-TIME      PIC 9(06).
004600     05  FILLER                   PIC X(20).
