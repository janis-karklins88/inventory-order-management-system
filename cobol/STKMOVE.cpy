000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . STKMOVE                              *
000400*    DESCRIPTION  . . . . STOCK MOVEMENT LEDGER RECORD. WRITTEN *
000500*                         ONCE FOR EVERY QUANTITY CHANGE MADE   *
000600*                         TO AN INVNMAST ROW - APPEND ONLY,     *
000700*                         NEVER REWRITTEN, NEVER DELETED. THE   *
000800*                         MOVEMENT-ID IS THE INSERTION-ORDER    *
000900*                         KEY ON THE STKMOVE FILE.              *
001000* #ident "@(#) cobol/STKMOVE.cpy  $Revision: 1.2 $"             *
001100*    AMENDMENT HISTORY                                          *
001200*    DATE      INIT  REQUEST    DESCRIPTION                     *
001300*    05/30/88   RHV  CR-0114    ORIGINAL COPYBOOK.              *
001400*    09/09/97   DOK  PR-97-066   ADDED MOVEMENT-TYPE - AUDIT    *
001500*                               NEEDED TO TELL A RESERVE FROM A *
001600*                               MANUAL ADJUSTMENT ON THE SAME   *
001700*                               INVENTORY ROW.                  *
001800*---------------------------------------------------------------*
001900 01  MOVEMENT-RECORD.
002000     05  MOVEMENT-ID              PIC 9(09).
002100     05  MOVEMENT-INVENTORY-ID    PIC 9(09).
002200     05  MOVEMENT-DELTA           PIC S9(09).
002300     05  MOVEMENT-DELTA-R REDEFINES MOVEMENT-DELTA.
002400         10  MOVEMENT-DELTA-SIGN  PIC X(01).
002500         10  MOVEMENT-DELTA-DGTS  PIC 9(08).
002600     05  MOVEMENT-REASON          PIC X(200).
002700     05  MOVEMENT-ORDER-ID        PIC 9(09).
002800     05  MOVEMENT-TYPE            PIC X(32).
002900         88  MOVEMENT-TY-RESERVED         VALUE "ORDER_RESERVED".
003000         88  MOVEMENT-TY-FULFILLED        VALUE "ORDER_FULFILLED".
003100         88  MOVEMENT-TY-RELEASED         VALUE "ORDER_RELEASED".
003200         88  MOVEMENT-TY-RETURNED         VALUE "ORDER_RETURNED".
003300         88  MOVEMENT-TY-MANUAL           VALUE "MANUAL_ADJUSTMENT".
003400     05  MOVEMENT-CREATED-AT.
003500         10  MOVEMENT-CREATED-DATE PIC 9(08).
003600         10  MOVEMENT-CREATED-TIME PIC 9(06).
003700     05  FILLER                   PIC X(20).
