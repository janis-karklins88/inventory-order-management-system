000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . DATETIME                             *
000400*    DESCRIPTION  . . . . COMMON RUN-DATE/RUN-TIME WORK AREA.   *
000500*                         COPIED INTO EVERY PROGRAM THAT NEEDS  *
000600*                         TO STAMP A TIMESTAMP FIELD. LOADED BY *
000700*                         THE 1050-GET-CURRENT-STAMP PARAGRAPH, *
000800*                         WHICH EACH PROGRAM PERFORMS ONCE AT   *
000900*                         THE TOP OF ITS MAIN LOOP.             *
001000* #ident "@(#) cobol/DATETIME.cpy  $Revision: 1.3 $"            *
001100*    AMENDMENT HISTORY                                          *
001200*    DATE      INIT  REQUEST    DESCRIPTION                     *
001300*    03/14/87   RHV  CR-0091    ORIGINAL COPYBOOK.              *
001400*    01/06/99   MOK  Y2K-0037    CCYY ALREADY 4-DIGIT - ADDED   *
001500*                               CENTURY-CHECK FOR THE AUDITORS' *
001600*                               Y2K SIGN-OFF.                   *
001700*---------------------------------------------------------------*
001800 01  CURRENT-STAMP.
001900     05  TODAY-DATE               PIC 9(08).
002000     05  TODAY-DATE-R REDEFINES TODAY-DATE.
002100         10  TODAY-CCYY           PIC 9(04).
002200         10  TODAY-MM             PIC 9(02).
002300         10  TODAY-DD             PIC 9(02).
002400     05  TODAY-TIME               PIC 9(06).
002500     05  TODAY-TIME-R REDEFINES TODAY-TIME.
002600         10  TODAY-HH             PIC 9(02).
002700         10  TODAY-MN             PIC 9(02).
002800         10  TODAY-SS             PIC 9(02).
002900     05  CENTURY-CHECK            PIC 9(02).
003000     05  FILLER                   PIC X(04).
