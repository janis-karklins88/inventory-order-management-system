000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1987, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.                           *
000600*                                                                *
000700* #ident "@(#) cobol/INVMAINT.cbl  $Revision: 2.5 $"             *
000800*                                                                *
000900*---------------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. INVMAINT.
001200 AUTHOR. R. HALVORSEN.
001300 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001400 DATE-WRITTEN. APRIL 1987.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001700     OUTSIDE THE DATA PROCESSING DEPARTMENT.
001800*---------------------------------------------------------------*
001900*    FUNCTION.                                                  *
002000*        MAINTAINS THE WAREHOUSE INVENTORY MASTER (INVNMST),    *
002100*        ONE ROW PER PRODUCT.  SINCE INVENTORY IS STRICTLY      *
002200*        ONE-FOR-ONE WITH THE PRODUCT CATALOG, THIS SHOP REUSES *
002300*        THE PRODUCT ID AS THE INVENTORY ID - THERE IS NO       *
002400*        SEPARATE INVENTORY KEY GENERATOR.  EVERY QUANTITY      *
002500*        MOVE IS MIRRORED ONTO THE STOCK-MOVEMENT LEDGER        *
002600*        (STKMOVE) AND, WHEN A BIN DROPS BELOW ITS REORDER      *
002700*        POINT FOR THE FIRST TIME, ONTO THE ALERT LEDGER        *
002800*        (ALERTREC) AND THE BUYER NOTIFICATION QUEUE            *
002900*        (NOTIFTSK).  MOVEMENT/ALERT/TASK IDS ARE ASSIGNED      *
003000*        SEQUENTIALLY WITHIN THIS RUN, STARTING AT ONE EACH     *
003100*        STEP - THE NIGHTLY SORT/MERGE THAT FOLLOWS THIS STEP   *
003200*        RENUMBERS THE LEDGERS ONTO THEIR PERMANENT ID SPACE.   *
003300*                                                                *
003400*    AMENDMENT HISTORY                                          *
003500*    DATE      INIT  REQUEST     DESCRIPTION                    *
003600*    04/02/87   RHV  CR-0092     ORIGINAL PROGRAM.               *
003700*    10/11/90   RHV  CR-0301     ADDED THE RESERVE/CANCRES/      *
003800*                               FULFILL FUNCTIONS FOR THE NEW   *
003900*                               ORDER-ENTRY TIE-IN.              *
004000*    06/23/93   JPL  PR-93-077   ADDED CLEAR-LOW-QTY HYSTERESIS  *
004100*                               SO THE REORDER REPORT STOPPED    *
004200*                               FLAPPING ON AND OFF EACH NIGHT.  *
004300*    02/08/94   JPL  PR-94-012   ADJUST FUNCTION NOW REQUIRES A  *
004400*                               REASON CODE FOR THE AUDITORS.    *
004500*    01/06/99   MOK  Y2K-0038    CONVERTED ALERT/TASK TIMESTAMPS *
004600*                               TO CCYYMMDD - REVIEWED, OK.      *
004700*    06/14/01   TSV  CR-0656     ADDED THE NOTIFTSK QUEUE WRITE  *
004800*                               FOR THE WEB-SHOP LOW-STOCK       *
004900*                               BUYER E-MAIL PROJECT.            *
005000*    03/04/26   RKH  PR-26-019   RENAMED THE INVTRAN/INVNMST/    *
005100*                               STKMOVE/INVRSLT FIELDS TO THE    *
005200*                               SHOP'S ORDINARY FILE-<ATTRIBUTE> *
005300*                               NAMING, AND DROPPED THE ==AV-==/ *
005400*                               ==NV-== COPY REPLACING ON THE    *
005500*                               ALERTREC/NOTIFTSK FDS - NEITHER  *
005600*                               ONE HAD A SECOND VIEW TO PROTECT *
005700*                               AGAINST IN THIS PROGRAM.          *
005800*    08/09/26   RKH  PR-26-024   ALERTREC ROW WAS BEING WRITTEN  *
005900*                               WITH BLANK SKU/NAME SNAPSHOTS -  *
006000*                               OPENED PRODMST INPUT AND LOOK UP *
006100*                               THE PRODUCT IN 6100-RAISE-ALERT  *
006200*                               BEFORE THE WRITE.                *
006300*    08/10/26   RKH  PR-26-026   ADDED THE LIST FUNCTION SO THE  *
006400*                               WAREHOUSE CAN GET A FILTERED,    *
006500*                               PAGED SNAPSHOT OF INVNMST WITHOUT*
006600*                               GOING THROUGH THE ON-LINE CICS   *
006700*                               INQUIRY - PAGE SIZE IS HELD AT   *
006800*                               100 ROWS NO MATTER WHAT INVTRAN  *
006900*                               ASKS FOR.                        *
007000*---------------------------------------------------------------*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-370.
007400 OBJECT-COMPUTER.  IBM-370.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS VALID-INV-FUNCTION IS "CREATE" "ADDSTK" "REDSTK"
007800                                  "RESERVE" "CANCRES" "FULFILL"
007900                                  "ADJUST" "LIST"
008000     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT INVTRAN ASSIGN TO "INVTRAN"
008400             ORGANIZATION IS SEQUENTIAL
008500             FILE STATUS IS FILE-STATUS.
008600     SELECT INVNMST ASSIGN TO "INVNMST"
008700             ORGANIZATION IS INDEXED
008800             ACCESS IS DYNAMIC
008900             RECORD KEY IS FILE-INVENTORY-PRODUCT-ID
009000             FILE STATUS IS FILE-STATUS.
009100     SELECT STKMOVE ASSIGN TO "STKMOVE"
009200             ORGANIZATION IS SEQUENTIAL
009300             FILE STATUS IS FILE-STATUS.
009400     SELECT ALERTREC ASSIGN TO "ALERTREC"
009500             ORGANIZATION IS SEQUENTIAL
009600             FILE STATUS IS FILE-STATUS.
009700     SELECT NOTIFTSK ASSIGN TO "NOTIFTSK"
009800             ORGANIZATION IS SEQUENTIAL
009900             FILE STATUS IS FILE-STATUS.
010000     SELECT PRODMST ASSIGN TO "PRODMST"
010100             ORGANIZATION IS INDEXED
010200             ACCESS IS RANDOM
010300             RECORD KEY IS PRODUCT-ID
010400             FILE STATUS IS FILE-STATUS.
010500     SELECT INVRSLT ASSIGN TO "INVRSLT"
010600             ORGANIZATION IS SEQUENTIAL
010700             FILE STATUS IS FILE-STATUS.
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  INVTRAN; RECORD 263.
011100 01  FILE-TRAN-RECORD.
011200     05  FILE-TRAN-FUNCTION       PIC X(08).
011300     05  FILE-TRAN-PRODUCT-ID     PIC 9(09).
011400     05  FILE-TRAN-QUANTITY       PIC S9(09).
011500     05  FILE-TRAN-REORDER-LEVEL  PIC 9(09).
011600     05  FILE-TRAN-CLEAR-LOW-QTY  PIC 9(09).
011700     05  FILE-TRAN-LOW-ONLY-SW    PIC X(01).
011800         88  FILE-TRAN-LOW-ONLY           VALUE "Y".
011900     05  FILE-TRAN-MIN-QTY        PIC S9(09).
012000     05  FILE-TRAN-MAX-QTY        PIC S9(09).
012100     05  FILE-TRAN-REASON         PIC X(200).
012200 FD  INVNMST; RECORD 76.
012300 01  FILE-INVENTORY-RECORD.
012400     05  FILE-INVENTORY-PRODUCT-ID PIC 9(09).
012500     05  FILE-INVENTORY-QTY-ON-HAND PIC S9(09).
012600     05  FILE-INVENTORY-QTY-RESERVED PIC S9(09).
012700     05  FILE-INVENTORY-REORDER-LEVEL PIC 9(09).
012800     05  FILE-INVENTORY-CLEAR-LOW-QTY PIC 9(09).
012900     05  FILE-INVENTORY-LOW-QTY-SW PIC 9(01).
013000         88  FILE-INVENTORY-IS-LOW        VALUE 1.
013100         88  FILE-INVENTORY-IS-NOT-LOW    VALUE 0.
013200     05  FILLER                   PIC X(30).
013300 FD  STKMOVE; RECORD 282.
013400 01  FILE-MOVEMENT-RECORD.
013500     05  FILE-MOVEMENT-ID         PIC 9(09).
013600     05  FILE-MOVEMENT-INVENTORY-ID PIC 9(09).
013700     05  FILE-MOVEMENT-DELTA      PIC S9(09).
013800     05  FILE-MOVEMENT-REASON     PIC X(200).
013900     05  FILE-MOVEMENT-ORDER-ID   PIC 9(09).
014000     05  FILE-MOVEMENT-TYPE       PIC X(32).
014100     05  FILE-MOVEMENT-CREATED-DATE PIC 9(08).
014200     05  FILE-MOVEMENT-CREATED-TIME PIC 9(06).
014300 FD  ALERTREC; RECORD 411.
014400     COPY ALERTREC.
014500 FD  NOTIFTSK; RECORD 141.
014600     COPY NOTIFTSK.
014700 FD  PRODMST; RECORD 2351.
014800     COPY PRODMAST.
014900 FD  INVRSLT; RECORD 80.
015000 01  FILE-RESULT-LINE.
015100     05  FILE-RESULT-FUNCTION     PIC X(08).
015200     05  FILLER                   PIC X(01).
015300     05  FILE-RESULT-PRODUCT-ID   PIC 9(09).
015400     05  FILLER                   PIC X(01).
015500     05  FILE-RESULT-ERROR-TEXT   PIC X(55).
015600     05  FILLER                   PIC X(06).
015700 01  FILE-RESULT-LIST-LINE REDEFINES FILE-RESULT-LINE.
015800     05  FILE-RESULT-LIST-PRODUCT-ID PIC 9(09).
015900     05  FILLER                      PIC X(01).
016000     05  FILE-RESULT-LIST-ON-HAND    PIC -(08)9.
016100     05  FILLER                      PIC X(01).
016200     05  FILE-RESULT-LIST-AVAILABLE  PIC -(08)9.
016300     05  FILLER                      PIC X(01).
016400     05  FILE-RESULT-LIST-LOW-SW     PIC X(01).
016500     05  FILLER                      PIC X(49).
016600 WORKING-STORAGE SECTION.
016700     COPY DATETIME.
016800     COPY FILESTAT.
016900 01  SWITCHES.
017000     05  INVTRAN-EOF-SW           PIC X(01) VALUE "N".
017100         88  INVTRAN-EOF                  VALUE "Y".
017200     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
017300     05  WAS-LOW-SW               PIC X(01).
017400         88  WAS-LOW                      VALUE "Y".
017500 01  COUNTERS.
017600     05  READ-COUNT               PIC 9(07) COMP.
017700     05  ACCEPT-COUNT             PIC 9(07) COMP.
017800     05  REJECT-COUNT             PIC 9(07) COMP.
017900     05  NEXT-MOVEMENT-ID         PIC 9(09) COMP.
018000     05  NEXT-ALERT-ID            PIC 9(09) COMP.
018100     05  NEXT-TASK-ID             PIC 9(09) COMP.
018200     05  PAGE-SIZE                PIC 9(03) COMP.
018300     05  LINE-COUNT               PIC 9(03) COMP.
018400     05  LISTED-COUNT             PIC 9(07) COMP.
018500 01  AVAILABLE-QTY                PIC S9(09).
018600 01  AVAILABLE-QTY-R REDEFINES AVAILABLE-QTY
018700                                   PIC X(09).
018800 01  SYSTEM-DATE                  PIC 9(06).
018900 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE.
019000     05  SYSTEM-YY                PIC 9(02).
019100     05  SYSTEM-MM                PIC 9(02).
019200     05  SYSTEM-DD                PIC 9(02).
019300 01  SYSTEM-TIME                  PIC 9(06).
019400 01  SYSTEM-TIME-R REDEFINES SYSTEM-TIME.
019500     05  SYSTEM-HH                PIC 9(02).
019600     05  SYSTEM-MN                PIC 9(02).
019700     05  SYSTEM-SS                PIC 9(02).
019800 01  CENTURY-PREFIX               PIC 9(02).
019900 01  LOGMSG.
020000     05  FILLER                   PIC X(10) VALUE "INVMAINT=>".
020100     05  LOGMSG-TEXT              PIC X(60).
020200 01  LOGMSG-ERR.
020300     05  FILLER                   PIC X(14)
020400                                   VALUE "INVMAINT ERR=>".
020500     05  LOG-ERR-ROUTINE          PIC X(10).
020600     05  FILLER                   PIC X(10) VALUE " STATUS = ".
020700     05  LOG-ERR-STATUS           PIC X(02).
020800*---------------------------------------------------------------*
020900 PROCEDURE DIVISION.
021000*---------------------------------------------------------------*
021100 0000-MAIN-CONTROL.
021200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021300     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT
021400         UNTIL INVTRAN-EOF.
021500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
021600     STOP RUN.
021700*---------------------------------------------------------------*
021800 1000-INITIALIZE.
021900     OPEN INPUT INVTRAN.
022000     OPEN I-O INVNMST.
022100     OPEN EXTEND STKMOVE.
022200     OPEN EXTEND ALERTREC.
022300     OPEN EXTEND NOTIFTSK.
022400     OPEN INPUT PRODMST.
022500     OPEN OUTPUT INVRSLT.
022600     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
022700     MOVE 1 TO NEXT-MOVEMENT-ID.
022800     MOVE 1 TO NEXT-ALERT-ID.
022900     MOVE 1 TO NEXT-TASK-ID.
023000     MOVE 100 TO PAGE-SIZE.
023100     MOVE "Started" TO LOGMSG-TEXT.
023200     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
023300     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
023400 1000-EXIT.
023500     EXIT.
023600 1050-GET-CURRENT-STAMP.
023700     ACCEPT SYSTEM-DATE FROM DATE.
023800     ACCEPT SYSTEM-TIME FROM TIME.
023900     MOVE SYSTEM-YY TO CENTURY-CHECK.
024000     IF CENTURY-CHECK < 50
024100         MOVE 20 TO CENTURY-PREFIX
024200     ELSE
024300         MOVE 19 TO CENTURY-PREFIX.
024400     COMPUTE TODAY-CCYY = CENTURY-PREFIX * 100 +
024500         SYSTEM-YY.
024600     MOVE SYSTEM-MM TO TODAY-MM.
024700     MOVE SYSTEM-DD TO TODAY-DD.
024800     MOVE SYSTEM-HH TO TODAY-HH.
024900     MOVE SYSTEM-MN TO TODAY-MN.
025000     MOVE SYSTEM-SS TO TODAY-SS.
025100 1050-EXIT.
025200     EXIT.
025300*---------------------------------------------------------------*
025400 2000-PROCESS-ONE-TRAN.
025500     ADD 1 TO READ-COUNT.
025600     IF FILE-TRAN-FUNCTION IS NOT VALID-INV-FUNCTION
025700         MOVE "UNKNOWN FUNCTION CODE ON INVTRAN" TO
025800             FILE-RESULT-ERROR-TEXT
025900         PERFORM 8900-REJECT THRU 8900-EXIT
026000         GO TO 2000-READ-NEXT.
026100     MOVE FILE-TRAN-PRODUCT-ID TO FILE-INVENTORY-PRODUCT-ID.
026200     IF FILE-TRAN-FUNCTION = "CREATE"
026300         PERFORM 3000-CREATE-INVENTORY THRU 3000-EXIT
026400         GO TO 2000-READ-NEXT.
026500     IF FILE-TRAN-FUNCTION = "LIST"
026600         PERFORM 3100-LIST-INVENTORY THRU 3100-EXIT
026700         GO TO 2000-READ-NEXT.
026800     READ INVNMST
026900         INVALID KEY
027000             MOVE "REJECT - NO INVENTORY FOR PRODUCT" TO
027100                 FILE-RESULT-ERROR-TEXT
027200             PERFORM 8900-REJECT THRU 8900-EXIT
027300             GO TO 2000-READ-NEXT.
027400     IF FILE-TRAN-FUNCTION = "ADDSTK"
027500         PERFORM 4000-ADD-STOCK THRU 4000-EXIT
027600     ELSE IF FILE-TRAN-FUNCTION = "REDSTK"
027700         PERFORM 4100-REDUCE-STOCK THRU 4100-EXIT
027800     ELSE IF FILE-TRAN-FUNCTION = "RESERVE"
027900         PERFORM 4200-RESERVE-QTY THRU 4200-EXIT
028000     ELSE IF FILE-TRAN-FUNCTION = "CANCRES"
028100         PERFORM 4300-CANCEL-RESERVED THRU 4300-EXIT
028200     ELSE IF FILE-TRAN-FUNCTION = "FULFILL"
028300         PERFORM 4400-FULFILL-RESERVED THRU 4400-EXIT
028400     ELSE
028500         PERFORM 4500-ADJUST-QUANTITY THRU 4500-EXIT.
028600 2000-READ-NEXT.
028700     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
028800 2000-EXIT.
028900     EXIT.
029000*---------------------------------------------------------------*
029100 2100-READ-TRAN.
029200     READ INVTRAN.
029300     IF STATUS-1 = "1"
029400         MOVE "Y" TO INVTRAN-EOF-SW.
029500 2100-EXIT.
029600     EXIT.
029700*---------------------------------------------------------------*
029800*    3000-CREATE-INVENTORY - BATCH FLOW 2, BUSINESS RULES/INV   *
029900*---------------------------------------------------------------*
030000 3000-CREATE-INVENTORY.
030100     READ INVNMST
030200         INVALID KEY NEXT SENTENCE.
030300     IF STATUS-1 = "0"
030400         MOVE "INVENTORY ALREADY EXISTS - UNCHANGED" TO
030500             FILE-RESULT-ERROR-TEXT
030600         PERFORM 8800-ACCEPT THRU 8800-EXIT
030700         GO TO 3000-EXIT.
030800     IF FILE-TRAN-QUANTITY IS NEGATIVE
030900         MOVE "REJECT - QUANTITY MUST BE GE ZERO" TO
031000             FILE-RESULT-ERROR-TEXT
031100         PERFORM 8900-REJECT THRU 8900-EXIT
031200         GO TO 3000-EXIT.
031300     MOVE FILE-TRAN-PRODUCT-ID     TO FILE-INVENTORY-PRODUCT-ID.
031400     MOVE FILE-TRAN-QUANTITY       TO FILE-INVENTORY-QTY-ON-HAND.
031500     MOVE ZERO                     TO FILE-INVENTORY-QTY-RESERVED.
031600     MOVE FILE-TRAN-REORDER-LEVEL  TO FILE-INVENTORY-REORDER-LEVEL.
031700     MOVE FILE-TRAN-CLEAR-LOW-QTY  TO FILE-INVENTORY-CLEAR-LOW-QTY.
031800     MOVE ZERO                     TO FILE-INVENTORY-LOW-QTY-SW.
031900     PERFORM 6000-LOW-STOCK-CHECK THRU 6000-EXIT.
032000     WRITE FILE-INVENTORY-RECORD.
032100     IF STATUS-1 NOT = "0"
032200*        RACE ON THE UNIQUE PRODUCT-ID KEY - SOMEONE ELSE'S
032300*        TRANSACTION GOT THERE FIRST.  RE-READ AND ACCEPT.
032400         READ INVNMST.
032500     MOVE "INVENTORY CREATED" TO FILE-RESULT-ERROR-TEXT.
032600     PERFORM 8800-ACCEPT THRU 8800-EXIT.
032700 3000-EXIT.
032800     EXIT.
032900*---------------------------------------------------------------*
033000*    3100-LIST-INVENTORY - READ-ONLY, PAGED LISTING OVER        *
033100*    INVNMST.  FILTERABLE ON-HAND RANGE AND A LOW-STOCK-ONLY     *
033200*    SWITCH COME OFF FILE-TRAN; A BLANK/ZERO FILTER FIELD MEANS  *
033300*    "DO NOT FILTER ON THIS".  NEWEST-FIRST IS NOT MEANINGFUL    *
033400*    FOR INVENTORY (THERE IS NO CREATED-DATE ON THE MASTER), SO  *
033500*    THE LISTING RUNS IN ASCENDING PRODUCT-ID ORDER, THE ONLY    *
033600*    ORDER THE INDEXED KEY GIVES US WITHOUT A SORT STEP.         *
033700*---------------------------------------------------------------*
033800 3100-LIST-INVENTORY.
033900     MOVE ZERO TO LINE-COUNT.
034000     MOVE LOW-VALUES TO FILE-INVENTORY-PRODUCT-ID.
034100     START INVNMST KEY NOT LESS THAN FILE-INVENTORY-PRODUCT-ID
034200         INVALID KEY GO TO 3100-EXIT.
034300 3100-READ-NEXT.
034400     READ INVNMST NEXT RECORD
034500         AT END GO TO 3100-EXIT.
034600     IF FILE-TRAN-LOW-ONLY AND FILE-INVENTORY-LOW-QTY-SW NOT = 1
034700         GO TO 3100-READ-NEXT.
034800     IF FILE-TRAN-MIN-QTY NOT = ZERO AND
034900             FILE-INVENTORY-QTY-ON-HAND < FILE-TRAN-MIN-QTY
035000         GO TO 3100-READ-NEXT.
035100     IF FILE-TRAN-MAX-QTY NOT = ZERO AND
035200             FILE-INVENTORY-QTY-ON-HAND > FILE-TRAN-MAX-QTY
035300         GO TO 3100-READ-NEXT.
035400     COMPUTE AVAILABLE-QTY = FILE-INVENTORY-QTY-ON-HAND -
035500         FILE-INVENTORY-QTY-RESERVED.
035600     MOVE FILE-INVENTORY-PRODUCT-ID TO FILE-RESULT-LIST-PRODUCT-ID.
035700     MOVE FILE-INVENTORY-QTY-ON-HAND TO FILE-RESULT-LIST-ON-HAND.
035800     MOVE AVAILABLE-QTY TO FILE-RESULT-LIST-AVAILABLE.
035900     IF FILE-INVENTORY-LOW-QTY-SW = 1
036000         MOVE "Y" TO FILE-RESULT-LIST-LOW-SW
036100     ELSE
036200         MOVE "N" TO FILE-RESULT-LIST-LOW-SW.
036300     WRITE FILE-RESULT-LIST-LINE.
036400     ADD 1 TO LINE-COUNT.
036500     ADD 1 TO LISTED-COUNT.
036600     IF LINE-COUNT < PAGE-SIZE
036700         GO TO 3100-READ-NEXT.
036800 3100-EXIT.
036900     EXIT.
037000*---------------------------------------------------------------*
037100 4000-ADD-STOCK.
037200     IF FILE-TRAN-QUANTITY IS ZERO OR FILE-TRAN-QUANTITY IS NEGATIVE
037300         MOVE "REJECT - QUANTITY MUST BE GT ZERO" TO
037400             FILE-RESULT-ERROR-TEXT
037500         PERFORM 8900-REJECT THRU 8900-EXIT
037600         GO TO 4000-EXIT.
037700     ADD FILE-TRAN-QUANTITY TO FILE-INVENTORY-QTY-ON-HAND.
037800     REWRITE FILE-INVENTORY-RECORD.
037900     MOVE "STOCK ADDED" TO FILE-RESULT-ERROR-TEXT.
038000     PERFORM 8800-ACCEPT THRU 8800-EXIT.
038100 4000-EXIT.
038200     EXIT.
038300*---------------------------------------------------------------*
038400 4100-REDUCE-STOCK.
038500     COMPUTE AVAILABLE-QTY = FILE-INVENTORY-QTY-ON-HAND -
038600         FILE-INVENTORY-QTY-RESERVED.
038700     IF FILE-TRAN-QUANTITY > AVAILABLE-QTY
038800         MOVE "REJECT - EXCEEDS AVAILABLE QUANTITY" TO
038900             FILE-RESULT-ERROR-TEXT
039000         PERFORM 8900-REJECT THRU 8900-EXIT
039100         GO TO 4100-EXIT.
039200     SUBTRACT FILE-TRAN-QUANTITY FROM FILE-INVENTORY-QTY-ON-HAND.
039300     PERFORM 6000-LOW-STOCK-CHECK THRU 6000-EXIT.
039400     REWRITE FILE-INVENTORY-RECORD.
039500     MOVE "STOCK REDUCED" TO FILE-RESULT-ERROR-TEXT.
039600     PERFORM 8800-ACCEPT THRU 8800-EXIT.
039700 4100-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 4200-RESERVE-QTY.
040100     COMPUTE AVAILABLE-QTY = FILE-INVENTORY-QTY-ON-HAND -
040200         FILE-INVENTORY-QTY-RESERVED.
040300     IF FILE-TRAN-QUANTITY > AVAILABLE-QTY
040400         MOVE "REJECT - EXCEEDS AVAILABLE QUANTITY" TO
040500             FILE-RESULT-ERROR-TEXT
040600         PERFORM 8900-REJECT THRU 8900-EXIT
040700         GO TO 4200-EXIT.
040800     ADD FILE-TRAN-QUANTITY TO FILE-INVENTORY-QTY-RESERVED.
040900     REWRITE FILE-INVENTORY-RECORD.
041000     MOVE "QUANTITY RESERVED" TO FILE-RESULT-ERROR-TEXT.
041100     PERFORM 8800-ACCEPT THRU 8800-EXIT.
041200 4200-EXIT.
041300     EXIT.
041400*---------------------------------------------------------------*
041500 4300-CANCEL-RESERVED.
041600     IF FILE-TRAN-QUANTITY > FILE-INVENTORY-QTY-RESERVED
041700         MOVE "REJECT - EXCEEDS RESERVED QUANTITY" TO
041800             FILE-RESULT-ERROR-TEXT
041900         PERFORM 8900-REJECT THRU 8900-EXIT
042000         GO TO 4300-EXIT.
042100     SUBTRACT FILE-TRAN-QUANTITY FROM FILE-INVENTORY-QTY-RESERVED.
042200     REWRITE FILE-INVENTORY-RECORD.
042300     MOVE "RESERVATION CANCELLED" TO FILE-RESULT-ERROR-TEXT.
042400     PERFORM 8800-ACCEPT THRU 8800-EXIT.
042500 4300-EXIT.
042600     EXIT.
042700*---------------------------------------------------------------*
042800 4400-FULFILL-RESERVED.
042900     IF FILE-TRAN-QUANTITY > FILE-INVENTORY-QTY-RESERVED
043000         MOVE "REJECT - EXCEEDS RESERVED QUANTITY" TO
043100             FILE-RESULT-ERROR-TEXT
043200         PERFORM 8900-REJECT THRU 8900-EXIT
043300         GO TO 4400-EXIT.
043400     SUBTRACT FILE-TRAN-QUANTITY FROM FILE-INVENTORY-QTY-RESERVED.
043500     SUBTRACT FILE-TRAN-QUANTITY FROM FILE-INVENTORY-QTY-ON-HAND.
043600     PERFORM 6000-LOW-STOCK-CHECK THRU 6000-EXIT.
043700     REWRITE FILE-INVENTORY-RECORD.
043800     MOVE "RESERVATION FULFILLED" TO FILE-RESULT-ERROR-TEXT.
043900     PERFORM 8800-ACCEPT THRU 8800-EXIT.
044000 4400-EXIT.
044100     EXIT.
044200*---------------------------------------------------------------*
044300 4500-ADJUST-QUANTITY.
044400     IF FILE-TRAN-QUANTITY IS ZERO
044500         MOVE "REJECT - ADJUSTMENT DELTA MAY NOT BE ZERO" TO
044600             FILE-RESULT-ERROR-TEXT
044700         PERFORM 8900-REJECT THRU 8900-EXIT
044800         GO TO 4500-EXIT.
044900     IF FILE-TRAN-REASON = SPACES
045000         MOVE "REJECT - ADJUSTMENT REASON REQUIRED" TO
045100             FILE-RESULT-ERROR-TEXT
045200         PERFORM 8900-REJECT THRU 8900-EXIT
045300         GO TO 4500-EXIT.
045400     IF FILE-TRAN-QUANTITY IS NEGATIVE
045500         COMPUTE AVAILABLE-QTY = FILE-INVENTORY-QTY-ON-HAND -
045600             FILE-INVENTORY-QTY-RESERVED
045700         IF (- FILE-TRAN-QUANTITY) > AVAILABLE-QTY
045800             MOVE "REJECT - EXCEEDS AVAILABLE QUANTITY" TO
045900                 FILE-RESULT-ERROR-TEXT
046000             PERFORM 8900-REJECT THRU 8900-EXIT
046100             GO TO 4500-EXIT.
046200     ADD FILE-TRAN-QUANTITY TO FILE-INVENTORY-QTY-ON-HAND.
046300     IF FILE-TRAN-QUANTITY IS NEGATIVE
046400         PERFORM 6000-LOW-STOCK-CHECK THRU 6000-EXIT.
046500     REWRITE FILE-INVENTORY-RECORD.
046600     MOVE NEXT-MOVEMENT-ID TO FILE-MOVEMENT-ID.
046700     ADD 1 TO NEXT-MOVEMENT-ID.
046800     MOVE FILE-INVENTORY-PRODUCT-ID TO FILE-MOVEMENT-INVENTORY-ID.
046900     MOVE FILE-TRAN-QUANTITY        TO FILE-MOVEMENT-DELTA.
047000     MOVE FILE-TRAN-REASON           TO FILE-MOVEMENT-REASON.
047100     MOVE ZERO                       TO FILE-MOVEMENT-ORDER-ID.
047200     MOVE "MANUAL_ADJUSTMENT"        TO FILE-MOVEMENT-TYPE.
047300     MOVE TODAY-DATE  TO FILE-MOVEMENT-CREATED-DATE.
047400     MOVE TODAY-TIME  TO FILE-MOVEMENT-CREATED-TIME.
047500     WRITE FILE-MOVEMENT-RECORD.
047600     MOVE "QUANTITY ADJUSTED" TO FILE-RESULT-ERROR-TEXT.
047700     PERFORM 8800-ACCEPT THRU 8800-EXIT.
047800 4500-EXIT.
047900     EXIT.
048000*---------------------------------------------------------------*
048100*    6000-LOW-STOCK-CHECK - THE HYSTERESIS RULE.  CALLED AFTER  *
048200*    EVERY OPERATION THAT CAN MAKE STOCK GO DOWN.  RAISES AN    *
048300*    ALERT AND A NOTIFICATION TASK ONLY ON THE FALSE-TO-TRUE    *
048400*    EDGE SO THE NIGHTLY REORDER REPORT DOES NOT FLAP.          *
048500*    NOTE - THIS PARAGRAPH IS DELIBERATELY DUPLICATED (NOT      *
048600*    CALLED AS A SUBPROGRAM) IN ORDMAINT, WHICH MUST RE-RUN     *
048700*    THE SAME CHECK WHEN A PROCESSING ORDER IS CANCELLED.       *
048800*---------------------------------------------------------------*
048900 6000-LOW-STOCK-CHECK.
049000     MOVE FILE-INVENTORY-LOW-QTY-SW TO WAS-LOW-SW.
049100     IF FILE-INVENTORY-LOW-QTY-SW = 1
049200         MOVE "Y" TO WAS-LOW-SW
049300     ELSE
049400         MOVE "N" TO WAS-LOW-SW.
049500     COMPUTE AVAILABLE-QTY = FILE-INVENTORY-QTY-ON-HAND -
049600         FILE-INVENTORY-QTY-RESERVED.
049700     IF AVAILABLE-QTY < FILE-INVENTORY-REORDER-LEVEL
049800         MOVE 1 TO FILE-INVENTORY-LOW-QTY-SW.
049900     IF AVAILABLE-QTY NOT < FILE-INVENTORY-CLEAR-LOW-QTY
050000         MOVE 0 TO FILE-INVENTORY-LOW-QTY-SW.
050100     IF FILE-INVENTORY-LOW-QTY-SW = 1 AND WAS-LOW-SW = "N"
050200         PERFORM 6100-RAISE-ALERT THRU 6100-EXIT.
050300 6000-EXIT.
050400     EXIT.
050500*---------------------------------------------------------------*
050600 6100-RAISE-ALERT.
050700     MOVE NEXT-ALERT-ID TO ALERT-ID.
050800     ADD 1 TO NEXT-ALERT-ID.
050900     MOVE "LOW_STOCK"      TO ALERT-TYPE.
051000     MOVE FILE-INVENTORY-PRODUCT-ID TO ALERT-INVENTORY-ID.
051100     MOVE FILE-INVENTORY-PRODUCT-ID TO PRODUCT-ID.
051200     MOVE SPACES           TO ALERT-SKU-SNAP.
051300     MOVE SPACES           TO ALERT-NAME-SNAP.
051400     READ PRODMST
051500         INVALID KEY NEXT SENTENCE.
051600     IF STATUS-1 = "0"
051700         MOVE PRODUCT-SKU  TO ALERT-SKU-SNAP
051800         MOVE PRODUCT-NAME TO ALERT-NAME-SNAP.
051900     MOVE AVAILABLE-QTY    TO ALERT-AVAIL-QTY-SNAP.
052000     MOVE FILE-INVENTORY-REORDER-LEVEL  TO ALERT-THRESHOLD-SNAP.
052100     MOVE FILE-INVENTORY-CLEAR-LOW-QTY  TO ALERT-BUFFER-SNAP.
052200     MOVE TODAY-DATE    TO ALERT-CREATED-DATE.
052300     MOVE TODAY-TIME    TO ALERT-CREATED-TIME.
052400     MOVE ZERO          TO ALERT-ACK-DATE ALERT-ACK-TIME.
052500     WRITE ALERT-RECORD.
052600     MOVE NEXT-TASK-ID  TO TASK-ID.
052700     ADD 1 TO NEXT-TASK-ID.
052800     MOVE "LOW_STOCK_ALERT" TO TASK-NAME.
052900     MOVE FILE-INVENTORY-PRODUCT-ID TO TASK-INVENTORY-ID.
053000     MOVE ZERO               TO TASK-ATTEMPTS.
053100     MOVE "PENDING"          TO TASK-STATUS.
053200     MOVE TODAY-DATE     TO TASK-CREATED-DATE.
053300     MOVE TODAY-TIME     TO TASK-CREATED-TIME.
053400     MOVE TODAY-DATE     TO TASK-NEXT-DATE.
053500     MOVE TODAY-TIME     TO TASK-NEXT-TIME.
053600     WRITE TASK-RECORD.
053700 6100-EXIT.
053800     EXIT.
053900*---------------------------------------------------------------*
054000 8800-ACCEPT.
054100     ADD 1 TO ACCEPT-COUNT.
054200     MOVE FILE-TRAN-FUNCTION    TO FILE-RESULT-FUNCTION.
054300     MOVE FILE-TRAN-PRODUCT-ID  TO FILE-RESULT-PRODUCT-ID.
054400     IF DETAIL-LISTING-SW = "Y"
054500         WRITE FILE-RESULT-LINE.
054600 8800-EXIT.
054700     EXIT.
054800 8900-REJECT.
054900     ADD 1 TO REJECT-COUNT.
055000     MOVE FILE-TRAN-FUNCTION    TO FILE-RESULT-FUNCTION.
055100     MOVE FILE-TRAN-PRODUCT-ID  TO FILE-RESULT-PRODUCT-ID.
055200     WRITE FILE-RESULT-LINE.
055300 8900-EXIT.
055400     EXIT.
055500*---------------------------------------------------------------*
055600 7000-LOG-MESSAGE.
055700     DISPLAY LOGMSG.
055800 7000-EXIT.
055900     EXIT.
056000 7100-LOG-MESSAGE-ERR.
056100     DISPLAY LOGMSG-ERR.
056200 7100-EXIT.
056300     EXIT.
056400*---------------------------------------------------------------*
056500 9000-TERMINATE.
056600     CLOSE INVTRAN.
056700     CLOSE INVNMST.
056800     CLOSE STKMOVE.
056900     CLOSE ALERTREC.
057000     CLOSE NOTIFTSK.
057100     CLOSE PRODMST.
057200     CLOSE INVRSLT.
057300     MOVE "Ended" TO LOGMSG-TEXT.
057400     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
057500     DISPLAY "INVMAINT READ    = " READ-COUNT.
057600     DISPLAY "INVMAINT ACCEPT  = " ACCEPT-COUNT.
057700     DISPLAY "INVMAINT REJECT  = " REJECT-COUNT.
057800     DISPLAY "INVMAINT LISTED  = " LISTED-COUNT.
057900 9000-EXIT.
058000     EXIT.
