000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . NOTIFTSK                             *
000400*    DESCRIPTION  . . . . LOW-STOCK NOTIFICATION TASK QUEUE     *
000500*                         RECORD. ONE ROW PER PENDING OR SENT   *
000600*                         BUYER NOTIFICATION, KEYED BY          *
000700*                         TASK-ID ON THE NOTIFTSK FILE. A       *
000800*                         SMALL, MUTABLE QUEUE - NOT A LEDGER.  *
000900* #ident "@(#) cobol/NOTIFTSK.cpy  $Revision: 1.1 $"            *
001000*    AMENDMENT HISTORY                                          *
001100*    DATE      INIT  REQUEST    DESCRIPTION                     *
001200*    08/19/96   DOK  PR-96-144   ORIGINAL COPYBOOK.             *
001300*---------------------------------------------------------------*
001400 01  TASK-RECORD.
001500     05  TASK-ID                  PIC 9(09).
001600     05  TASK-NAME                PIC X(32).
001700     05  TASK-INVENTORY-ID        PIC 9(09).
001800     05  TASK-ATTEMPTS            PIC 9(04) COMP.
001900     05  TASK-STATUS              PIC X(16).
002000         88  TASK-ST-PENDING              VALUE "PENDING".
002100         88  TASK-ST-PROCESSING           VALUE "PROCESSING".
002200         88  TASK-ST-SENT                 VALUE "SENT".
002300     05  TASK-CREATED-AT.
002400         10  TASK-CREATED-DATE    PIC 9(08).
002500         10  TASK-CREATED-TIME    PIC 9(06).
002600     05  TASK-NEXT-ATTEMPT-AT.
002700         10  TASK-NEXT-DATE       PIC 9(08).
002800         10  TASK-NEXT-TIME       PIC 9(06).
002900     05  FILLER                   PIC X(45).
