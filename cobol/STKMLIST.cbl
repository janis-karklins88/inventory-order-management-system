000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1997, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.                           *
000600*                                                                *
000700* #ident "@(#) cobol/STKMLIST.cbl  $Revision: 1.2 $"             *
000800*                                                                *
000900*---------------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. STKMLIST.
001200 AUTHOR. D. OKONKWO.
001300 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001400 DATE-WRITTEN. SEPTEMBER 1997.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001700     OUTSIDE THE DATA PROCESSING DEPARTMENT.
001800*---------------------------------------------------------------*
001900*    FUNCTION.                                                  *
002000*        READ-ONLY BROWSE OF THE STOCK-MOVEMENT LEDGER           *
002100*        (STKMOVE) FOR THE BUYER OFFICE AND THE AUDITORS, WHO    *
002200*        WANTED A WAY TO SEE MOVEMENT-TYPE-CODED ROWS WITHOUT    *
002300*        PULLING A FULL LEDGER DUMP.  STKMOVE IS A PURE          *
002400*        SEQUENTIAL APPEND-ONLY FILE, SO THIS PROGRAM WORKS THE  *
002500*        SAME WAY ALRMAINT'S LISTING DOES - OPEN IT INPUT,       *
002600*        READ IT TOP TO BOTTOM, WRITE EVERY ROW THAT PASSES THE  *
002700*        FILTER TO STKRSLT, RE-OPEN FOR THE NEXT REQUEST ROW ON  *
002800*        STKTRAN.  THIS SHOP STORES THE SIGNED QUANTITY DELTA    *
002900*        ONLY - "IN" VERSUS "OUT" IS NEVER STAMPED ON THE LEDGER *
003000*        ROW, IT IS DERIVED HERE FROM THE SIGN OF THE DELTA THE  *
003100*        SAME WAY THE BUYER OFFICE HAS ALWAYS READ THE PRINTED   *
003200*        LEDGER.                                                 *
003300*                                                                *
003400*    AMENDMENT HISTORY                                          *
003500*    DATE      INIT  REQUEST     DESCRIPTION                    *
003600*    09/15/97   DOK  PR-97-081   ORIGINAL PROGRAM.               *
003700*    01/06/99   MOK  Y2K-0040    LEDGER TIMESTAMPS REVIEWED -     *
003800*                               OK, NO CHANGE REQUIRED.          *
003900*    04/02/03   JPL  PR-03-018   ADDED THE ORDER-ID FILTER FOR   *
004000*                               THE RETURNS DESK.                *
004100*    08/10/26   RKH  PR-26-026   ADDED THE PRODUCT/INVENTORY,    *
004200*                               MOVEMENT-TYPE AND DIRECTION      *
004300*                               FILTERS AND THE 100-ROW PAGE     *
004400*                               CAP ON EVERY REQUEST - PART OF   *
004500*                               THE SAME PASS THAT ADDED LIST TO *
004600*                               INVMAINT AND ORDMAINT.            *
004700*---------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-STK-FUNCTION IS "LIST"
005500     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT STKTRAN ASSIGN TO "STKTRAN"
005900             ORGANIZATION IS SEQUENTIAL
006000             FILE STATUS IS FILE-STATUS.
006100     SELECT STKMOVE ASSIGN TO "STKMOVE"
006200             ORGANIZATION IS SEQUENTIAL
006300             FILE STATUS IS FILE-STATUS.
006400     SELECT STKRSLT ASSIGN TO "STKRSLT"
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS FILE-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  STKTRAN; RECORD 75.
007000 01  FILE-TRAN-RECORD.
007100     05  FILE-TRAN-FUNCTION            PIC X(08).
007200     05  FILE-TRAN-INVENTORY-ID-FILTER PIC 9(09).
007300     05  FILE-TRAN-ORDER-ID-FILTER     PIC 9(09).
007400     05  FILE-TRAN-TYPE-FILTER         PIC X(32).
007500     05  FILE-TRAN-DIRECTION-FILTER    PIC X(01).
007600         88  FILE-TRAN-DIR-IN                  VALUE "I".
007700         88  FILE-TRAN-DIR-OUT                 VALUE "O".
007800     05  FILE-TRAN-CREATED-AFTER-DATE  PIC 9(08).
007900     05  FILE-TRAN-CREATED-BEFORE-DATE PIC 9(08).
008000 FD  STKMOVE; RECORD 302.
008100     COPY STKMOVE.
008200 FD  STKRSLT; RECORD 80.
008300 01  FILE-RESULT-LINE.
008400     05  FILE-RESULT-FUNCTION        PIC X(08).
008500     05  FILLER                      PIC X(01).
008600     05  FILE-RESULT-MOVEMENT-ID     PIC 9(09).
008700     05  FILLER                      PIC X(01).
008800     05  FILE-RESULT-ERROR-TEXT      PIC X(55).
008900     05  FILLER                      PIC X(06).
009000 01  FILE-RESULT-LIST-LINE REDEFINES FILE-RESULT-LINE.
009100     05  FILE-RESULT-LIST-MOVEMENT-ID   PIC 9(09).
009200     05  FILLER                         PIC X(01).
009300     05  FILE-RESULT-LIST-INVENTORY-ID  PIC 9(09).
009400     05  FILLER                         PIC X(01).
009500     05  FILE-RESULT-LIST-DELTA         PIC -(08)9.
009600     05  FILLER                         PIC X(01).
009700     05  FILE-RESULT-LIST-ORDER-ID      PIC 9(09).
009800     05  FILLER                         PIC X(01).
009900     05  FILE-RESULT-LIST-TYPE          PIC X(32).
010000     05  FILE-RESULT-LIST-DIRECTION     PIC X(01).
010100     05  FILLER                         PIC X(07).
010200 WORKING-STORAGE SECTION.
010300     COPY DATETIME.
010400     COPY FILESTAT.
010500 01  SWITCHES.
010600     05  STKTRAN-EOF-SW           PIC X(01) VALUE "N".
010700         88  STKTRAN-EOF                  VALUE "Y".
010800     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
010900 01  COUNTERS.
011000     05  READ-COUNT               PIC 9(07) COMP.
011100     05  ACCEPT-COUNT             PIC 9(07) COMP.
011200     05  REJECT-COUNT             PIC 9(07) COMP.
011300     05  LISTED-COUNT             PIC 9(07) COMP.
011400     05  PAGE-SIZE                PIC 9(03) COMP.
011500     05  LINE-COUNT               PIC 9(03) COMP.
011600 01  LOGMSG.
011700     05  FILLER                   PIC X(10) VALUE "STKMLIST=>".
011800     05  LOGMSG-TEXT              PIC X(60).
011900 01  LOGMSG-ERR.
012000     05  FILLER                   PIC X(14)
012100                                   VALUE "STKMLIST ERR=>".
012200     05  LOG-ERR-ROUTINE          PIC X(10).
012300     05  FILLER                   PIC X(10) VALUE " STATUS = ".
012400     05  LOG-ERR-STATUS           PIC X(02).
012500*---------------------------------------------------------------*
012600 PROCEDURE DIVISION.
012700*---------------------------------------------------------------*
012800 0000-MAIN-CONTROL.
012900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013000     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT
013100         UNTIL STKTRAN-EOF.
013200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
013300     STOP RUN.
013400*---------------------------------------------------------------*
013500 1000-INITIALIZE.
013600     OPEN INPUT STKTRAN.
013700     OPEN OUTPUT STKRSLT.
013800     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
013900     MOVE 100 TO PAGE-SIZE.
014000     MOVE "Started" TO LOGMSG-TEXT.
014100     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
014200     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
014300 1000-EXIT.
014400     EXIT.
014500 1050-GET-CURRENT-STAMP.
014600     ACCEPT TODAY-DATE FROM DATE.
014700     ACCEPT TODAY-TIME FROM TIME.
014800 1050-EXIT.
014900     EXIT.
015000*---------------------------------------------------------------*
015100 2000-PROCESS-ONE-TRAN.
015200     ADD 1 TO READ-COUNT.
015300     IF FILE-TRAN-FUNCTION IS NOT VALID-STK-FUNCTION
015400         MOVE "UNKNOWN FUNCTION CODE ON STKTRAN" TO
015500             FILE-RESULT-ERROR-TEXT
015600         PERFORM 8900-REJECT THRU 8900-EXIT
015700         GO TO 2000-READ-NEXT.
015800     PERFORM 3000-LIST-MOVEMENTS THRU 3000-EXIT.
015900 2000-READ-NEXT.
016000     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
016100 2000-EXIT.
016200     EXIT.
016300*---------------------------------------------------------------*
016400 2100-READ-TRAN.
016500     READ STKTRAN.
016600     IF STATUS-1 = "1"
016700         MOVE "Y" TO STKTRAN-EOF-SW.
016800 2100-EXIT.
016900     EXIT.
017000*---------------------------------------------------------------*
017100*    3000-LIST-MOVEMENTS - FILTERABLE BY INVENTORY-ID (WHICH IS *
017200*    ALSO THE PRODUCT-ID - SEE INVMAINT'S BANNER), ORDER-ID,    *
017300*    MOVEMENT-TYPE, DIRECTION AND CREATED-DATE RANGE, CAPPED AT *
017400*    100 RESULT LINES A REQUEST REGARDLESS OF WHAT STKTRAN      *
017500*    ASKS FOR.  DIRECTION IS NEVER STORED ON THE LEDGER - IT IS *
017600*    DERIVED HERE FROM THE SIGN OF MOVEMENT-DELTA, NEGATIVE     *
017700*    BEING STOCK GOING OUT.  NEWEST-FIRST IS NOT POSSIBLE ON A  *
017800*    SEQUENTIAL LEDGER WITHOUT A SORT STEP, SO THE LISTING RUNS *
017900*    OLDEST-FIRST, THE SAME COMPROMISE ALRMAINT DOCUMENTS FOR   *
018000*    ITS OWN ALERT LISTING.                                     *
018100*---------------------------------------------------------------*
018200 3000-LIST-MOVEMENTS.
018300     MOVE ZERO TO LINE-COUNT.
018400     OPEN INPUT STKMOVE.
018500 3010-LIST-LOOP.
018600     IF LINE-COUNT >= PAGE-SIZE
018700         GO TO 3000-DONE.
018800     READ STKMOVE
018900         AT END GO TO 3000-DONE.
019000     IF FILE-TRAN-INVENTORY-ID-FILTER NOT = ZERO AND
019100        MOVEMENT-INVENTORY-ID NOT = FILE-TRAN-INVENTORY-ID-FILTER
019200         GO TO 3010-LIST-LOOP.
019300     IF FILE-TRAN-ORDER-ID-FILTER NOT = ZERO AND
019400        MOVEMENT-ORDER-ID NOT = FILE-TRAN-ORDER-ID-FILTER
019500         GO TO 3010-LIST-LOOP.
019600     IF FILE-TRAN-TYPE-FILTER NOT = SPACES AND
019700        MOVEMENT-TYPE NOT = FILE-TRAN-TYPE-FILTER
019800         GO TO 3010-LIST-LOOP.
019900     IF FILE-TRAN-DIR-IN AND MOVEMENT-DELTA IS NEGATIVE
020000         GO TO 3010-LIST-LOOP.
020100     IF FILE-TRAN-DIR-OUT AND MOVEMENT-DELTA IS NOT NEGATIVE
020200         GO TO 3010-LIST-LOOP.
020300     IF FILE-TRAN-CREATED-AFTER-DATE NOT = ZERO AND
020400        MOVEMENT-CREATED-DATE < FILE-TRAN-CREATED-AFTER-DATE
020500         GO TO 3010-LIST-LOOP.
020600     IF FILE-TRAN-CREATED-BEFORE-DATE NOT = ZERO AND
020700        MOVEMENT-CREATED-DATE > FILE-TRAN-CREATED-BEFORE-DATE
020800         GO TO 3010-LIST-LOOP.
020900     MOVE MOVEMENT-ID           TO FILE-RESULT-LIST-MOVEMENT-ID.
021000     MOVE MOVEMENT-INVENTORY-ID TO FILE-RESULT-LIST-INVENTORY-ID.
021100     MOVE MOVEMENT-DELTA        TO FILE-RESULT-LIST-DELTA.
021200     MOVE MOVEMENT-ORDER-ID     TO FILE-RESULT-LIST-ORDER-ID.
021300     MOVE MOVEMENT-TYPE         TO FILE-RESULT-LIST-TYPE.
021400     IF MOVEMENT-DELTA IS NEGATIVE
021500         MOVE "O" TO FILE-RESULT-LIST-DIRECTION
021600     ELSE
021700         MOVE "I" TO FILE-RESULT-LIST-DIRECTION.
021800     WRITE FILE-RESULT-LIST-LINE.
021900     ADD 1 TO LINE-COUNT.
022000     ADD 1 TO LISTED-COUNT.
022100     GO TO 3010-LIST-LOOP.
022200 3000-DONE.
022300     CLOSE STKMOVE.
022400     ADD 1 TO ACCEPT-COUNT.
022500 3000-EXIT.
022600     EXIT.
022700*---------------------------------------------------------------*
022800 8900-REJECT.
022900     ADD 1 TO REJECT-COUNT.
023000     MOVE FILE-TRAN-FUNCTION  TO FILE-RESULT-FUNCTION.
023100     WRITE FILE-RESULT-LINE.
023200 8900-EXIT.
023300     EXIT.
023400*---------------------------------------------------------------*
023500 7000-LOG-MESSAGE.
023600     DISPLAY LOGMSG.
023700 7000-EXIT.
023800     EXIT.
023900 7100-LOG-MESSAGE-ERR.
024000     DISPLAY LOGMSG-ERR.
024100 7100-EXIT.
024200     EXIT.
024300*---------------------------------------------------------------*
024400 9000-TERMINATE.
024500     CLOSE STKTRAN.
024600     CLOSE STKRSLT.
024700     MOVE "Ended" TO LOGMSG-TEXT.
024800     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
024900     DISPLAY "STKMLIST READ    = " READ-COUNT.
025000     DISPLAY "STKMLIST ACCEPT  = " ACCEPT-COUNT.
025100     DISPLAY "STKMLIST REJECT  = " REJECT-COUNT.
025200     DISPLAY "STKMLIST LISTED  = " LISTED-COUNT.
025300 9000-EXIT.
025400     EXIT.
