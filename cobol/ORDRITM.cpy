000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . ORDRITM                              *
000400*    DESCRIPTION  . . . . CUSTOMER ORDER LINE-ITEM DETAIL       *
000500*                         RECORD. ONE OR MORE PER ORDER,        *
000600*                         WRITTEN SEQUENTIALLY AND GROUPED BY  *
000700*                         ITEM-ORDER-ID ON THE ORDRITM FILE.   *
000800* #ident "@(#) cobol/ORDRITM.cpy  $Revision: 1.2 $"             *
000900*    AMENDMENT HISTORY                                          *
001000*    DATE      INIT  REQUEST    DESCRIPTION                     *
001100*    02/02/90   RHV  CR-0162    ORIGINAL COPYBOOK.              *
001200*    06/14/01   TSV  CR-0655    NO CHANGE FOR WEB SHOP PROJECT  *
001300*                              OTHER THAN THIS REVIEW NOTE.     *
001400*---------------------------------------------------------------*
001500 01  ITEM-RECORD.
001600     05  ITEM-ID                  PIC 9(09).
001700     05  ITEM-ORDER-ID            PIC 9(09).
001800     05  ITEM-PRODUCT-ID          PIC 9(09).
001900     05  ITEM-QUANTITY            PIC S9(09).
002000     05  ITEM-PRICE-AT-ORDER      PIC S9(17)V99.
002100     05  ITEM-TOTAL-PRICE         PIC S9(17)V99.
002200     05  ITEM-TOTAL-PRICE-R REDEFINES ITEM-TOTAL-PRICE.
002300         10  ITEM-TOTAL-WHOLE     PIC S9(17).
002400         10  ITEM-TOTAL-CENTS     PIC 99.
002500     05  ITEM-DELETE-SW           PIC X(01).
002600         88  ITEM-IS-DELETED              VALUE "D".
002700         88  ITEM-IS-ACTIVE               VALUE " ".
002800     05  FILLER                   PIC X(34).
