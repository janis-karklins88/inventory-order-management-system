000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1990, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.                           *
000600*                                                                *
000700* #ident "@(#) cobol/ALRMAINT.cbl  $Revision: 1.3 $"             *
000800*                                                                *
000900*---------------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. ALRMAINT.
001200 AUTHOR. D. OKONKWO.
001300 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001400 DATE-WRITTEN. AUGUST 1996.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001700     OUTSIDE THE DATA PROCESSING DEPARTMENT.
001800*---------------------------------------------------------------*
001900*    FUNCTION.                                                  *
002000*        LISTS AND ACKNOWLEDGES LOW-STOCK ALERTS ON ALERTREC.   *
002100*        ALERTREC IS A PURE SEQUENTIAL LEDGER - NOTHING EVER    *
002200*        REMOVES A ROW FROM IT - SO BOTH OPERATIONS WORK BY      *
002300*        READING THE WHOLE LEDGER THROUGH AND, FOR LIST, WRITING *
002400*        EVERY ROW THAT PASSES THE FILTER TO ALRRSLT, OR FOR     *
002500*        ACKNOWLEDGE, COPYING THE LEDGER THROUGH TO A NEW        *
002600*        GENERATION WITH THE ONE MATCHING ROW'S ACKNOWLEDGED-AT  *
002700*        STAMPED - THE SAME OLD-FILE/NEW-FILE IDIOM THIS SHOP'S  *
002800*        SEQUENTIAL LEDGERS HAVE ALWAYS USED FOR A CHANGE TO ONE *
002900*        ROW IN THE MIDDLE.  ACKNOWLEDGING AN ALREADY-           *
003000*        ACKNOWLEDGED ALERT IS A NO-OP, NOT AN ERROR - THE       *
003100*        BUYER SCREEN CAN SAFELY DOUBLE-CLICK.                   *
003200*                                                                *
003300*    AMENDMENT HISTORY                                          *
003400*    DATE      INIT  REQUEST     DESCRIPTION                    *
003500*    08/19/96   DOK  PR-96-144   ORIGINAL PROGRAM.               *
003600*    02/11/98   DOK  PR-98-021   ADDED THE ALERT-TYPE FILTER -   *
003700*                               ONLY LOW_STOCK EXISTS TODAY BUT  *
003800*                               THE BUYER OFFICE WANTS ROOM FOR  *
003900*                               MORE ALERT TYPES LATER.          *
004000*    01/06/99   MOK  Y2K-0039    TIMESTAMPS REVIEWED - OK.       *
004100*    03/04/26   RKH  PR-26-019   RENAMED ALRTRAN AND ALRRSLT TO   *
004200*                               THE SHOP'S ORDINARY FILE-        *
004300*                               <ATTRIBUTE> NAMES, CHANGED THE   *
004400*                               ALERTREC FD TO A PLAIN COPY, AND *
004500*                               KEPT THE ALERTNEW FD HAND-TYPED  *
004600*                               UNDER A NEW-ALERT- PREFIX SINCE  *
004700*                               THE TWO FD'S GENUINELY NEED TWO  *
004800*                               SEPARATE NAMES FOR THE SAME      *
004900*                               LAYOUT WHILE ONE IS COPIED TO    *
005000*                               THE OTHER.  DROPPED THE WS-      *
005100*                               PREFIX FROM WORKING-STORAGE.     *
005200*---------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-ALR-FUNCTION IS "LIST" "ACK"
006000     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ALRTRAN ASSIGN TO "ALRTRAN"
006400             ORGANIZATION IS SEQUENTIAL
006500             FILE STATUS IS FILE-STATUS.
006600     SELECT ALERTREC ASSIGN TO "ALERTREC"
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS FILE-STATUS.
006900     SELECT ALERTNEW ASSIGN TO "ALERTNEW"
007000             ORGANIZATION IS SEQUENTIAL
007100             FILE STATUS IS FILE-STATUS.
007200     SELECT ALRRSLT ASSIGN TO "ALRRSLT"
007300             ORGANIZATION IS SEQUENTIAL
007400             FILE STATUS IS FILE-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ALRTRAN; RECORD 43.
007800 01  FILE-ALERT-TRAN.
007900     05  FILE-ALERT-FUNCTION      PIC X(04).
008000     05  FILE-ALERT-ID            PIC 9(09).
008100     05  FILE-ALERT-TYPE-FILTER   PIC X(32).
008200     05  FILE-ALERT-UNACK-ONLY-SW PIC X(01).
008300         88  FILE-ALERT-UNACK-ONLY        VALUE "Y".
008400 FD  ALERTREC; RECORD 411.
008500     COPY ALERTREC.
008600 FD  ALERTNEW; RECORD 411.
008700 01  NEW-ALERT-RECORD.
008800     05  NEW-ALERT-ID             PIC 9(09).
008900     05  NEW-ALERT-TYPE           PIC X(32).
009000     05  NEW-ALERT-INVENTORY-ID   PIC 9(09).
009100     05  NEW-ALERT-SKU-SNAP       PIC X(64).
009200     05  NEW-ALERT-NAME-SNAP      PIC X(200).
009300     05  NEW-ALERT-AVAIL-QTY-SNAP PIC S9(09).
009400     05  NEW-ALERT-THRESHOLD-SNAP PIC 9(09).
009500     05  NEW-ALERT-BUFFER-SNAP    PIC 9(09).
009600     05  NEW-ALERT-CREATED-DATE   PIC 9(08).
009700     05  NEW-ALERT-CREATED-TIME   PIC 9(06).
009800     05  NEW-ALERT-ACK-DATE       PIC 9(08).
009900     05  NEW-ALERT-ACK-TIME       PIC 9(06).
010000     05  FILLER                   PIC X(42).
010100 FD  ALRRSLT; RECORD 80.
010200 01  FILE-RESULT-LINE.
010300     05  FILE-RESULT-ALERT-ID     PIC 9(09).
010400     05  FILLER                   PIC X(01).
010500     05  FILE-RESULT-ALERT-TYPE   PIC X(32).
010600     05  FILLER                   PIC X(01).
010700     05  FILE-RESULT-AVAIL-QTY-SNAP PIC -(08)9.
010800     05  FILLER                   PIC X(01).
010900     05  FILE-RESULT-ACK-SW       PIC X(01).
011000     05  FILLER                   PIC X(26).
011100 01  FILE-RESULT-HEADING-LINE REDEFINES FILE-RESULT-LINE.
011200     05  FILE-RESULT-HDG-TEXT     PIC X(54).
011300     05  FILLER                   PIC X(26).
011400 WORKING-STORAGE SECTION.
011500     COPY DATETIME.
011600     COPY FILESTAT.
011700 01  SWITCHES.
011800     05  ALRTRAN-EOF-SW           PIC X(01) VALUE "N".
011900         88  ALRTRAN-EOF                  VALUE "Y".
012000     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
012100     05  FOUND-SW                 PIC X(01).
012200         88  ALERT-WAS-FOUND              VALUE "Y".
012300 01  COUNTERS.
012400     05  READ-COUNT               PIC 9(07) COMP.
012500     05  LISTED-COUNT             PIC 9(07) COMP.
012600     05  PAGE-SIZE                PIC 9(03) COMP.
012700     05  LINE-COUNT               PIC 9(03) COMP.
012800 01  SYSTEM-DATE                  PIC 9(06).
012900 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE.
013000     05  SYSTEM-YY                PIC 9(02).
013100     05  SYSTEM-MM                PIC 9(02).
013200     05  SYSTEM-DD                PIC 9(02).
013300 01  SYSTEM-TIME                  PIC 9(06).
013400 01  SYSTEM-TIME-R REDEFINES SYSTEM-TIME.
013500     05  SYSTEM-HH                PIC 9(02).
013600     05  SYSTEM-MN                PIC 9(02).
013700     05  SYSTEM-SS                PIC 9(02).
013800 01  CENTURY-PREFIX               PIC 9(02).
013900 01  LOGMSG.
014000     05  FILLER                   PIC X(10) VALUE "ALRMAINT=>".
014100     05  LOGMSG-TEXT              PIC X(60).
014200 01  LOGMSG-ERR.
014300     05  FILLER                   PIC X(14)
014400                                   VALUE "ALRMAINT ERR=>".
014500     05  LOG-ERR-ROUTINE          PIC X(10).
014600     05  FILLER                   PIC X(10) VALUE " STATUS = ".
014700     05  LOG-ERR-STATUS           PIC X(02).
014800*---------------------------------------------------------------*
014900 PROCEDURE DIVISION.
015000*---------------------------------------------------------------*
015100 0000-MAIN-CONTROL.
015200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015300     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT
015400         UNTIL ALRTRAN-EOF.
015500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
015600     STOP RUN.
015700*---------------------------------------------------------------*
015800 1000-INITIALIZE.
015900     OPEN INPUT ALRTRAN.
016000     OPEN OUTPUT ALRRSLT.
016100     MOVE 100 TO PAGE-SIZE.
016200     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
016300     MOVE "Started" TO LOGMSG-TEXT.
016400     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
016500     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
016600 1000-EXIT.
016700     EXIT.
016800 1050-GET-CURRENT-STAMP.
016900     ACCEPT SYSTEM-DATE FROM DATE.
017000     ACCEPT SYSTEM-TIME FROM TIME.
017100     MOVE SYSTEM-YY TO CENTURY-CHECK.
017200     IF CENTURY-CHECK < 50
017300         MOVE 20 TO CENTURY-PREFIX
017400     ELSE
017500         MOVE 19 TO CENTURY-PREFIX.
017600     COMPUTE TODAY-CCYY = CENTURY-PREFIX * 100 +
017700         SYSTEM-YY.
017800     MOVE SYSTEM-MM TO TODAY-MM.
017900     MOVE SYSTEM-DD TO TODAY-DD.
018000     MOVE SYSTEM-HH TO TODAY-HH.
018100     MOVE SYSTEM-MN TO TODAY-MN.
018200     MOVE SYSTEM-SS TO TODAY-SS.
018300 1050-EXIT.
018400     EXIT.
018500*---------------------------------------------------------------*
018600 2000-PROCESS-ONE-TRAN.
018700     ADD 1 TO READ-COUNT.
018800     IF FILE-ALERT-FUNCTION IS NOT VALID-ALR-FUNCTION
018900         GO TO 2000-READ-NEXT.
019000     IF FILE-ALERT-FUNCTION = "LIST"
019100         PERFORM 3000-LIST-ALERTS THRU 3000-EXIT
019200     ELSE
019300         PERFORM 4000-ACKNOWLEDGE THRU 4000-EXIT.
019400 2000-READ-NEXT.
019500     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
019600 2000-EXIT.
019700     EXIT.
019800*---------------------------------------------------------------*
019900 2100-READ-TRAN.
020000     READ ALRTRAN.
020100     IF STATUS-1 = "1"
020200         MOVE "Y" TO ALRTRAN-EOF-SW.
020300 2100-EXIT.
020400     EXIT.
020500*---------------------------------------------------------------*
020600*    3000-LIST-ALERTS - OPTIONALLY FILTERED BY ALERT-TYPE AND/OR*
020700*    UNACKNOWLEDGED-ONLY; CAPPED AT 100 RESULT LINES A REQUEST, *
020800*    NEWEST ALERT-ID FIRST IS NOT POSSIBLE ON A SEQUENTIAL      *
020900*    LEDGER WITHOUT A SORT STEP, SO THE LISTING RUNS OLDEST-    *
021000*    FIRST AND THE CALLER SORTS ON THE WAY OUT IF IT WANTS      *
021100*    NEWEST-FIRST.                                              *
021200*---------------------------------------------------------------*
021300 3000-LIST-ALERTS.
021400     MOVE ZERO TO LINE-COUNT.
021500     MOVE "ALERT-ID  TYPE                              QTY  ACK"
021600         TO FILE-RESULT-HDG-TEXT.
021700     WRITE FILE-RESULT-HEADING-LINE.
021800     OPEN INPUT ALERTREC.
021900 3010-LIST-LOOP.
022000     IF LINE-COUNT >= PAGE-SIZE
022100         GO TO 3000-DONE.
022200     READ ALERTREC
022300         AT END GO TO 3000-DONE.
022400     IF FILE-ALERT-TYPE-FILTER NOT = SPACES AND
022500        ALERT-TYPE NOT = FILE-ALERT-TYPE-FILTER
022600         GO TO 3010-LIST-LOOP.
022700     IF FILE-ALERT-UNACK-ONLY AND
022800        ALERT-ACK-DATE NOT = ZERO
022900         GO TO 3010-LIST-LOOP.
023000     MOVE ALERT-ID            TO FILE-RESULT-ALERT-ID.
023100     MOVE ALERT-TYPE          TO FILE-RESULT-ALERT-TYPE.
023200     MOVE ALERT-AVAIL-QTY-SNAP TO FILE-RESULT-AVAIL-QTY-SNAP.
023300     IF ALERT-ACK-DATE = ZERO
023400         MOVE "N" TO FILE-RESULT-ACK-SW
023500     ELSE
023600         MOVE "Y" TO FILE-RESULT-ACK-SW.
023700     WRITE FILE-RESULT-LINE.
023800     ADD 1 TO LINE-COUNT.
023900     ADD 1 TO LISTED-COUNT.
024000     GO TO 3010-LIST-LOOP.
024100 3000-DONE.
024200     CLOSE ALERTREC.
024300 3000-EXIT.
024400     EXIT.
024500*---------------------------------------------------------------*
024600*    4000-ACKNOWLEDGE - COPY THE WHOLE LEDGER THROUGH TO A NEW  *
024700*    GENERATION, STAMPING THE ONE MATCHING ROW. THE OPERATOR'S  *
024800*    JCL RENAMES ALERTNEW OVER ALERTREC AFTER A CLEAN RUN - THE *
024900*    SAME GENERATION-DATA-SET HANDOFF EVERY SEQUENTIAL LEDGER   *
025000*    MAINTENANCE STEP IN THIS SHOP USES.                        *
025100*---------------------------------------------------------------*
025200 4000-ACKNOWLEDGE.
025300     MOVE "N" TO FOUND-SW.
025400     OPEN INPUT ALERTREC.
025500     OPEN OUTPUT ALERTNEW.
025600 4010-COPY-LOOP.
025700     READ ALERTREC
025800         AT END GO TO 4000-DONE.
025900     MOVE ALERT-ID              TO NEW-ALERT-ID.
026000     MOVE ALERT-TYPE            TO NEW-ALERT-TYPE.
026100     MOVE ALERT-INVENTORY-ID    TO NEW-ALERT-INVENTORY-ID.
026200     MOVE ALERT-SKU-SNAP        TO NEW-ALERT-SKU-SNAP.
026300     MOVE ALERT-NAME-SNAP       TO NEW-ALERT-NAME-SNAP.
026400     MOVE ALERT-AVAIL-QTY-SNAP  TO NEW-ALERT-AVAIL-QTY-SNAP.
026500     MOVE ALERT-THRESHOLD-SNAP  TO NEW-ALERT-THRESHOLD-SNAP.
026600     MOVE ALERT-BUFFER-SNAP     TO NEW-ALERT-BUFFER-SNAP.
026700     MOVE ALERT-CREATED-DATE    TO NEW-ALERT-CREATED-DATE.
026800     MOVE ALERT-CREATED-TIME    TO NEW-ALERT-CREATED-TIME.
026900     MOVE ALERT-ACK-DATE        TO NEW-ALERT-ACK-DATE.
027000     MOVE ALERT-ACK-TIME        TO NEW-ALERT-ACK-TIME.
027100     IF ALERT-ID = FILE-ALERT-ID AND ALERT-ACK-DATE = ZERO
027200         MOVE TODAY-DATE TO NEW-ALERT-ACK-DATE
027300         MOVE TODAY-TIME TO NEW-ALERT-ACK-TIME
027400         MOVE "Y" TO FOUND-SW.
027500     WRITE NEW-ALERT-RECORD.
027600     GO TO 4010-COPY-LOOP.
027700 4000-DONE.
027800     CLOSE ALERTREC.
027900     CLOSE ALERTNEW.
028000     IF ALERT-WAS-FOUND
028100         MOVE "ALERT ACKNOWLEDGED" TO LOGMSG-TEXT
028200     ELSE
028300         MOVE "ALERT NOT FOUND OR ALREADY ACKED" TO LOGMSG-TEXT.
028400     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
028500 4000-EXIT.
028600     EXIT.
028700*---------------------------------------------------------------*
028800 7000-LOG-MESSAGE.
028900     DISPLAY LOGMSG.
029000 7000-EXIT.
029100     EXIT.
029200 7100-LOG-MESSAGE-ERR.
029300     DISPLAY LOGMSG-ERR.
029400 7100-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------*
029700 9000-TERMINATE.
029800     CLOSE ALRTRAN.
029900     CLOSE ALRRSLT.
030000     MOVE "Ended" TO LOGMSG-TEXT.
030100     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
030200     DISPLAY "ALRMAINT READ   = " READ-COUNT.
030300     DISPLAY "ALRMAINT LISTED = " LISTED-COUNT.
030400 9000-EXIT.
030500     EXIT.
