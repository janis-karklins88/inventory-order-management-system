000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . ALERTREC                             *
000400*    DESCRIPTION  . . . . LOW-STOCK ALERT LEDGER RECORD. WRITTEN*
000500*                         ONCE PER FALSE-TO-TRUE LOW-STOCK      *
000600*                         TRANSITION - APPEND ONLY ON THE       *
000700*                         ALERTREC FILE. ALERT-ACKNOWLEDGED-AT  *
000800*                         IS ZERO UNTIL A BUYER ACKNOWLEDGES IT.*
000900* #ident "@(#) cobol/ALERTREC.cpy  $Revision: 1.1 $"            *
001000*    AMENDMENT HISTORY                                          *
001100*    DATE      INIT  REQUEST    DESCRIPTION                     *
001200*    08/19/96   DOK  PR-96-144   ORIGINAL COPYBOOK - PART OF    *
001300*                               THE LOW-STOCK BUYER ALERT       *
001400*                               PROJECT.                        *
001500*---------------------------------------------------------------*
001600 01  ALERT-RECORD.
001700     05  ALERT-ID                 PIC 9(09).
001800     05  ALERT-TYPE               PIC X(32).
001900         88  ALERT-TY-LOW-STOCK           VALUE "LOW_STOCK".
002000     05  ALERT-INVENTORY-ID       PIC 9(09).
002100     05  ALERT-SKU-SNAP           PIC X(64).
002200     05  ALERT-NAME-SNAP          PIC X(200).
002300     05  ALERT-AVAIL-QTY-SNAP     PIC S9(09).
002400     05  ALERT-THRESHOLD-SNAP     PIC 9(09).
002500     05  ALERT-BUFFER-SNAP        PIC 9(09).
002600     05  ALERT-CREATED-AT.
002700         10  ALERT-CREATED-DATE   PIC 9(08).
002800         10  ALERT-CREATED-TIME   PIC 9(06).
002900     05  ALERT-ACKNOWLEDGED-AT.
003000         10  ALERT-ACK-DATE       PIC 9(08).
003100         10  ALERT-ACK-DATE-R REDEFINES ALERT-ACK-DATE.
003200             15  ALERT-ACK-CCYY   PIC 9(04).
003300             15  ALERT-ACK-MM     PIC 9(02).
003400             15  ALERT-ACK-DD     PIC 9(02).
003500         10  ALERT-ACK-TIME       PIC 9(06).
003600     05  FILLER                   PIC X(42).
