000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1990, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.                           *
000600*                                                                *
000700* #ident "@(#) cobol/OBXDISP.cbl  $Revision: 1.4 $"              *
000800*                                                                *
000900*---------------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. OBXDISP.
001200 AUTHOR. T. VACLAV.
001300 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001400 DATE-WRITTEN. JULY 2001.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001700     OUTSIDE THE DATA PROCESSING DEPARTMENT.
001800*---------------------------------------------------------------*
001900*    FUNCTION.                                                  *
002000*        RUNS EVERY FEW MINUTES FROM THE SCHEDULER AND WORKS    *
002100*        OFF THE OUTBXEVT QUEUE - UP TO 20 ROWS A RUN THAT ARE   *
002200*        PENDING OR FAILED AND DUE, OR STUCK PROCESSING PAST    *
002300*        THE 300-SECOND CLAIM WINDOW (A PRIOR RUN THAT DIED).    *
002400*        EACH ROW IS CLAIMED (STATUS PROCESSING, LOCKED-AT/BY    *
002500*        STAMPED) BEFORE IT IS WORKED, SO TWO COPIES OF THIS     *
002600*        STEP RUNNING TOGETHER DO NOT BOTH TOUCH THE SAME ROW.   *
002700*                                                                *
002800*        EXTERNAL_ORDER_INGESTED ROWS DRIVE THE ORDER THROUGH    *
002900*        STATUS-PROCESSING (RESERVE STOCK) THE SAME WAY THE      *
003000*        "PROCESS" FUNCTION ON ORDMAINT DOES - THE RESERVE AND   *
003100*        LOW-STOCK-CHECK PARAGRAPHS BELOW ARE A THIRD COPY OF    *
003200*        THE SAME LOGIC, FOR THE SAME REASON GIVEN IN ORDMAINT'S *
003300*        BANNER.  A STOCK SHORTAGE IS A BUSINESS FAILURE, NOT A  *
003400*        SYSTEM ONE - IT MARKS THE EVENT PROCESSED, FLIPS THE    *
003500*        ORDER TO REJECTED, AND DOES NOT COUNT AGAINST THE       *
003600*        RETRY ATTEMPTS BELOW.  EXTERNAL_ORDER_REJECTED AND      *
003700*        EXTERNAL_ORDER_CANCEL_RESULT ROWS JUST NEED TO TELL THE *
003800*        WEB SHOP WHAT HAPPENED - THIS SHOP HAS NO WEB CALL-OUT  *
003900*        FACILITY IN BATCH, SO THE "CALL" IS A LOGGED LINE ON    *
004000*        WEBHOOK.LOG FOR THE OPERATOR'S MORNING REVIEW.          *
004100*                                                                *
004200*        ANY OTHER FAILURE (FILE-STATUS TROUBLE, A MISSING       *
004300*        ORDER ROW) BUMPS EVENT-ATTEMPTS; AT 5 ATTEMPTS THE      *
004400*        EVENT GOES DEAD AND THE ORDER IS MARKED FAILED/         *
004500*        TECHNICAL_ERROR, OTHERWISE THE EVENT GOES BACK TO       *
004600*        FAILED WITH EVENT-AVAILABLE-AT PUSHED OUT BY 2 **       *
004700*        ATTEMPTS SECONDS, CAPPED AT 300.                       *
004800*                                                                *
004900*    AMENDMENT HISTORY                                          *
005000*    DATE      INIT  REQUEST     DESCRIPTION                    *
005100*    07/09/01   TSV  CR-0662     ORIGINAL PROGRAM.                *
005200*    11/02/01   TSV  PR-01-233   STUCK-PROCESSING CLAIMS OLDER   *
005300*                               THAN 300 SECONDS ARE NOW RE-     *
005400*                               CLAIMED INSTEAD OF SITTING       *
005500*                               FOREVER WHEN A RUN IS KILLED.    *
005600*    03/04/26   RKH  PR-26-019   RENAMED EVERY FD TO THE SHOP'S   *
005700*                               ORDINARY FILE-<ATTRIBUTE> NAMES  *
005800*                               OR A PLAIN COPY OF THE MASTER     *
005900*                               COPYBOOK, AND DROPPED THE WS-    *
006000*                               PREFIX FROM WORKING-STORAGE.     *
006100*                               THE CANDIDATE LIST OF CLAIMED    *
006200*                               EVENT-ID'S IS NOW QUALIFIED       *
006300*                               CANDIDATE- SO IT DOES NOT        *
006400*                               COLLIDE WITH THE PLAIN EVENT-    *
006500*                               FIELDS COPIED IN FROM OUTBXEVT.  *
006600*    08/09/26   RKH  PR-26-025   A REJECTED ORDER NEVER ENQUEUED  *
006700*                               ITS OWN FOLLOW-UP EVENT, SO       *
006800*                               4100-HANDLE-REJECTED WAS DEAD     *
006900*                               CODE.  4000-HANDLE-INGESTED NOW   *
007000*                               WRITES A NEW EXTERNAL_ORDER_      *
007100*                               REJECTED ROW (SEE 4080) BEFORE    *
007200*                               MARKING ITS OWN EVENT PROCESSED,  *
007300*                               AND 4100-HANDLE-REJECTED NOW      *
007400*                               RE-LOADS THE ORDER AND CHECKS IT  *
007500*                               IS STILL REJECTED BEFORE LOGGING  *
007600*                               THE WEBHOOK, PER SPEC.  ALSO      *
007700*                               CORRECTED TWO LAST-ERROR/FAILURE  *
007800*                               LITERALS IN 6000-RETRY-OR-DEAD    *
007900*                               THAT DID NOT MATCH THE REQUIRED   *
008000*                               WORDING.                         *
008100*---------------------------------------------------------------*
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-370.
008500 OBJECT-COMPUTER.  IBM-370.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT OUTBXEVT ASSIGN TO "OUTBXEVT"
009200             ORGANIZATION IS INDEXED
009300             ACCESS IS DYNAMIC
009400             RECORD KEY IS EVENT-ID
009500             FILE STATUS IS FILE-STATUS.
009600     SELECT ORDRHDR ASSIGN TO "ORDRHDR"
009700             ORGANIZATION IS INDEXED
009800             ACCESS IS DYNAMIC
009900             RECORD KEY IS FILE-ORDER-ID
010000             ALTERNATE RECORD KEY IS FILE-ORDER-SRCEXT-KEY
010100             FILE STATUS IS FILE-STATUS.
010200     SELECT ORDRITM ASSIGN TO "ORDRITM"
010300             ORGANIZATION IS SEQUENTIAL
010400             FILE STATUS IS FILE-STATUS.
010500     SELECT INVNMST ASSIGN TO "INVNMST"
010600             ORGANIZATION IS INDEXED
010700             ACCESS IS DYNAMIC
010800             RECORD KEY IS INVENTORY-PRODUCT-ID
010900             FILE STATUS IS FILE-STATUS.
011000     SELECT STKMOVE ASSIGN TO "STKMOVE"
011100             ORGANIZATION IS SEQUENTIAL
011200             FILE STATUS IS FILE-STATUS.
011300     SELECT NOTIFTSK ASSIGN TO "NOTIFTSK"
011400             ORGANIZATION IS SEQUENTIAL
011500             FILE STATUS IS FILE-STATUS.
011600     SELECT WEBHOOK ASSIGN TO "WEBHOOK"
011700             ORGANIZATION IS SEQUENTIAL
011800             FILE STATUS IS FILE-STATUS.
011900 DATA DIVISION.
012000 FILE SECTION.
012100 FD  OUTBXEVT; RECORD 2476.
012200     COPY OUTBXEVT.
012300 FD  ORDRHDR; RECORD 832.
012400 01  FILE-ORDER-RECORD.
012500     05  FILE-ORDER-ID            PIC 9(09).
012600     05  FILE-ORDER-STATUS        PIC X(32).
012700     05  FILE-ORDER-TOTAL-AMOUNT  PIC S9(17)V99.
012800     05  FILE-ORDER-SRCEXT-KEY.
012900         10  FILE-ORDER-SOURCE        PIC X(32).
013000         10  FILE-ORDER-EXT-ORDER-ID  PIC X(64).
013100     05  FILE-ORDER-SHIP-ADDRESS  PIC X(200).
013200     05  FILE-ORDER-FAILURE-CODE  PIC X(32).
013300     05  FILE-ORDER-FAILURE-MSG   PIC X(400).
013400     05  FILE-ORDER-FAILED-DATE   PIC 9(08).
013500     05  FILE-ORDER-FAILED-TIME   PIC 9(06).
013600     05  FILE-ORDER-CREATED-DATE  PIC 9(08).
013700     05  FILE-ORDER-CREATED-TIME  PIC 9(06).
013800     05  FILE-ORDER-UPDATED-DATE  PIC 9(08).
013900     05  FILE-ORDER-UPDATED-TIME  PIC 9(06).
014000     05  FILE-ORDER-ITEM-COUNT    PIC 9(04) COMP.
014100 FD  ORDRITM; RECORD 109.
014200     COPY ORDRITM.
014300 FD  INVNMST; RECORD 76.
014400     COPY INVNMAST.
014500 FD  STKMOVE; RECORD 282.
014600     COPY STKMOVE.
014700 FD  NOTIFTSK; RECORD 141.
014800     COPY NOTIFTSK.
014900 FD  WEBHOOK; RECORD 80.
015000 01  LOG-LINE                     PIC X(80).
015100 WORKING-STORAGE SECTION.
015200     COPY DATETIME.
015300     COPY FILESTAT.
015400 01  SWITCHES.
015500     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
015600     05  RESERVE-OK-SW            PIC X(01).
015700         88  RESERVE-IS-OK                VALUE "Y".
015800     05  WAS-LOW-SW               PIC X(01).
015900     05  ORDER-FOUND-SW           PIC X(01).
016000         88  ORDER-WAS-FOUND              VALUE "Y".
016100 01  COUNTERS.
016200     05  CLAIMED-COUNT            PIC 9(04) COMP.
016300     05  PROCESSED-COUNT          PIC 9(04) COMP.
016400     05  FAILED-COUNT             PIC 9(04) COMP.
016500     05  DEAD-COUNT               PIC 9(04) COMP.
016600     05  NEXT-MOVEMENT-ID         PIC 9(09) COMP.
016700     05  NEXT-ALERT-ID            PIC 9(09) COMP.
016800     05  NEXT-TASK-ID             PIC 9(09) COMP.
016900     05  NEXT-EVENT-ID            PIC 9(09) COMP.
017000     05  CLAIMED-EVENT-ID         PIC 9(09) COMP.
017100     05  BACKOFF-SECONDS          PIC 9(05) COMP.
017200     05  POWER-IX                 PIC 9(02) COMP.
017300*---------------------------------------------------------------*
017400*    THE CLAIMED EVENT-ID'S FOR THIS RUN. QUALIFIED CANDIDATE-  *
017500*    SO THEY DO NOT COLLIDE WITH THE PLAIN EVENT- FIELDS        *
017600*    COPIED IN FROM OUTBXEVT ABOVE.                              *
017700*---------------------------------------------------------------*
017800 01  CANDIDATE-LIST.
017900     05  CANDIDATE-ENTRY OCCURS 20 TIMES PIC 9(09).
018000 01  CANDIDATE-COUNT              PIC 9(02) COMP.
018100 01  CANDIDATE-PTR                PIC 9(02) COMP.
018200 01  NOW-DATE                     PIC 9(08).
018300 01  NOW-TIME                     PIC 9(06).
018400 01  STALE-DATE                   PIC 9(08).
018500 01  STALE-TIME                   PIC 9(06).
018600 01  STALE-TIME-R REDEFINES STALE-TIME.
018700     05  STALE-HH                 PIC 9(02).
018800     05  STALE-MN                 PIC 9(02).
018900     05  STALE-SS                 PIC 9(02).
019000 01  NOW-TOTAL-SECS               PIC S9(07) COMP.
019100 01  STALE-TOTAL-SECS             PIC S9(07) COMP.
019200 01  AVAILABLE-QTY                PIC S9(09).
019300 01  SYSTEM-DATE                  PIC 9(06).
019400 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE.
019500     05  SYSTEM-YY                PIC 9(02).
019600     05  SYSTEM-MM                PIC 9(02).
019700     05  SYSTEM-DD                PIC 9(02).
019800 01  SYSTEM-TIME                  PIC 9(06).
019900 01  SYSTEM-TIME-R REDEFINES SYSTEM-TIME.
020000     05  SYSTEM-HH                PIC 9(02).
020100     05  SYSTEM-MN                PIC 9(02).
020200     05  SYSTEM-SS                PIC 9(02).
020300 01  CENTURY-PREFIX               PIC 9(02).
020400 01  PAYLOAD-BUILD.
020500     05  FILLER                   PIC X(11)
020600                                   VALUE '{"orderId":'.
020700     05  PAYLOAD-ORDER-ID         PIC 9(09).
020800     05  FILLER                   PIC X(01) VALUE "}".
020900 01  LOGMSG.
021000     05  FILLER                   PIC X(10) VALUE "OBXDISP=>".
021100     05  LOGMSG-TEXT              PIC X(60).
021200 01  LOGMSG-ERR.
021300     05  FILLER                   PIC X(13)
021400                                   VALUE "OBXDISP ERR=>".
021500     05  LOG-ERR-ROUTINE          PIC X(10).
021600     05  FILLER                   PIC X(10) VALUE " STATUS = ".
021700     05  LOG-ERR-STATUS           PIC X(02).
021800*---------------------------------------------------------------*
021900 PROCEDURE DIVISION.
022000*---------------------------------------------------------------*
022100 0000-MAIN-CONTROL.
022200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022300     PERFORM 2000-SELECT-CANDIDATES THRU 2000-EXIT.
022400     MOVE 1 TO CANDIDATE-PTR.
022500     PERFORM 3000-WORK-ONE-EVENT THRU 3000-EXIT
022600         UNTIL CANDIDATE-PTR > CANDIDATE-COUNT.
022700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
022800     STOP RUN.
022900*---------------------------------------------------------------*
023000 1000-INITIALIZE.
023100     OPEN I-O OUTBXEVT.
023200     OPEN I-O ORDRHDR.
023300     OPEN I-O INVNMST.
023400     OPEN EXTEND STKMOVE.
023500     OPEN EXTEND NOTIFTSK.
023600     OPEN EXTEND WEBHOOK.
023700     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
023800     MOVE TODAY-DATE TO NOW-DATE.
023900     MOVE TODAY-TIME TO NOW-TIME.
024000     PERFORM 1055-COMPUTE-STALE-STAMP THRU 1055-EXIT.
024100     MOVE 1 TO NEXT-MOVEMENT-ID.
024200     MOVE 1 TO NEXT-ALERT-ID.
024300     MOVE 1 TO NEXT-TASK-ID.
024400     PERFORM 1080-FIND-MAX-EVENT-ID THRU 1080-EXIT.
024500     MOVE "Started" TO LOGMSG-TEXT.
024600     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
024700 1000-EXIT.
024800     EXIT.
024900 1050-GET-CURRENT-STAMP.
025000     ACCEPT SYSTEM-DATE FROM DATE.
025100     ACCEPT SYSTEM-TIME FROM TIME.
025200     MOVE SYSTEM-YY TO CENTURY-CHECK.
025300     IF CENTURY-CHECK < 50
025400         MOVE 20 TO CENTURY-PREFIX
025500     ELSE
025600         MOVE 19 TO CENTURY-PREFIX.
025700     COMPUTE TODAY-CCYY = CENTURY-PREFIX * 100 +
025800         SYSTEM-YY.
025900     MOVE SYSTEM-MM TO TODAY-MM.
026000     MOVE SYSTEM-DD TO TODAY-DD.
026100     MOVE SYSTEM-HH TO TODAY-HH.
026200     MOVE SYSTEM-MN TO TODAY-MN.
026300     MOVE SYSTEM-SS TO TODAY-SS.
026400 1050-EXIT.
026500     EXIT.
026600*---------------------------------------------------------------*
026700*    1080-FIND-MAX-EVENT-ID - ONE NEW EXTERNAL_ORDER_REJECTED ROW *
026800*    CAN BE ENQUEUED BELOW (4000-HANDLE-INGESTED'S REJECT LEG) -  *
026900*    THIS SCAN GIVES IT A SAFE, UNUSED EVENT-ID THE SAME WAY      *
027000*    EXOINGST SEEDS ITS OWN COUNTERS AT STARTUP.                  *
027100*---------------------------------------------------------------*
027200 1080-FIND-MAX-EVENT-ID.
027300     MOVE ZERO TO NEXT-EVENT-ID.
027400     MOVE LOW-VALUES TO EVENT-ID.
027500     START OUTBXEVT KEY IS NOT LESS THAN EVENT-ID
027600         INVALID KEY GO TO 1080-EXIT.
027700 1085-SCAN-LOOP.
027800     READ OUTBXEVT NEXT RECORD
027900         AT END GO TO 1080-EXIT.
028000     IF EVENT-ID > NEXT-EVENT-ID
028100         MOVE EVENT-ID TO NEXT-EVENT-ID.
028200     GO TO 1085-SCAN-LOOP.
028300 1080-EXIT.
028400     ADD 1 TO NEXT-EVENT-ID.
028500     EXIT.
028600*---------------------------------------------------------------*
028700*    1055-COMPUTE-STALE-STAMP - "NOW MINUS 300 SECONDS", WORKED *
028800*    OUT IN SECONDS-SINCE-MIDNIGHT SO IT DOES NOT BREAK AT AN   *
028900*    HOUR BOUNDARY THE WAY SUBTRACTING 300 FROM HHMMSS WOULD.   *
029000*    A RUN STARTING IN THE FIRST 5 MINUTES OF THE DAY JUST USES *
029100*    MIDNIGHT AS THE STALE POINT - THE OPERATOR'S SCHEDULE      *
029200*    AVOIDS THAT WINDOW ANYWAY.                                 *
029300*---------------------------------------------------------------*
029400 1055-COMPUTE-STALE-STAMP.
029500     MOVE NOW-DATE TO STALE-DATE.
029600     COMPUTE NOW-TOTAL-SECS = TODAY-HH * 3600 +
029700         TODAY-MN * 60 + TODAY-SS.
029800     COMPUTE STALE-TOTAL-SECS = NOW-TOTAL-SECS - 300.
029900     IF STALE-TOTAL-SECS < 0
030000         MOVE 0 TO STALE-TOTAL-SECS.
030100     DIVIDE STALE-TOTAL-SECS BY 3600 GIVING STALE-HH
030200         REMAINDER STALE-TOTAL-SECS.
030300     DIVIDE STALE-TOTAL-SECS BY 60 GIVING STALE-MN
030400         REMAINDER STALE-SS.
030500 1055-EXIT.
030600     EXIT.
030700*---------------------------------------------------------------*
030800*    2000-SELECT-CANDIDATES - UP TO 20, OLDEST (LOWEST EVENT-ID) *
030900*    FIRST: PENDING OR FAILED AND DUE, OR STUCK PROCESSING.     *
031000*---------------------------------------------------------------*
031100 2000-SELECT-CANDIDATES.
031200     MOVE ZERO TO CANDIDATE-COUNT.
031300     MOVE LOW-VALUES TO EVENT-ID.
031400     START OUTBXEVT KEY IS NOT LESS THAN EVENT-ID
031500         INVALID KEY GO TO 2000-EXIT.
031600 2010-SCAN-LOOP.
031700     IF CANDIDATE-COUNT = 20
031800         GO TO 2000-EXIT.
031900     READ OUTBXEVT NEXT RECORD
032000         AT END GO TO 2000-EXIT.
032100     IF (EVENT-ST-PENDING OR EVENT-ST-FAILED) AND
032200        EVENT-ATTEMPTS < 5 AND
032300        (EVENT-AVAIL-DATE < NOW-DATE OR
032400         (EVENT-AVAIL-DATE = NOW-DATE AND
032500          EVENT-AVAIL-TIME NOT > NOW-TIME))
032600         ADD 1 TO CANDIDATE-COUNT
032700         MOVE EVENT-ID TO CANDIDATE-ENTRY (CANDIDATE-COUNT)
032800     ELSE
032900         IF EVENT-ST-PROCESSING AND EVENT-ATTEMPTS < 5 AND
033000            (EVENT-LOCKED-DATE < STALE-DATE OR
033100             (EVENT-LOCKED-DATE = STALE-DATE AND
033200              EVENT-LOCKED-TIME < STALE-TIME))
033300             ADD 1 TO CANDIDATE-COUNT
033400             MOVE EVENT-ID TO CANDIDATE-ENTRY (CANDIDATE-COUNT).
033500     GO TO 2010-SCAN-LOOP.
033600 2000-EXIT.
033700     EXIT.
033800*---------------------------------------------------------------*
033900 3000-WORK-ONE-EVENT.
034000     MOVE CANDIDATE-ENTRY (CANDIDATE-PTR) TO EVENT-ID.
034100     READ OUTBXEVT
034200         INVALID KEY GO TO 3000-NEXT.
034300     MOVE EVENT-ID TO CLAIMED-EVENT-ID.
034400     ADD 1 TO CLAIMED-COUNT.
034500     MOVE "PROCESSING" TO EVENT-STATUS.
034600     MOVE NOW-DATE     TO EVENT-LOCKED-DATE.
034700     MOVE NOW-TIME     TO EVENT-LOCKED-TIME.
034800     MOVE "OBXDISP"    TO EVENT-LOCKED-BY.
034900     REWRITE EVENT-RECORD.
035000     IF EVENT-TY-INGESTED
035100         PERFORM 4000-HANDLE-INGESTED THRU 4000-EXIT
035200     ELSE IF EVENT-TY-REJECTED
035300         PERFORM 4100-HANDLE-REJECTED THRU 4100-EXIT
035400     ELSE
035500         PERFORM 4200-HANDLE-CANCEL-RESULT THRU 4200-EXIT.
035600 3000-NEXT.
035700     ADD 1 TO CANDIDATE-PTR.
035800 3000-EXIT.
035900     EXIT.
036000*---------------------------------------------------------------*
036100*    4000-HANDLE-INGESTED - RUN THE ORDER THROUGH PROCESSING.   *
036200*    A STOCK SHORTAGE IS A BUSINESS FAILURE - MARK THE EVENT    *
036300*    PROCESSED AND THE ORDER REJECTED, NO RETRY ATTEMPT CHARGED.*
036400*---------------------------------------------------------------*
036500 4000-HANDLE-INGESTED.
036600     MOVE EVENT-ORDER-ID TO FILE-ORDER-ID.
036700     MOVE "N" TO ORDER-FOUND-SW.
036800     READ ORDRHDR
036900         INVALID KEY GO TO 4050-NOT-FOUND.
037000     MOVE "Y" TO ORDER-FOUND-SW.
037100     IF FILE-ORDER-STATUS NOT = "CREATED"
037200         GO TO 4090-MARK-PROCESSED.
037300     PERFORM 5000-RESERVE-ORDER-STOCK THRU 5000-EXIT.
037400     IF RESERVE-IS-OK
037500         MOVE "PROCESSING" TO FILE-ORDER-STATUS
037600         REWRITE FILE-ORDER-RECORD
037700     ELSE
037800         MOVE "REJECTED" TO FILE-ORDER-STATUS
037900         MOVE "OUT_OF_STOCK" TO FILE-ORDER-FAILURE-CODE
038000         MOVE
038100        "One or more items could not be reserved" TO
038200             FILE-ORDER-FAILURE-MSG
038300         MOVE NOW-DATE TO FILE-ORDER-FAILED-DATE
038400         MOVE NOW-TIME TO FILE-ORDER-FAILED-TIME
038500         REWRITE FILE-ORDER-RECORD
038600         PERFORM 4080-ENQUEUE-REJECTED-EVENT THRU 4080-EXIT.
038700     GO TO 4090-MARK-PROCESSED.
038800 4050-NOT-FOUND.
038900     PERFORM 6000-RETRY-OR-DEAD THRU 6000-EXIT.
039000     GO TO 4000-EXIT.
039100*---------------------------------------------------------------*
039200*    4080-ENQUEUE-REJECTED-EVENT - A REJECTED ORDER MUST ITSELF  *
039300*    YIELD A NEW EXTERNAL_ORDER_REJECTED OUTBOX ROW, THE SAME WAY*
039400*    EXOINGST ENQUEUES EXTERNAL_ORDER_INGESTED ON ITS SIDE.  THE *
039500*    INGESTED EVENT-RECORD CURRENTLY CLAIMED IS RE-READ BY THE   *
039600*    SAVED KEY AFTERWARD SO 4090-MARK-PROCESSED REWRITES THE     *
039700*    RIGHT ROW, NOT THE ONE JUST WRITTEN HERE.                   *
039800*---------------------------------------------------------------*
039900 4080-ENQUEUE-REJECTED-EVENT.
040000     MOVE NEXT-EVENT-ID       TO EVENT-ID.
040100     ADD 1 TO NEXT-EVENT-ID.
040200     MOVE "EXTERNAL_ORDER_REJECTED" TO EVENT-TYPE.
040300     MOVE FILE-ORDER-ID       TO EVENT-ORDER-ID.
040400     MOVE "PENDING"           TO EVENT-STATUS.
040500     MOVE FILE-ORDER-ID       TO PAYLOAD-ORDER-ID.
040600     MOVE SPACES              TO EVENT-PAYLOAD.
040700     MOVE PAYLOAD-BUILD       TO EVENT-PAYLOAD.
040800     MOVE ZERO                TO EVENT-ATTEMPTS.
040900     MOVE NOW-DATE            TO EVENT-AVAIL-DATE.
041000     MOVE NOW-TIME            TO EVENT-AVAIL-TIME.
041100     MOVE SPACES              TO EVENT-LAST-ERROR.
041200     MOVE NOW-DATE            TO EVENT-CREATED-DATE.
041300     MOVE NOW-TIME            TO EVENT-CREATED-TIME.
041400     MOVE ZERO                TO EVENT-LOCKED-DATE.
041500     MOVE ZERO                TO EVENT-LOCKED-TIME.
041600     MOVE SPACES              TO EVENT-LOCKED-BY.
041700     MOVE ZERO                TO EVENT-PROC-DATE.
041800     MOVE ZERO                TO EVENT-PROC-TIME.
041900     WRITE EVENT-RECORD.
042000     MOVE CLAIMED-EVENT-ID    TO EVENT-ID.
042100     READ OUTBXEVT
042200         INVALID KEY NEXT SENTENCE.
042300 4080-EXIT.
042400     EXIT.
042500 4090-MARK-PROCESSED.
042600     MOVE "PROCESSED" TO EVENT-STATUS.
042700     MOVE NOW-DATE TO EVENT-PROC-DATE.
042800     MOVE NOW-TIME TO EVENT-PROC-TIME.
042900     REWRITE EVENT-RECORD.
043000     ADD 1 TO PROCESSED-COUNT.
043100 4000-EXIT.
043200     EXIT.
043300*---------------------------------------------------------------*
043400*    4100/4200 - NOTHING TO DO BUT TELL THE WEB SHOP. THE REAL  *
043500*    HTTP CALL-OUT IS OUT OF SCOPE FOR A BATCH STEP - A LOGGED  *
043600*    LINE ON WEBHOOK STANDS IN FOR IT.                          *
043700*---------------------------------------------------------------*
043800 4100-HANDLE-REJECTED.
043900     MOVE EVENT-ORDER-ID TO FILE-ORDER-ID.
044000     READ ORDRHDR
044100         INVALID KEY GO TO 4100-MARK-PROCESSED.
044200     IF FILE-ORDER-STATUS NOT = "REJECTED"
044300         GO TO 4100-MARK-PROCESSED.
044400     MOVE SPACES TO LOG-LINE.
044500     STRING "ORDER-REJECTED ORDER=" EVENT-ORDER-ID
044600         DELIMITED BY SIZE INTO LOG-LINE.
044700     WRITE LOG-LINE.
044800 4100-MARK-PROCESSED.
044900     MOVE "PROCESSED" TO EVENT-STATUS.
045000     MOVE NOW-DATE TO EVENT-PROC-DATE.
045100     MOVE NOW-TIME TO EVENT-PROC-TIME.
045200     REWRITE EVENT-RECORD.
045300     ADD 1 TO PROCESSED-COUNT.
045400 4100-EXIT.
045500     EXIT.
045600 4200-HANDLE-CANCEL-RESULT.
045700     MOVE SPACES TO LOG-LINE.
045800     STRING "ORDER-CANCEL-RESULT ORDER=" EVENT-ORDER-ID
045900         " PAYLOAD=" EVENT-PAYLOAD (1:30)
046000         DELIMITED BY SIZE INTO LOG-LINE.
046100     WRITE LOG-LINE.
046200     MOVE "PROCESSED" TO EVENT-STATUS.
046300     MOVE NOW-DATE TO EVENT-PROC-DATE.
046400     MOVE NOW-TIME TO EVENT-PROC-TIME.
046500     REWRITE EVENT-RECORD.
046600     ADD 1 TO PROCESSED-COUNT.
046700 4200-EXIT.
046800     EXIT.
046900*---------------------------------------------------------------*
047000*    5000-RESERVE-ORDER-STOCK - VALIDATE THEN APPLY, EXACTLY    *
047100*    LIKE ORDMAINT'S 5000-STATUS-PROCESSING.                    *
047200*---------------------------------------------------------------*
047300 5000-RESERVE-ORDER-STOCK.
047400     MOVE "Y" TO RESERVE-OK-SW.
047500     OPEN INPUT ORDRITM.
047600 5010-VALIDATE-LOOP.
047700     READ ORDRITM
047800         AT END GO TO 5010-VALIDATE-DONE.
047900     IF ITEM-ORDER-ID = FILE-ORDER-ID AND ITEM-DELETE-SW = " "
048000         MOVE ITEM-PRODUCT-ID TO INVENTORY-PRODUCT-ID
048100         READ INVNMST
048200             INVALID KEY MOVE "N" TO RESERVE-OK-SW
048300         IF STATUS-1 = "0"
048400             COMPUTE AVAILABLE-QTY = INVENTORY-QTY-ON-HAND -
048500                 INVENTORY-QTY-RESERVED
048600             IF ITEM-QUANTITY > AVAILABLE-QTY
048700                 MOVE "N" TO RESERVE-OK-SW.
048800     GO TO 5010-VALIDATE-LOOP.
048900 5010-VALIDATE-DONE.
049000     CLOSE ORDRITM.
049100     IF NOT RESERVE-IS-OK
049200         GO TO 5000-EXIT.
049300     OPEN INPUT ORDRITM.
049400 5020-APPLY-LOOP.
049500     READ ORDRITM
049600         AT END GO TO 5020-APPLY-DONE.
049700     IF ITEM-ORDER-ID = FILE-ORDER-ID AND ITEM-DELETE-SW = " "
049800         MOVE ITEM-PRODUCT-ID TO INVENTORY-PRODUCT-ID
049900         READ INVNMST
050000         ADD ITEM-QUANTITY TO INVENTORY-QTY-RESERVED
050100         REWRITE INVENTORY-MASTER-RECORD
050200         MOVE NEXT-MOVEMENT-ID TO MOVEMENT-ID
050300         ADD 1 TO NEXT-MOVEMENT-ID
050400         MOVE INVENTORY-PRODUCT-ID TO MOVEMENT-INVENTORY-ID
050500         COMPUTE MOVEMENT-DELTA = ZERO - ITEM-QUANTITY
050600         MOVE "Order status changed to PROCESSING" TO
050700             MOVEMENT-REASON
050800         MOVE FILE-ORDER-ID  TO MOVEMENT-ORDER-ID
050900         MOVE "ORDER_RESERVED" TO MOVEMENT-TYPE
051000         MOVE NOW-DATE       TO MOVEMENT-CREATED-DATE
051100         MOVE NOW-TIME       TO MOVEMENT-CREATED-TIME
051200         WRITE MOVEMENT-RECORD.
051300     GO TO 5020-APPLY-LOOP.
051400 5020-APPLY-DONE.
051500     CLOSE ORDRITM.
051600 5000-EXIT.
051700     EXIT.
051800*---------------------------------------------------------------*
051900*    6000-RETRY-OR-DEAD - ANY FAILURE OTHER THAN THE STOCK-     *
052000*    SHORTAGE BUSINESS CASE ABOVE. 5 ATTEMPTS KILLS THE EVENT   *
052100*    AND FAILS THE ORDER; OTHERWISE BACK OFF 2**ATTEMPTS SECS,  *
052200*    CAPPED AT 300.                                              *
052300*---------------------------------------------------------------*
052400 6000-RETRY-OR-DEAD.
052500     ADD 1 TO EVENT-ATTEMPTS.
052600     IF EVENT-ATTEMPTS NOT < 5
052700         MOVE "DEAD" TO EVENT-STATUS
052800         ADD 1 TO DEAD-COUNT
052900         IF ORDER-WAS-FOUND
053000             MOVE "TECHNICAL_ERROR" TO FILE-ORDER-FAILURE-CODE
053100             MOVE "Outbox delivery failed after max retries" TO
053200                 FILE-ORDER-FAILURE-MSG
053300             MOVE "FAILED" TO FILE-ORDER-STATUS
053400             MOVE NOW-DATE TO FILE-ORDER-FAILED-DATE
053500             MOVE NOW-TIME TO FILE-ORDER-FAILED-TIME
053600             REWRITE FILE-ORDER-RECORD
053700     ELSE
053800         MOVE "FAILED" TO EVENT-STATUS
053900         MOVE 2 TO BACKOFF-SECONDS
054000         MOVE 1 TO POWER-IX
054100         PERFORM 6010-DOUBLE-LOOP THRU 6010-EXIT
054200             UNTIL POWER-IX >= EVENT-ATTEMPTS
054300         IF BACKOFF-SECONDS > 300
054400             MOVE 300 TO BACKOFF-SECONDS
054500         MOVE NOW-DATE TO EVENT-AVAIL-DATE
054600         COMPUTE EVENT-AVAIL-TIME = NOW-TIME + BACKOFF-SECONDS
054700         ADD 1 TO FAILED-COUNT.
054800     MOVE "Unexpected processing error" TO EVENT-LAST-ERROR.
054900     REWRITE EVENT-RECORD.
055000 6000-EXIT.
055100     EXIT.
055200 6010-DOUBLE-LOOP.
055300     COMPUTE BACKOFF-SECONDS = BACKOFF-SECONDS * 2.
055400     ADD 1 TO POWER-IX.
055500 6010-EXIT.
055600     EXIT.
055700*---------------------------------------------------------------*
055800*    7000-LOW-STOCK-CHECK / 7100-RAISE-ALERT ARE NOT NEEDED IN  *
055900*    THIS PROGRAM - A RESERVE NEVER RAISES THE LOW-STOCK ALERT, *
056000*    ONLY A FULFILL/RELEASE DOES (SEE ORDMAINT 6000).           *
056100*---------------------------------------------------------------*
056200 7000-LOG-MESSAGE.
056300     DISPLAY LOGMSG.
056400 7000-EXIT.
056500     EXIT.
056600 7100-LOG-MESSAGE-ERR.
056700     DISPLAY LOGMSG-ERR.
056800 7100-EXIT.
056900     EXIT.
057000*---------------------------------------------------------------*
057100 9000-TERMINATE.
057200     CLOSE OUTBXEVT.
057300     CLOSE ORDRHDR.
057400     CLOSE INVNMST.
057500     CLOSE STKMOVE.
057600     CLOSE NOTIFTSK.
057700     CLOSE WEBHOOK.
057800     MOVE "Ended" TO LOGMSG-TEXT.
057900     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
058000     DISPLAY "OBXDISP CLAIMED   = " CLAIMED-COUNT.
058100     DISPLAY "OBXDISP PROCESSED = " PROCESSED-COUNT.
058200     DISPLAY "OBXDISP FAILED    = " FAILED-COUNT.
058300     DISPLAY "OBXDISP DEAD      = " DEAD-COUNT.
058400 9000-EXIT.
058500     EXIT.
