000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . FILESTAT                             *
000400*    DESCRIPTION  . . . . COMMON TWO-BYTE FILE STATUS WORK      *
000500*                         AREA, ONE PER FILE HANDLED BY THE     *
000600*                         PROGRAM. NAMED THE SAME WAY IN EVERY  *
000700*                         PROGRAM SO A MAINTAINER CAN FIND A    *
000800*                         READ/WRITE/REWRITE/DELETE FAILURE BY  *
000900*                         SEARCHING FOR "NOT = ZEROES" ALONE.   *
001000* #ident "@(#) cobol/FILESTAT.cpy  $Revision: 1.1 $"            *
001100*    AMENDMENT HISTORY                                          *
001200*    DATE      INIT  REQUEST    DESCRIPTION                     *
001300*    03/14/87   RHV  CR-0091    ORIGINAL COPYBOOK, LIFTED FROM  *
001400*                              THE STOCKAPP FILE-STATUS HABIT.  *
001500*---------------------------------------------------------------*
001600 01  FILE-STATUS.
001700     05  STATUS-1                 PIC X.
001800         88  OK                           VALUE "0".
001900         88  DUPLICATE-KEY                VALUE "2".
002000         88  NOT-FOUND                    VALUE "2" "1".
002100         88  AT-END                       VALUE "1".
002200     05  STATUS-2                 PIC X.
