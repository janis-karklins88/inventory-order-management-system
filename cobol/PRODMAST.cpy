000100*---------------------------------------------------------------*
000200*                                                                *
000300*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000400*                                                                *
000500*    COPYBOOK  . . . . . . PRODMAST                             *
000600*    DESCRIPTION  . . . . PRODUCT CATALOG MASTER RECORD LAYOUT  *
000700*                         ONE ENTRY PER CATALOG ITEM, KEYED BY  *
000800*                         PRODUCT-ID ON THE PRODMAST FILE.      *
000900*                                                                *
001000*    THIS COPYBOOK IS THE PROPERTY OF MIDLAND DISTRIBUTION CO.  *
001100*    AND MUST NOT BE COPIED OR DISCLOSED WITHOUT PERMISSION OF  *
001200*    THE DATA PROCESSING MANAGER.                               *
001300*                                                                *
001400* #ident "@(#) cobol/PRODMAST.cpy  $Revision: 1.4 $"            *
001500*                                                                *
001600*    AMENDMENT HISTORY                                          *
001700*    DATE      INIT  REQUEST    DESCRIPTION                     *
001800*    03/14/87   RHV  CR-0091    ORIGINAL COPYBOOK - CARRIED     *
001900*                              OVER FROM THE OLD CARDEX ITEM    *
002000*                              CARD FILE.                       *
002100*    09/02/89   RHV  CR-0248    ADDED PRODUCT-DESCRIPTION FREE  *
002200*                              TEXT.                            *
002300*    11/19/91   JPL  CR-0405    WIDENED PRODUCT-SKU TO 64 BYTES *
002400*                              FOR THE NEW BAR-CODE SCANNER     *
002500*                              FEED.                            *
002600*    02/08/94   JPL  PR-94-12   ADDED PRODUCT-DELETED-SW (SOFT  *
002700*                              DELETE) IN PLACE OF PHYSICAL     *
002800*                              DELETE - AUDIT WANTED HISTORY.   *
002900*    01/06/99   MOK  Y2K-0037   REVIEWED FOR CENTURY WINDOW -   *
003000*                              NO 2-DIGIT YEAR FIELDS HERE,     *
003100*                              NO CHANGE REQUIRED.              *
003200*    07/23/02   TSV  CR-0710    ADDED PRODUCT-PRICE-R REDEFINES *
003300*                              FOR THE NEW MARGIN REPORT.       *
003400*---------------------------------------------------------------*
003500 01  PRODUCT-MASTER-RECORD.
003600     05  PRODUCT-ID               PIC 9(09).
003700     05  PRODUCT-SKU              PIC X(64).
003800     05  PRODUCT-NAME             PIC X(200).
003900     05  PRODUCT-DESCRIPTION      PIC X(2000).
004000     05  PRODUCT-PRICE            PIC S9(17)V99.
004100     05  PRODUCT-PRICE-R REDEFINES PRODUCT-PRICE.
004200         10  PRODUCT-PRICE-WHOLE  PIC S9(17).
004300         10  PRODUCT-PRICE-CENTS  PIC 99.
004400     05  PRODUCT-DELETED-SW       PIC 9(01).
004500         88  PRODUCT-IS-DELETED           VALUE 1.
004600         88  PRODUCT-IS-ACTIVE            VALUE 0.
004700     05  PRODUCT-LAST-CHANGED.
004800         10  PRODUCT-CHG-DATE     PIC 9(08).
004900         10  PRODUCT-CHG-DATE-R REDEFINES PRODUCT-CHG-DATE.
005000             15  PRODUCT-CHG-CCYY PIC 9(04).
005100             15  PRODUCT-CHG-MM   PIC 9(02).
005200             15  PRODUCT-CHG-DD   PIC 9(02).
005300         10  PRODUCT-CHG-TIME     PIC 9(06).
005400     05  FILLER                   PIC X(44).
