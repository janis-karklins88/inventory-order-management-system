000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1987, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.  THE COPYRIGHT NOTICE     *
000600*    ABOVE DOES NOT EVIDENCE ANY ACTUAL OR INTENDED             *
000700*    PUBLICATION OF SUCH SOURCE CODE.                           *
000800*                                                                *
000900* #ident "@(#) cobol/PRDMAINT.cbl  $Revision: 1.10 $"            *
001000*                                                                *
001100*---------------------------------------------------------------*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. PRDMAINT.
001400 AUTHOR. R. HALVORSEN.
001500 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001600 DATE-WRITTEN. MARCH 1987.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001900     OUTSIDE THE DATA PROCESSING DEPARTMENT.
002000*---------------------------------------------------------------*
002100*    FUNCTION.                                                  *
002200*        MAINTAINS THE CATALOG PRODUCT MASTER (PRODMST).        *
002300*        READS ONE MAINTENANCE TRANSACTION AT A TIME FROM       *
002400*        PRDTRAN AND APPLIES IT - CREATE, UPDATE, DEACTIVATE    *
002500*        OR REACTIVATE A CATALOG ITEM.  EACH PRODUCT ARRIVES    *
002600*        ON PRDTRAN WITH ITS OWN SURROGATE ID ALREADY ASSIGNED  *
002700*        BY THE ID-0001 KEY GENERATOR JOB UPSTREAM OF THIS      *
002800*        STEP - THIS PROGRAM NEVER INVENTS A PRODUCT ID.        *
002900*                                                                *
003000*    AMENDMENT HISTORY                                          *
003100*    DATE      INIT  REQUEST     DESCRIPTION                    *
003200*    03/14/87   RHV  CR-0091     ORIGINAL PROGRAM - REPLACES    *
003300*                               THE MANUAL CARDEX ITEM CARD     *
003400*                               FILING PROCEDURE.               *
003500*    09/02/89   RHV  CR-0248     ADDED DESCRIPTION INPUT.       *
003600*    11/19/91   JPL  CR-0405     WIDENED SKU TO 64 BYTES.       *
003700*    02/08/94   JPL  PR-94-12    CHANGED DELETE TO A SOFT       *
003800*                               DEACTIVATE FLAG - AUDIT WANTED  *
003900*                               TO KEEP DISCONTINUED ITEMS ON   *
004000*                               FILE FOR HISTORY REPORTING.     *
004100*    02/08/94   JPL  PR-94-12    ADDED THE ACTIV FUNCTION TO    *
004200*                               UNDO A DEACTIVATE.              *
004300*    04/30/96   DOK  PR-96-050   SKU UNIQUENESS CHECK NOW USES  *
004400*                               THE NEW SKU ALTERNATE KEY ON   *
004500*                               PRODMST INSTEAD OF A FULL SCAN. *
004600*    01/06/99   MOK  Y2K-0037    CHANGE DATE ALREADY CCYYMMDD - *
004700*                               REVIEWED, NO CHANGE REQUIRED.   *
004800*    07/23/02   TSV  CR-0710     ADDED UPSI-0 DETAIL-LISTING    *
004900*                               SWITCH FOR THE MONTH-END ITEM   *
005000*                               MAINTENANCE AUDIT REQUEST.      *
005100*    03/04/26   RKH  PR-26-019   RENAMED THE PRDTRAN/PRODMST/   *
005200*                               PRDRSLT FIELDS TO THE SHOP'S    *
005300*                               ORDINARY FILE-<ATTRIBUTE>       *
005400*                               NAMING - THE OLD PT-/FM-/PR-    *
005500*                               LETTER CODES WERE NEVER THIS    *
005600*                               SHOP'S HABIT AND CONFUSED THE   *
005700*                               NEW PROGRAMMER WHO PICKED UP    *
005800*                               THE NEXT TICKET.                *
005900*---------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-370.
006300 OBJECT-COMPUTER.  IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS VALID-PRD-FUNCTION IS "CREATE" "UPDATE" "DEACT"
006700                                  "ACTIV"
006800     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PRDTRAN ASSIGN TO "PRDTRAN"
007200             ORGANIZATION IS SEQUENTIAL
007300             ACCESS IS SEQUENTIAL
007400             FILE STATUS IS FILE-STATUS.
007500     SELECT PRODMST ASSIGN TO "PRODMST"
007600             ORGANIZATION IS INDEXED
007700             ACCESS IS DYNAMIC
007800             RECORD KEY IS FILE-PRODUCT-ID
007900             ALTERNATE RECORD KEY IS FILE-PRODUCT-SKU
008000             FILE STATUS IS FILE-STATUS.
008100     SELECT PRDRSLT ASSIGN TO "PRDRSLT"
008200             ORGANIZATION IS SEQUENTIAL
008300             ACCESS IS SEQUENTIAL
008400             FILE STATUS IS FILE-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  PRDTRAN; RECORD 2301.
008800 01  FILE-TRAN-RECORD.
008900     05  FILE-TRAN-FUNCTION           PIC X(06).
009000     05  FILE-TRAN-PRODUCT-ID         PIC 9(09).
009100     05  FILE-TRAN-SKU                PIC X(64).
009200     05  FILE-TRAN-NAME               PIC X(200).
009300     05  FILE-TRAN-DESCRIPTION        PIC X(2000).
009400     05  FILE-TRAN-PRICE              PIC S9(17)V99.
009500     05  FILE-TRAN-NAME-SUPPLIED-SW   PIC X(01).
009600     05  FILE-TRAN-DESC-SUPPLIED-SW   PIC X(01).
009700     05  FILE-TRAN-PRICE-SUPPLIED-SW  PIC X(01).
009800 FD  PRODMST; RECORD 2351.
009900 01  FILE-PRODUCT-RECORD.
010000     05  FILE-PRODUCT-ID              PIC 9(09).
010100     05  FILE-PRODUCT-SKU             PIC X(64).
010200     05  FILE-PRODUCT-NAME            PIC X(200).
010300     05  FILE-PRODUCT-DESCRIPTION     PIC X(2000).
010400     05  FILE-PRODUCT-PRICE           PIC S9(17)V99.
010500     05  FILE-PRODUCT-PRICE-R REDEFINES FILE-PRODUCT-PRICE.
010600         10  FILE-PRODUCT-PRICE-WHOLE PIC S9(17).
010700         10  FILE-PRODUCT-PRICE-CENTS PIC 9(02).
010800     05  FILE-PRODUCT-DELETED-SW      PIC 9(01).
010900     05  FILE-PRODUCT-CHG-DATE        PIC 9(08).
011000     05  FILE-PRODUCT-CHG-TIME        PIC 9(06).
011100     05  FILLER                       PIC X(44).
011200 FD  PRDRSLT; RECORD 80.
011300 01  FILE-RESULT-LINE.
011400     05  FILE-RESULT-FUNCTION         PIC X(06).
011500     05  FILLER                       PIC X(02).
011600     05  FILE-RESULT-PRODUCT-ID       PIC 9(09).
011700     05  FILLER                       PIC X(02).
011800     05  FILE-RESULT-ERROR-TEXT       PIC X(50).
011900     05  FILLER                       PIC X(11).
012000 WORKING-STORAGE SECTION.
012100     COPY DATETIME.
012200     COPY FILESTAT.
012300 01  SWITCHES.
012400     05  PRDTRAN-EOF-SW           PIC X(01) VALUE "N".
012500         88  PRDTRAN-EOF                  VALUE "Y".
012600     05  SKU-FOUND-SW             PIC X(01).
012700         88  SKU-FOUND                    VALUE "Y".
012800     05  NAME-FOUND-SW            PIC X(01).
012900         88  NAME-FOUND                   VALUE "Y".
013000     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
013100 01  COUNTERS.
013200     05  READ-COUNT               PIC 9(07) COMP.
013300     05  ACCEPT-COUNT             PIC 9(07) COMP.
013400     05  REJECT-COUNT             PIC 9(07) COMP.
013500 01  SYSTEM-DATE                  PIC 9(06).
013600 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE.
013700     05  SYSTEM-YY                PIC 9(02).
013800     05  SYSTEM-MM                PIC 9(02).
013900     05  SYSTEM-DD                PIC 9(02).
014000 01  SYSTEM-TIME                  PIC 9(06).
014100 01  SYSTEM-TIME-R REDEFINES SYSTEM-TIME.
014200     05  SYSTEM-HH                PIC 9(02).
014300     05  SYSTEM-MN                PIC 9(02).
014400     05  SYSTEM-SS                PIC 9(02).
014500 01  CENTURY-PREFIX               PIC 9(02).
014600 01  LOGMSG.
014700     05  FILLER                   PIC X(09) VALUE "PRDMAINT=>".
014800     05  LOGMSG-TEXT              PIC X(60).
014900 01  LOGMSG-ERR.
015000     05  FILLER                   PIC X(13)
015100                                   VALUE "PRDMAINT ERR=>".
015200     05  LOG-ERR-ROUTINE          PIC X(10).
015300     05  FILLER                   PIC X(10) VALUE " STATUS = ".
015400     05  LOG-ERR-STATUS           PIC X(02).
015500*---------------------------------------------------------------*
015600 PROCEDURE DIVISION.
015700*---------------------------------------------------------------*
015800 0000-MAIN-CONTROL.
015900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016000     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT
016100         UNTIL PRDTRAN-EOF.
016200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016300     STOP RUN.
016400*---------------------------------------------------------------*
016500 1000-INITIALIZE.
016600     OPEN INPUT PRDTRAN.
016700     OPEN I-O PRODMST.
016800     OPEN OUTPUT PRDRSLT.
016900     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
017000     MOVE "Started" TO LOGMSG-TEXT.
017100     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
017200     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
017300 1000-EXIT.
017400     EXIT.
017500*---------------------------------------------------------------*
017600*    1050-GET-CURRENT-STAMP - CLASSIC TWO-DIGIT-YEAR WINDOW.    *
017700*    ACCEPT FROM DATE RETURNS A YYMMDD FIELD - WE WINDOW THE    *
017800*    CENTURY THE SAME WAY THE Y2K-0037 REMEDIATION DID IT ON    *
017900*    EVERY OTHER CARDEX-DERIVED PROGRAM IN THIS SHOP.           *
018000*---------------------------------------------------------------*
018100 1050-GET-CURRENT-STAMP.
018200     ACCEPT SYSTEM-DATE FROM DATE.
018300     ACCEPT SYSTEM-TIME FROM TIME.
018400     MOVE SYSTEM-YY TO CENTURY-CHECK.
018500     IF CENTURY-CHECK < 50
018600         MOVE 20 TO CENTURY-PREFIX
018700     ELSE
018800         MOVE 19 TO CENTURY-PREFIX.
018900     COMPUTE TODAY-CCYY = CENTURY-PREFIX * 100 +
019000         SYSTEM-YY.
019100     MOVE SYSTEM-MM TO TODAY-MM.
019200     MOVE SYSTEM-DD TO TODAY-DD.
019300     MOVE SYSTEM-HH TO TODAY-HH.
019400     MOVE SYSTEM-MN TO TODAY-MN.
019500     MOVE SYSTEM-SS TO TODAY-SS.
019600 1050-EXIT.
019700     EXIT.
019800*---------------------------------------------------------------*
019900 2000-PROCESS-ONE-TRAN.
020000     ADD 1 TO READ-COUNT.
020100     IF FILE-TRAN-FUNCTION IS NOT VALID-PRD-FUNCTION
020200         MOVE "UNKNOWN FUNCTION CODE ON PRDTRAN" TO
020300             FILE-RESULT-ERROR-TEXT
020400         PERFORM 8900-REJECT THRU 8900-EXIT
020500         GO TO 2000-READ-NEXT.
020600     IF FILE-TRAN-FUNCTION = "CREATE"
020700         PERFORM 3000-CREATE-PRODUCT THRU 3000-EXIT
020800     ELSE IF FILE-TRAN-FUNCTION = "UPDATE"
020900         PERFORM 4000-UPDATE-PRODUCT THRU 4000-EXIT
021000     ELSE IF FILE-TRAN-FUNCTION = "DEACT"
021100         PERFORM 5000-DEACTIVATE THRU 5000-EXIT
021200     ELSE
021300         PERFORM 5500-ACTIVATE THRU 5500-EXIT.
021400 2000-READ-NEXT.
021500     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
021600 2000-EXIT.
021700     EXIT.
021800*---------------------------------------------------------------*
021900 2100-READ-TRAN.
022000     READ PRDTRAN.
022100     IF STATUS-1 = "1"
022200         MOVE "Y" TO PRDTRAN-EOF-SW.
022300 2100-EXIT.
022400     EXIT.
022500*---------------------------------------------------------------*
022600*    3000-CREATE-PRODUCT - BUSINESS RULES/PRODUCT, BATCH FLOW 1 *
022700*---------------------------------------------------------------*
022800 3000-CREATE-PRODUCT.
022900     IF FILE-TRAN-SKU = SPACES OR FILE-TRAN-NAME = SPACES
023000         MOVE "REJECT - SKU OR NAME BLANK" TO
023100             FILE-RESULT-ERROR-TEXT
023200         PERFORM 8900-REJECT THRU 8900-EXIT
023300         GO TO 3000-EXIT.
023400     IF FILE-TRAN-PRICE IS NEGATIVE
023500         MOVE "REJECT - PRICE MUST BE GE ZERO" TO
023600             FILE-RESULT-ERROR-TEXT
023700         PERFORM 8900-REJECT THRU 8900-EXIT
023800         GO TO 3000-EXIT.
023900     MOVE FILE-TRAN-SKU TO FILE-PRODUCT-SKU.
024000     MOVE "N" TO SKU-FOUND-SW.
024100     READ PRODMST KEY IS FILE-PRODUCT-SKU
024200         INVALID KEY NEXT SENTENCE.
024300     IF STATUS-1 = "0"
024400         MOVE "Y" TO SKU-FOUND-SW.
024500     IF SKU-FOUND
024600         MOVE "REJECT - SKU ALREADY EXISTS" TO
024700             FILE-RESULT-ERROR-TEXT
024800         PERFORM 8900-REJECT THRU 8900-EXIT
024900         GO TO 3000-EXIT.
025000     PERFORM 3100-FIND-NAME-CLASH THRU 3100-EXIT.
025100     IF NAME-FOUND
025200         MOVE "REJECT - NAME ALREADY EXISTS" TO
025300             FILE-RESULT-ERROR-TEXT
025400         PERFORM 8900-REJECT THRU 8900-EXIT
025500         GO TO 3000-EXIT.
025600     MOVE FILE-TRAN-PRODUCT-ID  TO FILE-PRODUCT-ID.
025700     MOVE FILE-TRAN-SKU         TO FILE-PRODUCT-SKU.
025800     MOVE FILE-TRAN-NAME        TO FILE-PRODUCT-NAME.
025900     MOVE FILE-TRAN-DESCRIPTION TO FILE-PRODUCT-DESCRIPTION.
026000     MOVE FILE-TRAN-PRICE       TO FILE-PRODUCT-PRICE.
026100     MOVE ZERO                  TO FILE-PRODUCT-DELETED-SW.
026200     MOVE TODAY-DATE            TO FILE-PRODUCT-CHG-DATE.
026300     MOVE TODAY-TIME            TO FILE-PRODUCT-CHG-TIME.
026400     WRITE FILE-PRODUCT-RECORD.
026500     IF STATUS-1 NOT = "0"
026600         MOVE "REJECT - WRITE FAILED" TO FILE-RESULT-ERROR-TEXT
026700         PERFORM 8900-REJECT THRU 8900-EXIT
026800         GO TO 3000-EXIT.
026900     MOVE "PRODUCT CREATED" TO FILE-RESULT-ERROR-TEXT.
027000     PERFORM 8800-ACCEPT THRU 8800-EXIT.
027100 3000-EXIT.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 3100-FIND-NAME-CLASH.
027500     MOVE "N" TO NAME-FOUND-SW.
027600     MOVE LOW-VALUES TO FILE-PRODUCT-ID.
027700     START PRODMST KEY IS NOT LESS THAN FILE-PRODUCT-ID
027800         INVALID KEY GO TO 3100-EXIT.
027900 3150-SCAN-NAME-LOOP.
028000     READ PRODMST NEXT RECORD.
028100     IF STATUS-1 = "0"
028200         IF FILE-PRODUCT-NAME = FILE-TRAN-NAME AND
028300            FILE-PRODUCT-ID NOT = FILE-TRAN-PRODUCT-ID
028400             MOVE "Y" TO NAME-FOUND-SW
028500         ELSE
028600             GO TO 3150-SCAN-NAME-LOOP.
028700 3100-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------*
029000*    4000-UPDATE-PRODUCT                                       *
029100*---------------------------------------------------------------*
029200 4000-UPDATE-PRODUCT.
029300     IF FILE-TRAN-NAME-SUPPLIED-SW NOT = "Y" AND
029400        FILE-TRAN-DESC-SUPPLIED-SW NOT = "Y" AND
029500        FILE-TRAN-PRICE-SUPPLIED-SW NOT = "Y"
029600         MOVE "REJECT - NO FIELDS SUPPLIED" TO
029700             FILE-RESULT-ERROR-TEXT
029800         PERFORM 8900-REJECT THRU 8900-EXIT
029900         GO TO 4000-EXIT.
030000     MOVE FILE-TRAN-PRODUCT-ID TO FILE-PRODUCT-ID.
030100     READ PRODMST
030200         INVALID KEY
030300             MOVE "REJECT - PRODUCT NOT FOUND" TO
030400                 FILE-RESULT-ERROR-TEXT
030500             PERFORM 8900-REJECT THRU 8900-EXIT
030600             GO TO 4000-EXIT.
030700     IF FILE-TRAN-NAME-SUPPLIED-SW = "Y" AND
030800        FILE-TRAN-NAME NOT = FILE-PRODUCT-NAME
030900         PERFORM 3100-FIND-NAME-CLASH THRU 3100-EXIT
031000         IF NAME-FOUND
031100             MOVE "REJECT - NAME ALREADY EXISTS" TO
031200                 FILE-RESULT-ERROR-TEXT
031300             PERFORM 8900-REJECT THRU 8900-EXIT
031400             GO TO 4000-EXIT.
031500     IF FILE-TRAN-PRICE-SUPPLIED-SW = "Y" AND
031600        FILE-TRAN-PRICE IS NEGATIVE
031700         MOVE "REJECT - PRICE MUST BE GE ZERO" TO
031800             FILE-RESULT-ERROR-TEXT
031900         PERFORM 8900-REJECT THRU 8900-EXIT
032000         GO TO 4000-EXIT.
032100     IF FILE-TRAN-NAME-SUPPLIED-SW = "Y"
032200         MOVE FILE-TRAN-NAME TO FILE-PRODUCT-NAME.
032300     IF FILE-TRAN-DESC-SUPPLIED-SW = "Y"
032400         MOVE FILE-TRAN-DESCRIPTION TO FILE-PRODUCT-DESCRIPTION.
032500     IF FILE-TRAN-PRICE-SUPPLIED-SW = "Y"
032600         MOVE FILE-TRAN-PRICE TO FILE-PRODUCT-PRICE.
032700     MOVE TODAY-DATE TO FILE-PRODUCT-CHG-DATE.
032800     MOVE TODAY-TIME TO FILE-PRODUCT-CHG-TIME.
032900     REWRITE FILE-PRODUCT-RECORD.
033000     IF STATUS-1 NOT = "0"
033100         MOVE "REJECT - REWRITE FAILED" TO
033200             FILE-RESULT-ERROR-TEXT
033300         PERFORM 8900-REJECT THRU 8900-EXIT
033400         GO TO 4000-EXIT.
033500     MOVE "PRODUCT UPDATED" TO FILE-RESULT-ERROR-TEXT.
033600     PERFORM 8800-ACCEPT THRU 8800-EXIT.
033700 4000-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000*    5000-DEACTIVATE / 5500-ACTIVATE                            *
034100*---------------------------------------------------------------*
034200 5000-DEACTIVATE.
034300     MOVE FILE-TRAN-PRODUCT-ID TO FILE-PRODUCT-ID.
034400     READ PRODMST
034500         INVALID KEY
034600             MOVE "REJECT - PRODUCT NOT FOUND" TO
034700                 FILE-RESULT-ERROR-TEXT
034800             PERFORM 8900-REJECT THRU 8900-EXIT
034900             GO TO 5000-EXIT.
035000     MOVE 1 TO FILE-PRODUCT-DELETED-SW.
035100     MOVE TODAY-DATE TO FILE-PRODUCT-CHG-DATE.
035200     MOVE TODAY-TIME TO FILE-PRODUCT-CHG-TIME.
035300     REWRITE FILE-PRODUCT-RECORD.
035400     MOVE "PRODUCT DEACTIVATED" TO FILE-RESULT-ERROR-TEXT.
035500     PERFORM 8800-ACCEPT THRU 8800-EXIT.
035600 5000-EXIT.
035700     EXIT.
035800 5500-ACTIVATE.
035900     MOVE FILE-TRAN-PRODUCT-ID TO FILE-PRODUCT-ID.
036000     READ PRODMST
036100         INVALID KEY
036200             MOVE "REJECT - PRODUCT NOT FOUND" TO
036300                 FILE-RESULT-ERROR-TEXT
036400             PERFORM 8900-REJECT THRU 8900-EXIT
036500             GO TO 5500-EXIT.
036600     MOVE 0 TO FILE-PRODUCT-DELETED-SW.
036700     MOVE TODAY-DATE TO FILE-PRODUCT-CHG-DATE.
036800     MOVE TODAY-TIME TO FILE-PRODUCT-CHG-TIME.
036900     REWRITE FILE-PRODUCT-RECORD.
037000     MOVE "PRODUCT ACTIVATED" TO FILE-RESULT-ERROR-TEXT.
037100     PERFORM 8800-ACCEPT THRU 8800-EXIT.
037200 5500-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------*
037500*    8800/8900 - COMMON RESULT-LINE WRITERS                    *
037600*---------------------------------------------------------------*
037700 8800-ACCEPT.
037800     ADD 1 TO ACCEPT-COUNT.
037900     MOVE FILE-TRAN-FUNCTION   TO FILE-RESULT-FUNCTION.
038000     MOVE FILE-TRAN-PRODUCT-ID TO FILE-RESULT-PRODUCT-ID.
038100     IF DETAIL-LISTING-SW = "Y"
038200         WRITE FILE-RESULT-LINE.
038300 8800-EXIT.
038400     EXIT.
038500 8900-REJECT.
038600     ADD 1 TO REJECT-COUNT.
038700     MOVE FILE-TRAN-FUNCTION   TO FILE-RESULT-FUNCTION.
038800     MOVE FILE-TRAN-PRODUCT-ID TO FILE-RESULT-PRODUCT-ID.
038900     WRITE FILE-RESULT-LINE.
039000 8900-EXIT.
039100     EXIT.
039200*---------------------------------------------------------------*
039300 7000-LOG-MESSAGE.
039400     DISPLAY LOGMSG.
039500 7000-EXIT.
039600     EXIT.
039700 7100-LOG-MESSAGE-ERR.
039800     DISPLAY LOGMSG-ERR.
039900 7100-EXIT.
040000     EXIT.
040100*---------------------------------------------------------------*
040200 9000-TERMINATE.
040300     CLOSE PRDTRAN.
040400     CLOSE PRODMST.
040500     CLOSE PRDRSLT.
040600     MOVE "Ended" TO LOGMSG-TEXT.
040700     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
040800     DISPLAY "PRDMAINT READ    = " READ-COUNT.
040900     DISPLAY "PRDMAINT ACCEPT  = " ACCEPT-COUNT.
041000     DISPLAY "PRDMAINT REJECT  = " REJECT-COUNT.
041100 9000-EXIT.
041200     EXIT.
