000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . ORDRHDR                              *
000400*    DESCRIPTION  . . . . CUSTOMER ORDER HEADER MASTER RECORD. *
000500*                         ONE ROW PER ORDER, KEYED BY          *
000600*                         ORDER-ID ON THE ORDRHDR FILE, AND    *
000700*                         BY ORDER-SOURCE/EXT-ORDER-ID WHEN    *
000800*                         THE ORDER CAME FROM AN OUTSIDE       *
000900*                         CHANNEL (WEB SHOP FEED, ETC).        *
001000* #ident "@(#) cobol/ORDRHDR.cpy  $Revision: 1.2 $"             *
001100*    AMENDMENT HISTORY                                          *
001200*    DATE      INIT  REQUEST    DESCRIPTION                     *
001300*    02/02/90   RHV  CR-0162    ORIGINAL COPYBOOK.              *
001400*    06/14/01   TSV  CR-0655    ADDED ORDER-SOURCE/EXT-ORDER-ID *
001500*                              AND ORDER-FAILURE GROUP FOR THE  *
001600*                              WEB SHOP FEED-IN PROJECT.        *
001700*---------------------------------------------------------------*
001800 01  ORDER-HEADER-RECORD.
001900     05  ORDER-ID                 PIC 9(09).
002000     05  ORDER-STATUS             PIC X(32).
002100         88  ORDER-ST-CREATED             VALUE "CREATED".
002200         88  ORDER-ST-PROCESSING          VALUE "PROCESSING".
002300         88  ORDER-ST-SHIPPED             VALUE "SHIPPED".
002400         88  ORDER-ST-DELIVERED           VALUE "DELIVERED".
002500         88  ORDER-ST-CANCELLED           VALUE "CANCELLED".
002600         88  ORDER-ST-RETURNED            VALUE "RETURNED".
002700         88  ORDER-ST-REJECTED            VALUE "REJECTED".
002800         88  ORDER-ST-FAILED              VALUE "FAILED".
002900     05  ORDER-TOTAL-AMOUNT       PIC S9(17)V99.
003000     05  ORDER-TOTAL-AMOUNT-R REDEFINES ORDER-TOTAL-AMOUNT.
003100         10  ORDER-TOTAL-WHOLE    PIC S9(17).
003200         10  ORDER-TOTAL-CENTS    PIC 99.
003300     05  ORDER-SOURCE             PIC X(32).
003400     05  EXT-ORDER-ID             PIC X(64).
003500     05  ORDER-SHIP-ADDRESS       PIC X(200).
003600     05  ORDER-FAILURE-GROUP.
003700         10  ORDER-FAILURE-CODE   PIC X(32).
003800         10  ORDER-FAILURE-MSG    PIC X(400).
003900         10  ORDER-FAILED-AT.
004000             15  ORDER-FAILED-DATE PIC 9(08).
004100             15  ORDER-FAILED-TIME PIC 9(06).
004200     05  ORDER-CREATED-AT.
004300         10  ORDER-CREATED-DATE   PIC 9(08).
004400         10  ORDER-CREATED-TIME   PIC 9(06).
004500     05  ORDER-UPDATED-AT.
004600         10  ORDER-UPDATED-DATE   PIC 9(08).
004700         10  ORDER-UPDATED-TIME   PIC 9(06).
004800     05  ORDER-ITEM-COUNT         PIC 9(04) COMP.
004900     05  FILLER                   PIC X(21).
