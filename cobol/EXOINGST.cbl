000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1990, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.                           *
000600*                                                                *
000700* #ident "@(#) cobol/EXOINGST.cbl  $Revision: 1.5 $"             *
000800*                                                                *
000900*---------------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. EXOINGST.
001200 AUTHOR. T. VACLAV.
001300 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001400 DATE-WRITTEN. JUNE 2001.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001700     OUTSIDE THE DATA PROCESSING DEPARTMENT.
001800*---------------------------------------------------------------*
001900*    FUNCTION.                                                  *
002000*        INGESTS ORDERS FED IN FROM THE WEB SHOP.  EXOTRAN      *
002100*        CARRIES TWO RECORD TYPES - AN "H" HEADER FOLLOWED BY    *
002200*        ONE OR MORE "D" DETAIL LINES, EXACTLY LIKE THE OLD      *
002300*        CARDEX ORDER-CARD DECKS THIS SHOP RAN IN THE 1970S.     *
002400*        A HEADER CLOSES OUT WHATEVER ORDER WAS ACCUMULATING     *
002500*        AND STARTS A NEW ONE; END OF FILE CLOSES OUT THE LAST   *
002600*        ONE.                                                    *
002700*                                                                *
002800*        DUPLICATE LINES FOR THE SAME PRODUCT WITHIN ONE ORDER   *
002900*        ARE FOLDED TOGETHER BEFORE ANYTHING IS VALIDATED.       *
003000*        IF THE SAME SOURCE/EXTERNAL-ORDER-ID PAIR HAS ALREADY   *
003100*        BEEN INGESTED, THE EXISTING ORDER IS REPORTED BACK AND  *
003200*        NOTHING NEW IS WRITTEN - THE WEB SHOP RESENDS FEEDS ON  *
003300*        TIMEOUT, SO THIS STEP HAS TO BE SAFE TO RUN TWICE ON    *
003400*        THE SAME INPUT.                                        *
003500*                                                                *
003600*        ALL PRODUCT-ID'S ON AN ORDER ARE CHECKED BEFORE ANY     *
003700*        MASTER FILE IS TOUCHED - ONE BAD PRODUCT-ID REJECTS     *
003800*        THE WHOLE ORDER AND THE RESULT LINE NAMES EVERY BAD ID, *
003900*        NOT JUST THE FIRST ONE FOUND.                           *
004000*                                                                *
004100*        NEW ORDER-ID, ITEM-ID AND OUTBOX EVENT-ID VALUES ARE    *
004200*        THE CURRENT HIGH-WATER MARK ON EACH FILE PLUS ONE,      *
004300*        FOUND BY SCANNING THE FILE ONCE AT START-UP - THE SAME  *
004400*        TECHNIQUE PRDMAINT USES TO CHECK FOR A DUPLICATE NAME.  *
004500*                                                                *
004600*    AMENDMENT HISTORY                                          *
004700*    DATE      INIT  REQUEST     DESCRIPTION                    *
004800*    06/14/01   TSV  CR-0655     ORIGINAL PROGRAM - WEB SHOP     *
004900*                               FEED-IN PROJECT.                 *
005000*    09/02/01   TSV  PR-01-188   DUPLICATE PRODUCT LINES ON ONE  *
005100*                               FEED RECORD WERE BEING WRITTEN   *
005200*                               AS SEPARATE ITEM ROWS - NOW       *
005300*                               FOLDED TOGETHER BEFORE WRITE.     *
005400*    03/04/26   RKH  PR-26-019   RENAMED EVERY FD TO THE SHOP'S   *
005500*                               ORDINARY FILE-<ATTRIBUTE> NAMES  *
005600*                               AND DROPPED THE WS- PREFIX FROM  *
005700*                               WORKING-STORAGE.  THE ACCUMULAT- *
005800*                               ING HEADER'S ITEM TABLE IS NOW   *
005900*                               QUALIFIED PENDING- SO IT DOES    *
006000*                               NOT COLLIDE WITH THE PLAIN       *
006100*                               ITEM-/PRODUCT-/EVENT- FIELDS     *
006200*                               COPIED IN FROM ORDRITM,          *
006300*                               PRODMAST AND OUTBXEVT.           *
006400*    08/10/26   RKH  PR-26-027   3040-WRITE-ORDER NOW CHECKS      *
006500*                               STATUS-1 AFTER THE HEADER WRITE  *
006600*                               - A SECOND FEED RUNNING AT THE   *
006700*                               SAME TIME CAN STILL WIN THE RACE *
006800*                               ON THE SOURCE/EXT-ORDER-ID KEY   *
006900*                               BETWEEN OUR OWN 3010-CHECK-      *
007000*                               DUPLICATE LOOKUP AND THE WRITE.  *
007100*                               ON A DUPLICATE-KEY WRITE WE NOW   *
007200*                               RE-READ THE WINNING ROW AND      *
007300*                               RETURN ITS ORDER-ID INSTEAD OF   *
007400*                               ENQUEUING A SECOND OUTBOX EVENT, *
007500*                               THE SAME RE-READ-ON-DUPLICATE    *
007600*                               IDIOM INVMAINT'S 3000-CREATE-    *
007700*                               INVENTORY ALREADY USES.          *
007800*---------------------------------------------------------------*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER.  IBM-370.
008200 OBJECT-COMPUTER.  IBM-370.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS VALID-EXO-RECTYPE IS "H" "D"
008600     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT EXOTRAN ASSIGN TO "EXOTRAN"
009000             ORGANIZATION IS SEQUENTIAL
009100             FILE STATUS IS FILE-STATUS.
009200     SELECT ORDRHDR ASSIGN TO "ORDRHDR"
009300             ORGANIZATION IS INDEXED
009400             ACCESS IS DYNAMIC
009500             RECORD KEY IS FILE-ORDER-ID
009600             ALTERNATE RECORD KEY IS FILE-ORDER-SRCEXT-KEY
009700             FILE STATUS IS FILE-STATUS.
009800     SELECT ORDRITM ASSIGN TO "ORDRITM"
009900             ORGANIZATION IS SEQUENTIAL
010000             FILE STATUS IS FILE-STATUS.
010100     SELECT PRODMST ASSIGN TO "PRODMST"
010200             ORGANIZATION IS INDEXED
010300             ACCESS IS RANDOM
010400             RECORD KEY IS PRODUCT-ID
010500             FILE STATUS IS FILE-STATUS.
010600     SELECT OUTBXEVT ASSIGN TO "OUTBXEVT"
010700             ORGANIZATION IS INDEXED
010800             ACCESS IS DYNAMIC
010900             RECORD KEY IS EVENT-ID
011000             FILE STATUS IS FILE-STATUS.
011100     SELECT EXORSLT ASSIGN TO "EXORSLT"
011200             ORGANIZATION IS SEQUENTIAL
011300             FILE STATUS IS FILE-STATUS.
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  EXOTRAN; RECORD 315.
011700 01  FILE-TRAN-RECORD.
011800     05  FILE-TRAN-REC-TYPE       PIC X(01).
011900     05  FILE-TRAN-SOURCE         PIC X(32).
012000     05  FILE-TRAN-EXT-ORDER-ID   PIC X(64).
012100     05  FILE-TRAN-SHIP-ADDRESS   PIC X(200).
012200     05  FILE-TRAN-PRODUCT-ID     PIC 9(09).
012300     05  FILE-TRAN-QUANTITY       PIC S9(09).
012400 FD  ORDRHDR; RECORD 832.
012500 01  FILE-ORDER-RECORD.
012600     05  FILE-ORDER-ID            PIC 9(09).
012700     05  FILE-ORDER-STATUS        PIC X(32).
012800     05  FILE-ORDER-TOTAL-AMOUNT  PIC S9(17)V99.
012900     05  FILE-ORDER-SRCEXT-KEY.
013000         10  FILE-ORDER-SOURCE        PIC X(32).
013100         10  FILE-ORDER-EXT-ORDER-ID  PIC X(64).
013200     05  FILE-ORDER-SHIP-ADDRESS  PIC X(200).
013300     05  FILE-ORDER-FAILURE-CODE  PIC X(32).
013400     05  FILE-ORDER-FAILURE-MSG   PIC X(400).
013500     05  FILE-ORDER-FAILED-DATE   PIC 9(08).
013600     05  FILE-ORDER-FAILED-TIME   PIC 9(06).
013700     05  FILE-ORDER-CREATED-DATE  PIC 9(08).
013800     05  FILE-ORDER-CREATED-TIME  PIC 9(06).
013900     05  FILE-ORDER-UPDATED-DATE  PIC 9(08).
014000     05  FILE-ORDER-UPDATED-TIME  PIC 9(06).
014100     05  FILE-ORDER-ITEM-COUNT    PIC 9(04) COMP.
014200 FD  ORDRITM; RECORD 109.
014300     COPY ORDRITM.
014400 FD  PRODMST; RECORD 2351.
014500     COPY PRODMAST.
014600 FD  OUTBXEVT; RECORD 2476.
014700     COPY OUTBXEVT.
014800 FD  EXORSLT; RECORD 80.
014900 01  FILE-RESULT-LINE.
015000     05  FILE-RESULT-SOURCE       PIC X(16).
015100     05  FILLER                   PIC X(01).
015200     05  FILE-RESULT-ORDER-ID     PIC 9(09).
015300     05  FILLER                   PIC X(01).
015400     05  FILE-RESULT-TEXT         PIC X(47).
015500     05  FILLER                   PIC X(06).
015600 WORKING-STORAGE SECTION.
015700     COPY DATETIME.
015800     COPY FILESTAT.
015900 01  SWITCHES.
016000     05  EXOTRAN-EOF-SW           PIC X(01) VALUE "N".
016100         88  EXOTRAN-EOF                  VALUE "Y".
016200     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
016300     05  PENDING-ACTIVE-SW        PIC X(01) VALUE "N".
016400         88  PEND-ORDER-ACTIVE             VALUE "Y".
016500     05  BAD-PRODUCT-SW           PIC X(01).
016600         88  A-BAD-ID-WAS-FOUND            VALUE "Y".
016700 01  COUNTERS.
016800     05  READ-COUNT               PIC 9(07) COMP.
016900     05  INGEST-COUNT             PIC 9(07) COMP.
017000     05  DUPLICATE-COUNT          PIC 9(07) COMP.
017100     05  REJECT-COUNT             PIC 9(07) COMP.
017200     05  NEXT-ORDER-ID            PIC 9(09) COMP.
017300     05  NEXT-ITEM-ID             PIC 9(09) COMP.
017400     05  NEXT-EVENT-ID            PIC 9(09) COMP.
017500 01  PENDING-HEADER.
017600     05  PENDING-SOURCE           PIC X(32).
017700     05  PENDING-EXT-ORDER-ID     PIC X(64).
017800     05  PENDING-SHIP-ADDRESS     PIC X(200).
017900*---------------------------------------------------------------*
018000*    THE ITEM LINES ACCUMULATING UNDER THE CURRENT HEADER.      *
018100*    QUALIFIED PENDING- SO THEY DO NOT COLLIDE WITH THE PLAIN   *
018200*    ITEM- FIELDS COPIED IN FROM ORDRITM ABOVE.                 *
018300*---------------------------------------------------------------*
018400 01  PENDING-ITEM-TABLE.
018500     05  PENDING-ITEM-ENTRY OCCURS 100 TIMES
018600                     INDEXED BY PENDING-ITEM-IX PENDING-ITEM-IX2.
018700         10  PENDING-PRODUCT-ID   PIC 9(09).
018800         10  PENDING-QUANTITY     PIC S9(09).
018900         10  PENDING-PRICE        PIC S9(17)V99.
019000         10  PENDING-MERGED-SW    PIC X(01).
019100 01  PENDING-ITEM-COUNT           PIC 9(04) COMP.
019200 01  BAD-ID-LIST                  PIC X(47).
019300 01  BAD-ID-PTR                   PIC 9(02) COMP.
019400 01  NEW-TOTAL                    PIC S9(17)V99.
019500 01  NEW-TOTAL-R REDEFINES NEW-TOTAL.
019600     05  NEW-TOTAL-WHOLE          PIC S9(17).
019700     05  NEW-TOTAL-CENTS          PIC 9(02).
019800 01  EXISTING-ORDER-ID            PIC 9(09).
019900 01  SYSTEM-DATE                  PIC 9(06).
020000 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE.
020100     05  SYSTEM-YY                PIC 9(02).
020200     05  SYSTEM-MM                PIC 9(02).
020300     05  SYSTEM-DD                PIC 9(02).
020400 01  SYSTEM-TIME                  PIC 9(06).
020500 01  SYSTEM-TIME-R REDEFINES SYSTEM-TIME.
020600     05  SYSTEM-HH                PIC 9(02).
020700     05  SYSTEM-MN                PIC 9(02).
020800     05  SYSTEM-SS                PIC 9(02).
020900 01  CENTURY-PREFIX               PIC 9(02).
021000 01  PAYLOAD-BUILD.
021100     05  FILLER                   PIC X(11)
021200                                   VALUE '{"orderId":'.
021300     05  PAYLOAD-ORDER-ID         PIC 9(09).
021400     05  FILLER                   PIC X(01) VALUE "}".
021500 01  LOGMSG.
021600     05  FILLER                   PIC X(10) VALUE "EXOINGST=>".
021700     05  LOGMSG-TEXT              PIC X(60).
021800 01  LOGMSG-ERR.
021900     05  FILLER                   PIC X(14)
022000                                   VALUE "EXOINGST ERR=>".
022100     05  LOG-ERR-ROUTINE          PIC X(10).
022200     05  FILLER                   PIC X(10) VALUE " STATUS = ".
022300     05  LOG-ERR-STATUS           PIC X(02).
022400*---------------------------------------------------------------*
022500 PROCEDURE DIVISION.
022600*---------------------------------------------------------------*
022700 0000-MAIN-CONTROL.
022800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022900     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT
023000         UNTIL EXOTRAN-EOF.
023100     IF PEND-ORDER-ACTIVE
023200         PERFORM 3000-FINALIZE-ORDER THRU 3000-EXIT.
023300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023400     STOP RUN.
023500*---------------------------------------------------------------*
023600 1000-INITIALIZE.
023700     OPEN INPUT EXOTRAN.
023800     OPEN I-O ORDRHDR.
023900     OPEN I-O OUTBXEVT.
024000     OPEN INPUT PRODMST.
024100     OPEN OUTPUT EXORSLT.
024200     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
024300     PERFORM 1060-FIND-MAX-ORDER-ID THRU 1060-EXIT.
024400     PERFORM 1070-FIND-MAX-ITEM-ID THRU 1070-EXIT.
024500     PERFORM 1080-FIND-MAX-EVENT-ID THRU 1080-EXIT.
024600     MOVE "Started" TO LOGMSG-TEXT.
024700     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
024800     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
024900 1000-EXIT.
025000     EXIT.
025100 1050-GET-CURRENT-STAMP.
025200     ACCEPT SYSTEM-DATE FROM DATE.
025300     ACCEPT SYSTEM-TIME FROM TIME.
025400     MOVE SYSTEM-YY TO CENTURY-CHECK.
025500     IF CENTURY-CHECK < 50
025600         MOVE 20 TO CENTURY-PREFIX
025700     ELSE
025800         MOVE 19 TO CENTURY-PREFIX.
025900     COMPUTE TODAY-CCYY = CENTURY-PREFIX * 100 +
026000         SYSTEM-YY.
026100     MOVE SYSTEM-MM TO TODAY-MM.
026200     MOVE SYSTEM-DD TO TODAY-DD.
026300     MOVE SYSTEM-HH TO TODAY-HH.
026400     MOVE SYSTEM-MN TO TODAY-MN.
026500     MOVE SYSTEM-SS TO TODAY-SS.
026600 1050-EXIT.
026700     EXIT.
026800*---------------------------------------------------------------*
026900 1060-FIND-MAX-ORDER-ID.
027000     MOVE ZERO TO NEXT-ORDER-ID.
027100     MOVE LOW-VALUES TO FILE-ORDER-ID.
027200     START ORDRHDR KEY IS NOT LESS THAN FILE-ORDER-ID
027300         INVALID KEY GO TO 1060-EXIT.
027400 1065-SCAN-LOOP.
027500     READ ORDRHDR NEXT RECORD
027600         AT END GO TO 1060-EXIT.
027700     IF FILE-ORDER-ID > NEXT-ORDER-ID
027800         MOVE FILE-ORDER-ID TO NEXT-ORDER-ID.
027900     GO TO 1065-SCAN-LOOP.
028000 1060-EXIT.
028100     ADD 1 TO NEXT-ORDER-ID.
028200     EXIT.
028300*---------------------------------------------------------------*
028400 1070-FIND-MAX-ITEM-ID.
028500     MOVE ZERO TO NEXT-ITEM-ID.
028600     OPEN INPUT ORDRITM.
028700 1075-SCAN-LOOP.
028800     READ ORDRITM.
028900     IF STATUS-1 = "0"
029000         IF ITEM-ID > NEXT-ITEM-ID
029100             MOVE ITEM-ID TO NEXT-ITEM-ID
029200         GO TO 1075-SCAN-LOOP.
029300     CLOSE ORDRITM.
029400     ADD 1 TO NEXT-ITEM-ID.
029500 1070-EXIT.
029600     EXIT.
029700*---------------------------------------------------------------*
029800 1080-FIND-MAX-EVENT-ID.
029900     MOVE ZERO TO NEXT-EVENT-ID.
030000     MOVE LOW-VALUES TO EVENT-ID.
030100     START OUTBXEVT KEY IS NOT LESS THAN EVENT-ID
030200         INVALID KEY GO TO 1080-EXIT.
030300 1085-SCAN-LOOP.
030400     READ OUTBXEVT NEXT RECORD
030500         AT END GO TO 1080-EXIT.
030600     IF EVENT-ID > NEXT-EVENT-ID
030700         MOVE EVENT-ID TO NEXT-EVENT-ID.
030800     GO TO 1085-SCAN-LOOP.
030900 1080-EXIT.
031000     ADD 1 TO NEXT-EVENT-ID.
031100     EXIT.
031200*---------------------------------------------------------------*
031300 2000-PROCESS-ONE-TRAN.
031400     ADD 1 TO READ-COUNT.
031500     IF FILE-TRAN-REC-TYPE IS NOT VALID-EXO-RECTYPE
031600         GO TO 2000-READ-NEXT.
031700     IF FILE-TRAN-REC-TYPE = "H"
031800         IF PEND-ORDER-ACTIVE
031900             PERFORM 3000-FINALIZE-ORDER THRU 3000-EXIT
032000         MOVE "Y"                 TO PENDING-ACTIVE-SW
032100         MOVE FILE-TRAN-SOURCE    TO PENDING-SOURCE
032200         MOVE FILE-TRAN-EXT-ORDER-ID TO PENDING-EXT-ORDER-ID
032300         MOVE FILE-TRAN-SHIP-ADDRESS TO PENDING-SHIP-ADDRESS
032400         MOVE ZERO                TO PENDING-ITEM-COUNT
032500     ELSE
032600         IF NOT PEND-ORDER-ACTIVE
032700             GO TO 2000-READ-NEXT
032800         IF PENDING-ITEM-COUNT = 100
032900             GO TO 2000-READ-NEXT
033000         ADD 1 TO PENDING-ITEM-COUNT
033100         SET PENDING-ITEM-IX TO PENDING-ITEM-COUNT
033200         MOVE FILE-TRAN-PRODUCT-ID TO
033300             PENDING-PRODUCT-ID (PENDING-ITEM-IX)
033400         MOVE FILE-TRAN-QUANTITY TO
033500             PENDING-QUANTITY (PENDING-ITEM-IX)
033600         MOVE " " TO PENDING-MERGED-SW (PENDING-ITEM-IX).
033700 2000-READ-NEXT.
033800     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
033900 2000-EXIT.
034000     EXIT.
034100*---------------------------------------------------------------*
034200 2100-READ-TRAN.
034300     READ EXOTRAN.
034400     IF STATUS-1 = "1"
034500         MOVE "Y" TO EXOTRAN-EOF-SW.
034600 2100-EXIT.
034700     EXIT.
034800*---------------------------------------------------------------*
034900*    3000-FINALIZE-ORDER - ONE ACCUMULATED HEADER + ITS ITEMS.  *
035000*---------------------------------------------------------------*
035100 3000-FINALIZE-ORDER.
035200     MOVE "N" TO PENDING-ACTIVE-SW.
035300     PERFORM 3010-CHECK-DUPLICATE THRU 3010-EXIT.
035400     IF EXISTING-ORDER-ID NOT = ZERO
035500         ADD 1 TO DUPLICATE-COUNT
035600         MOVE PENDING-SOURCE TO FILE-RESULT-SOURCE
035700         MOVE EXISTING-ORDER-ID TO FILE-RESULT-ORDER-ID
035800         MOVE "DUPLICATE - EXISTING ORDER RETURNED" TO
035900             FILE-RESULT-TEXT
036000         WRITE FILE-RESULT-LINE
036100         GO TO 3000-EXIT.
036200     PERFORM 3020-MERGE-DUPLICATE-ITEMS THRU 3020-EXIT.
036300     PERFORM 3030-VALIDATE-PRODUCTS THRU 3030-EXIT.
036400     IF A-BAD-ID-WAS-FOUND
036500         ADD 1 TO REJECT-COUNT
036600         MOVE PENDING-SOURCE TO FILE-RESULT-SOURCE
036700         MOVE ZERO TO FILE-RESULT-ORDER-ID
036800         MOVE BAD-ID-LIST TO FILE-RESULT-TEXT
036900         WRITE FILE-RESULT-LINE
037000         GO TO 3000-EXIT.
037100     PERFORM 3040-WRITE-ORDER THRU 3040-EXIT.
037200     IF EXISTING-ORDER-ID NOT = ZERO
037300         ADD 1 TO DUPLICATE-COUNT
037400         MOVE PENDING-SOURCE TO FILE-RESULT-SOURCE
037500         MOVE EXISTING-ORDER-ID TO FILE-RESULT-ORDER-ID
037600         MOVE "DUPLICATE - EXISTING ORDER RETURNED" TO
037700             FILE-RESULT-TEXT
037800         WRITE FILE-RESULT-LINE
037900         GO TO 3000-EXIT.
038000     PERFORM 3050-WRITE-OUTBOX-EVENT THRU 3050-EXIT.
038100     ADD 1 TO INGEST-COUNT.
038200     MOVE PENDING-SOURCE TO FILE-RESULT-SOURCE.
038300     MOVE FILE-ORDER-ID TO FILE-RESULT-ORDER-ID.
038400     MOVE "ORDER INGESTED" TO FILE-RESULT-TEXT.
038500     WRITE FILE-RESULT-LINE.
038600 3000-EXIT.
038700     EXIT.
038800*---------------------------------------------------------------*
038900 3010-CHECK-DUPLICATE.
039000     MOVE ZERO TO EXISTING-ORDER-ID.
039100     MOVE PENDING-SOURCE TO FILE-ORDER-SOURCE.
039200     MOVE PENDING-EXT-ORDER-ID TO FILE-ORDER-EXT-ORDER-ID.
039300     READ ORDRHDR KEY IS FILE-ORDER-SRCEXT-KEY
039400         INVALID KEY GO TO 3010-EXIT.
039500     MOVE FILE-ORDER-ID TO EXISTING-ORDER-ID.
039600 3010-EXIT.
039700     EXIT.
039800*---------------------------------------------------------------*
039900*    3020-MERGE-DUPLICATE-ITEMS - FOLD LATER LINES FOR THE SAME  *
040000*    PRODUCT INTO THE FIRST ONE SEEN; THE FOLDED-AWAY LINES ARE  *
040100*    LEFT IN THE TABLE WITH PENDING-MERGED-SW = "Y" AND SKIPPED  *
040200*    BY EVERY PARAGRAPH FROM HERE ON.                            *
040300*---------------------------------------------------------------*
040400 3020-MERGE-DUPLICATE-ITEMS.
040500     SET PENDING-ITEM-IX TO 1.
040600 3022-OUTER-LOOP.
040700     IF PENDING-ITEM-IX > PENDING-ITEM-COUNT
040800         GO TO 3020-EXIT.
040900     IF PENDING-MERGED-SW (PENDING-ITEM-IX) = " "
041000         SET PENDING-ITEM-IX2 TO PENDING-ITEM-IX
041100         SET PENDING-ITEM-IX2 UP BY 1
041200         PERFORM 3025-FOLD-LOOP THRU 3025-EXIT
041300             UNTIL PENDING-ITEM-IX2 > PENDING-ITEM-COUNT.
041400     SET PENDING-ITEM-IX UP BY 1.
041500     GO TO 3022-OUTER-LOOP.
041600 3020-EXIT.
041700     EXIT.
041800 3025-FOLD-LOOP.
041900     IF PENDING-MERGED-SW (PENDING-ITEM-IX2) = " " AND
042000        PENDING-PRODUCT-ID (PENDING-ITEM-IX2) =
042100             PENDING-PRODUCT-ID (PENDING-ITEM-IX)
042200         ADD PENDING-QUANTITY (PENDING-ITEM-IX2) TO
042300             PENDING-QUANTITY (PENDING-ITEM-IX)
042400         MOVE "Y" TO PENDING-MERGED-SW (PENDING-ITEM-IX2).
042500     SET PENDING-ITEM-IX2 UP BY 1.
042600 3025-EXIT.
042700     EXIT.
042800*---------------------------------------------------------------*
042900*    3030-VALIDATE-PRODUCTS - BATCH VALIDATION. EVERY BAD ID ON  *
043000*    THE ORDER IS COLLECTED INTO BAD-ID-LIST BEFORE THE ORDER IS *
043100*    REJECTED, NOT JUST THE FIRST ONE FOUND.                     *
043200*---------------------------------------------------------------*
043300 3030-VALIDATE-PRODUCTS.
043400     MOVE "N" TO BAD-PRODUCT-SW.
043500     MOVE SPACES TO BAD-ID-LIST.
043600     MOVE 1 TO BAD-ID-PTR.
043700     SET PENDING-ITEM-IX TO 1.
043800 3032-VALIDATE-LOOP.
043900     IF PENDING-ITEM-IX > PENDING-ITEM-COUNT
044000         GO TO 3030-EXIT.
044100     IF PENDING-MERGED-SW (PENDING-ITEM-IX) = " "
044200         MOVE PENDING-PRODUCT-ID (PENDING-ITEM-IX) TO PRODUCT-ID
044300         READ PRODMST
044400             INVALID KEY
044500                 PERFORM 3035-APPEND-BAD-ID THRU 3035-EXIT
044600         IF STATUS-1 = "0"
044700             IF PRODUCT-IS-DELETED
044800                 PERFORM 3035-APPEND-BAD-ID THRU 3035-EXIT
044900             ELSE
045000                 MOVE PRODUCT-PRICE TO
045100                     PENDING-PRICE (PENDING-ITEM-IX).
045200     SET PENDING-ITEM-IX UP BY 1.
045300     GO TO 3032-VALIDATE-LOOP.
045400 3030-EXIT.
045500     EXIT.
045600 3035-APPEND-BAD-ID.
045700     MOVE "Y" TO BAD-PRODUCT-SW.
045800     IF BAD-ID-PTR < 38
045900         MOVE PENDING-PRODUCT-ID (PENDING-ITEM-IX) TO
046000             BAD-ID-LIST (BAD-ID-PTR : 9)
046100         ADD 10 TO BAD-ID-PTR.
046200 3035-EXIT.
046300     EXIT.
046400*---------------------------------------------------------------*
046500*    3040-WRITE-ORDER - HEADER THEN THE ACTIVE DETAIL LINES.    *
046600*---------------------------------------------------------------*
046700 3040-WRITE-ORDER.
046800     MOVE ZERO TO NEW-TOTAL.
046900     SET PENDING-ITEM-IX TO 1.
047000 3042-TOTAL-LOOP.
047100     IF PENDING-ITEM-IX > PENDING-ITEM-COUNT
047200         GO TO 3042-TOTAL-DONE.
047300     IF PENDING-MERGED-SW (PENDING-ITEM-IX) = " "
047400         COMPUTE NEW-TOTAL = NEW-TOTAL +
047500             (PENDING-PRICE (PENDING-ITEM-IX) *
047600              PENDING-QUANTITY (PENDING-ITEM-IX)).
047700     SET PENDING-ITEM-IX UP BY 1.
047800     GO TO 3042-TOTAL-LOOP.
047900 3042-TOTAL-DONE.
048000     MOVE NEXT-ORDER-ID       TO FILE-ORDER-ID.
048100     ADD 1 TO NEXT-ORDER-ID.
048200     MOVE "CREATED"           TO FILE-ORDER-STATUS.
048300     MOVE NEW-TOTAL           TO FILE-ORDER-TOTAL-AMOUNT.
048400     MOVE PENDING-SOURCE      TO FILE-ORDER-SOURCE.
048500     MOVE PENDING-EXT-ORDER-ID TO FILE-ORDER-EXT-ORDER-ID.
048600     MOVE PENDING-SHIP-ADDRESS TO FILE-ORDER-SHIP-ADDRESS.
048700     MOVE SPACES              TO FILE-ORDER-FAILURE-CODE.
048800     MOVE SPACES              TO FILE-ORDER-FAILURE-MSG.
048900     MOVE ZERO                TO FILE-ORDER-FAILED-DATE.
049000     MOVE ZERO                TO FILE-ORDER-FAILED-TIME.
049100     MOVE TODAY-DATE          TO FILE-ORDER-CREATED-DATE.
049200     MOVE TODAY-TIME          TO FILE-ORDER-CREATED-TIME.
049300     MOVE TODAY-DATE          TO FILE-ORDER-UPDATED-DATE.
049400     MOVE TODAY-TIME          TO FILE-ORDER-UPDATED-TIME.
049500     MOVE ZERO                TO FILE-ORDER-ITEM-COUNT.
049600     SET PENDING-ITEM-IX TO 1.
049700 3044-COUNT-LOOP.
049800     IF PENDING-ITEM-IX > PENDING-ITEM-COUNT
049900         GO TO 3044-COUNT-DONE.
050000     IF PENDING-MERGED-SW (PENDING-ITEM-IX) = " "
050100         ADD 1 TO FILE-ORDER-ITEM-COUNT.
050200     SET PENDING-ITEM-IX UP BY 1.
050300     GO TO 3044-COUNT-LOOP.
050400 3044-COUNT-DONE.
050500     WRITE FILE-ORDER-RECORD.
050600     IF STATUS-1 NOT = "0"
050700*        RACE ON THE UNIQUE SOURCE/EXT-ORDER-ID KEY - SOMEONE     *
050800*        ELSE'S TRANSACTION GOT THERE FIRST.  RE-READ BY THE      *
050900*        ALTERNATE KEY AND HAND BACK THEIR ORDER-ID INSTEAD OF   *
051000*        ENQUEUING A SECOND OUTBOX EVENT FOR THE SAME EXTERNAL   *
051100*        ORDER.                                                   *
051200         MOVE PENDING-SOURCE TO FILE-ORDER-SOURCE
051300         MOVE PENDING-EXT-ORDER-ID TO FILE-ORDER-EXT-ORDER-ID
051400         READ ORDRHDR KEY IS FILE-ORDER-SRCEXT-KEY
051500             INVALID KEY NEXT SENTENCE
051600         MOVE FILE-ORDER-ID TO EXISTING-ORDER-ID
051700         GO TO 3040-EXIT.
051800     OPEN EXTEND ORDRITM.
051900     SET PENDING-ITEM-IX TO 1.
052000 3046-WRITE-ITEM-LOOP.
052100     IF PENDING-ITEM-IX > PENDING-ITEM-COUNT
052200         GO TO 3046-WRITE-ITEM-DONE.
052300     IF PENDING-MERGED-SW (PENDING-ITEM-IX) = " "
052400         MOVE NEXT-ITEM-ID        TO ITEM-ID
052500         ADD 1 TO NEXT-ITEM-ID
052600         MOVE FILE-ORDER-ID       TO ITEM-ORDER-ID
052700         MOVE PENDING-PRODUCT-ID (PENDING-ITEM-IX) TO
052800             ITEM-PRODUCT-ID
052900         MOVE PENDING-QUANTITY (PENDING-ITEM-IX) TO
053000             ITEM-QUANTITY
053100         MOVE PENDING-PRICE (PENDING-ITEM-IX) TO
053200             ITEM-PRICE-AT-ORDER
053300         COMPUTE ITEM-TOTAL-PRICE =
053400             PENDING-PRICE (PENDING-ITEM-IX) *
053500             PENDING-QUANTITY (PENDING-ITEM-IX)
053600         MOVE " "                 TO ITEM-DELETE-SW
053700         WRITE ITEM-RECORD.
053800     SET PENDING-ITEM-IX UP BY 1.
053900     GO TO 3046-WRITE-ITEM-LOOP.
054000 3046-WRITE-ITEM-DONE.
054100     CLOSE ORDRITM.
054200 3040-EXIT.
054300     EXIT.
054400*---------------------------------------------------------------*
054500 3050-WRITE-OUTBOX-EVENT.
054600     MOVE NEXT-EVENT-ID       TO EVENT-ID.
054700     ADD 1 TO NEXT-EVENT-ID.
054800     MOVE "EXTERNAL_ORDER_INGESTED" TO EVENT-TYPE.
054900     MOVE FILE-ORDER-ID       TO EVENT-ORDER-ID.
055000     MOVE "PENDING"           TO EVENT-STATUS.
055100     MOVE FILE-ORDER-ID       TO PAYLOAD-ORDER-ID.
055200     MOVE SPACES              TO EVENT-PAYLOAD.
055300     MOVE PAYLOAD-BUILD       TO EVENT-PAYLOAD.
055400     MOVE ZERO                TO EVENT-ATTEMPTS.
055500     MOVE TODAY-DATE          TO EVENT-AVAIL-DATE.
055600     MOVE TODAY-TIME          TO EVENT-AVAIL-TIME.
055700     MOVE SPACES              TO EVENT-LAST-ERROR.
055800     MOVE TODAY-DATE          TO EVENT-CREATED-DATE.
055900     MOVE TODAY-TIME          TO EVENT-CREATED-TIME.
056000     MOVE ZERO                TO EVENT-LOCKED-DATE.
056100     MOVE ZERO                TO EVENT-LOCKED-TIME.
056200     MOVE SPACES              TO EVENT-LOCKED-BY.
056300     MOVE ZERO                TO EVENT-PROC-DATE.
056400     MOVE ZERO                TO EVENT-PROC-TIME.
056500     WRITE EVENT-RECORD.
056600 3050-EXIT.
056700     EXIT.
056800*---------------------------------------------------------------*
056900 7000-LOG-MESSAGE.
057000     DISPLAY LOGMSG.
057100 7000-EXIT.
057200     EXIT.
057300 7100-LOG-MESSAGE-ERR.
057400     DISPLAY LOGMSG-ERR.
057500 7100-EXIT.
057600     EXIT.
057700*---------------------------------------------------------------*
057800 9000-TERMINATE.
057900     CLOSE EXOTRAN.
058000     CLOSE ORDRHDR.
058100     CLOSE OUTBXEVT.
058200     CLOSE PRODMST.
058300     CLOSE EXORSLT.
058400     MOVE "Ended" TO LOGMSG-TEXT.
058500     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
058600     DISPLAY "EXOINGST READ      = " READ-COUNT.
058700     DISPLAY "EXOINGST INGESTED  = " INGEST-COUNT.
058800     DISPLAY "EXOINGST DUPLICATE = " DUPLICATE-COUNT.
058900     DISPLAY "EXOINGST REJECTED  = " REJECT-COUNT.
059000 9000-EXIT.
059100     EXIT.
