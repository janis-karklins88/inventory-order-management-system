000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1990, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.                           *
000600*                                                                *
000700* #ident "@(#) cobol/ORDMAINT.cbl  $Revision: 3.7 $"             *
000800*                                                                *
000900*---------------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. ORDMAINT.
001200 AUTHOR. R. HALVORSEN.
001300 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001400 DATE-WRITTEN. FEBRUARY 1990.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001700     OUTSIDE THE DATA PROCESSING DEPARTMENT.
001800*---------------------------------------------------------------*
001900*    FUNCTION.                                                  *
002000*        MAINTAINS THE CUSTOMER ORDER HEADER MASTER (ORDRHDR)   *
002100*        AND ITS LINE-ITEM DETAIL FILE (ORDRITM).  ORDRITM IS   *
002200*        PURE SEQUENTIAL - THIS PROGRAM READS IT ENTIRELY INTO  *
002300*        THE ITEM-TABLE WORKING-STORAGE TABLE AT 1060, WORKS    *
002400*        AGAINST THE TABLE FOR THE WHOLE RUN (ADD-ITEM/REMOVE-  *
002500*        ITEM/STATUS-DRIVEN SCANS) AND REWRITES THE WHOLE FILE  *
002600*        FROM THE TABLE AT 9100 ON THE WAY OUT.  DO NOT RUN TWO *
002700*        COPIES OF THIS STEP AGAINST THE SAME ORDRITM AT ONCE - *
002800*        THE SECOND ONE'S REWRITE WILL CLOBBER THE FIRST'S.     *
002900*                                                                *
003000*        EACH RESERVE/FULFILL/RELEASE/RETURN INVENTORY SIDE     *
003100*        EFFECT AND THE LOW-STOCK HYSTERESIS CHECK ARE CODED    *
003200*        DIRECTLY IN THIS PROGRAM AGAINST INVNMST/STKMOVE/      *
003300*        ALERTREC/NOTIFTSK RATHER THAN BY CALLING INVMAINT -    *
003400*        THIS SHOP'S CALL CONVENTION IS RESERVED FOR RUNTIME    *
003500*        SERVICES, NOT FOR ONE BATCH PROGRAM CALLING ANOTHER.   *
003600*                                                                *
003700*    AMENDMENT HISTORY                                          *
003800*    DATE      INIT  REQUEST     DESCRIPTION                    *
003900*    02/02/90   RHV  CR-0162     ORIGINAL PROGRAM.               *
004000*    10/11/90   RHV  CR-0301     ADDED PROCESS/SHIP/CANCEL       *
004100*                               STATUS TRANSITIONS AND THE      *
004200*                               INVENTORY RESERVE/FULFILL TIE-IN.*
004300*    03/19/92   JPL  CR-0388     ADDED RETURNED STATUS AND THE   *
004400*                               OPTIONAL PRODUCT-ID SCOPING.     *
004500*    06/23/93   JPL  PR-93-077   CANCELLED-FROM-PROCESSING NOW   *
004600*                               RE-RUNS THE LOW-STOCK CHECK      *
004700*                               AFTER RELEASING THE RESERVATION.*
004800*    01/06/99   MOK  Y2K-0039    ORDER TIMESTAMPS CONVERTED TO   *
004900*                               CCYYMMDD - REVIEWED, OK.         *
005000*    06/14/01   TSV  CR-0655     ITEM-TABLE WIDENED TO 5000      *
005100*                               ENTRIES FOR THE WEB SHOP VOLUME. *
005200*    03/04/26   RKH  PR-26-019   RENAMED EVERY FD IN THIS        *
005300*                               PROGRAM TO THE SHOP'S ORDINARY   *
005400*                               FILE-<ATTRIBUTE> NAMES AND       *
005500*                               DROPPED THE WS- PREFIX FROM      *
005600*                               WORKING-STORAGE - THE OLD        *
005700*                               OT-/OV-/IV-/SV- LETTER CODES     *
005800*                               WERE NEVER THIS SHOP'S HABIT.    *
005900*                               THE ITEM TABLE'S COLUMNS ARE NOW *
006000*                               QUALIFIED TABLE- SO THEY DO NOT  *
006100*                               COLLIDE WITH THE PLAIN ITEM-     *
006200*                               FIELDS COPIED IN FROM ORDRITM.   *
006300*    08/09/26   RKH  PR-26-024   4000-ADD-ITEM WAS NEVER PRICING *
006400*                               THE LINE - ORDTRAN CARRIES NO    *
006500*                               PRICE FIELD OF ITS OWN.  OPENED  *
006600*                               PRODMST INPUT AND PRICE EACH LINE*
006700*                               FROM THE MASTER AT ADD TIME, THE *
006800*                               SAME AS EXOINGST DOES ON INGEST. *
006900*                               ALSO FIXED 6100-RAISE-ALERT TO   *
007000*                               LOOK UP THE PRODUCT SKU/NAME     *
007100*                               INSTEAD OF LEAVING THE SNAPSHOT  *
007200*                               FIELDS BLANK.                   *
007300*    08/10/26   RKH  PR-26-026   ADDED THE LIST FUNCTION - A     *
007400*                               READ-ONLY, PAGED LISTING OVER    *
007500*                               ORDRHDR FILTERABLE BY STATUS AND *
007600*                               CREATED/UPDATED DATE RANGE.      *
007700*                               PAGE SIZE HELD AT 100 ROWS NO    *
007800*                               MATTER WHAT ORDTRAN ASKS FOR.    *
007900*---------------------------------------------------------------*
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER.  IBM-370.
008300 OBJECT-COMPUTER.  IBM-370.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS VALID-ORD-FUNCTION IS "CREATE" "ADDITEM" "RMVITEM"
008700                                  "PROCESS" "SHIP" "CANCEL"
008800                                  "RETURN" "DELIVER" "LIST"
008900     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT ORDTRAN ASSIGN TO "ORDTRAN"
009300             ORGANIZATION IS SEQUENTIAL
009400             FILE STATUS IS FILE-STATUS.
009500     SELECT ORDRHDR ASSIGN TO "ORDRHDR"
009600             ORGANIZATION IS INDEXED
009700             ACCESS IS DYNAMIC
009800             RECORD KEY IS FILE-ORDER-ID
009900             ALTERNATE RECORD KEY IS FILE-ORDER-SRCEXT-KEY
010000             FILE STATUS IS FILE-STATUS.
010100     SELECT ORDRITM ASSIGN TO "ORDRITM"
010200             ORGANIZATION IS SEQUENTIAL
010300             FILE STATUS IS FILE-STATUS.
010400     SELECT INVNMST ASSIGN TO "INVNMST"
010500             ORGANIZATION IS INDEXED
010600             ACCESS IS DYNAMIC
010700             RECORD KEY IS FILE-INVENTORY-PRODUCT-ID
010800             FILE STATUS IS FILE-STATUS.
010900     SELECT STKMOVE ASSIGN TO "STKMOVE"
011000             ORGANIZATION IS SEQUENTIAL
011100             FILE STATUS IS FILE-STATUS.
011200     SELECT ALERTREC ASSIGN TO "ALERTREC"
011300             ORGANIZATION IS SEQUENTIAL
011400             FILE STATUS IS FILE-STATUS.
011500     SELECT NOTIFTSK ASSIGN TO "NOTIFTSK"
011600             ORGANIZATION IS SEQUENTIAL
011700             FILE STATUS IS FILE-STATUS.
011800     SELECT PRODMST ASSIGN TO "PRODMST"
011900             ORGANIZATION IS INDEXED
012000             ACCESS IS RANDOM
012100             RECORD KEY IS PRODUCT-ID
012200             FILE STATUS IS FILE-STATUS.
012300     SELECT ORDRSLT ASSIGN TO "ORDRSLT"
012400             ORGANIZATION IS SEQUENTIAL
012500             FILE STATUS IS FILE-STATUS.
012600 DATA DIVISION.
012700 FILE SECTION.
012800 FD  ORDTRAN; RECORD 109.
012900 01  FILE-TRAN-RECORD.
013000     05  FILE-TRAN-FUNCTION       PIC X(08).
013100     05  FILE-TRAN-ORDER-ID       PIC 9(09).
013200     05  FILE-TRAN-ITEM-ID        PIC 9(09).
013300     05  FILE-TRAN-PRODUCT-ID     PIC 9(09).
013400     05  FILE-TRAN-QUANTITY       PIC S9(09).
013500     05  FILE-TRAN-SCOPE-SW       PIC X(01).
013600         88  FILE-TRAN-SCOPE-ALL-ITEMS    VALUE "A".
013700         88  FILE-TRAN-SCOPE-ONE-PRODUCT  VALUE "P".
013800     05  FILE-TRAN-STATUS-FILTER  PIC X(32).
013900     05  FILE-TRAN-CREATED-AFTER-DATE  PIC 9(08).
014000     05  FILE-TRAN-CREATED-BEFORE-DATE PIC 9(08).
014100     05  FILE-TRAN-UPDATED-AFTER-DATE  PIC 9(08).
014200     05  FILE-TRAN-UPDATED-BEFORE-DATE PIC 9(08).
014300 FD  ORDRHDR; RECORD 832.
014400 01  FILE-ORDER-RECORD.
014500     05  FILE-ORDER-ID            PIC 9(09).
014600     05  FILE-ORDER-STATUS        PIC X(32).
014700     05  FILE-ORDER-TOTAL-AMOUNT  PIC S9(17)V99.
014800     05  FILE-ORDER-SRCEXT-KEY.
014900         10  FILE-ORDER-SOURCE        PIC X(32).
015000         10  FILE-ORDER-EXT-ORDER-ID  PIC X(64).
015100     05  FILE-ORDER-SHIP-ADDRESS  PIC X(200).
015200     05  FILE-ORDER-FAILURE-CODE  PIC X(32).
015300     05  FILE-ORDER-FAILURE-MSG   PIC X(400).
015400     05  FILE-ORDER-FAILED-DATE   PIC 9(08).
015500     05  FILE-ORDER-FAILED-TIME   PIC 9(06).
015600     05  FILE-ORDER-CREATED-DATE  PIC 9(08).
015700     05  FILE-ORDER-CREATED-TIME  PIC 9(06).
015800     05  FILE-ORDER-UPDATED-DATE  PIC 9(08).
015900     05  FILE-ORDER-UPDATED-TIME  PIC 9(06).
016000     05  FILE-ORDER-ITEM-COUNT    PIC 9(04) COMP.
016100 FD  ORDRITM; RECORD 109.
016200     COPY ORDRITM.
016300 FD  INVNMST; RECORD 76.
016400 01  FILE-INVENTORY-RECORD.
016500     05  FILE-INVENTORY-PRODUCT-ID    PIC 9(09).
016600     05  FILE-INVENTORY-QTY-ON-HAND   PIC S9(09).
016700     05  FILE-INVENTORY-QTY-RESERVED  PIC S9(09).
016800     05  FILE-INVENTORY-REORDER-LEVEL PIC 9(09).
016900     05  FILE-INVENTORY-CLEAR-LOW-QTY PIC 9(09).
017000     05  FILE-INVENTORY-LOW-QTY-SW    PIC 9(01).
017100     05  FILLER                       PIC X(30).
017200 FD  STKMOVE; RECORD 282.
017300 01  FILE-MOVEMENT-RECORD.
017400     05  FILE-MOVEMENT-ID         PIC 9(09).
017500     05  FILE-MOVEMENT-INVENTORY-ID PIC 9(09).
017600     05  FILE-MOVEMENT-DELTA      PIC S9(09).
017700     05  FILE-MOVEMENT-REASON     PIC X(200).
017800     05  FILE-MOVEMENT-ORDER-ID   PIC 9(09).
017900     05  FILE-MOVEMENT-TYPE       PIC X(32).
018000     05  FILE-MOVEMENT-CREATED-DATE PIC 9(08).
018100     05  FILE-MOVEMENT-CREATED-TIME PIC 9(06).
018200 FD  ALERTREC; RECORD 411.
018300     COPY ALERTREC.
018400 FD  NOTIFTSK; RECORD 141.
018500     COPY NOTIFTSK.
018600 FD  PRODMST; RECORD 2351.
018700     COPY PRODMAST.
018800 FD  ORDRSLT; RECORD 80.
018900 01  FILE-RESULT-LINE.
019000     05  FILE-RESULT-FUNCTION     PIC X(08).
019100     05  FILLER                   PIC X(01).
019200     05  FILE-RESULT-ORDER-ID     PIC 9(09).
019300     05  FILLER                   PIC X(01).
019400     05  FILE-RESULT-ERROR-TEXT   PIC X(55).
019500     05  FILLER                   PIC X(06).
019600 01  FILE-RESULT-LIST-LINE REDEFINES FILE-RESULT-LINE.
019700     05  FILE-RESULT-LIST-ORDER-ID    PIC 9(09).
019800     05  FILLER                       PIC X(01).
019900     05  FILE-RESULT-LIST-STATUS      PIC X(32).
020000     05  FILE-RESULT-LIST-TOTAL-AMT   PIC -(15)9.99.
020100     05  FILE-RESULT-LIST-CREATED-DT  PIC 9(08).
020200     05  FILLER                       PIC X(11).
020300 WORKING-STORAGE SECTION.
020400     COPY DATETIME.
020500     COPY FILESTAT.
020600 01  SWITCHES.
020700     05  ORDTRAN-EOF-SW           PIC X(01) VALUE "N".
020800         88  ORDTRAN-EOF                  VALUE "Y".
020900     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
021000     05  RESERVE-OK-SW            PIC X(01).
021100         88  RESERVE-IS-OK                VALUE "Y".
021200     05  WAS-LOW-SW               PIC X(01).
021300 01  COUNTERS.
021400     05  READ-COUNT               PIC 9(07) COMP.
021500     05  ACCEPT-COUNT             PIC 9(07) COMP.
021600     05  REJECT-COUNT             PIC 9(07) COMP.
021700     05  NEXT-MOVEMENT-ID         PIC 9(09) COMP.
021800     05  NEXT-ALERT-ID            PIC 9(09) COMP.
021900     05  NEXT-TASK-ID             PIC 9(09) COMP.
022000     05  ACTIVE-ITEM-COUNT        PIC 9(07) COMP.
022100     05  PAGE-SIZE                PIC 9(03) COMP.
022200     05  LINE-COUNT               PIC 9(03) COMP.
022300     05  LISTED-COUNT             PIC 9(07) COMP.
022400*---------------------------------------------------------------*
022500*    THE IN-MEMORY IMAGE OF ORDRITM. LOADED AT 1060, WORKED     *
022600*    AGAINST FOR THE WHOLE RUN, REWRITTEN AT 9100. THE COLUMNS  *
022700*    ARE QUALIFIED TABLE- SO THEY DO NOT COLLIDE WITH THE       *
022800*    PLAIN ITEM- FIELDS COPIED IN FROM ORDRITM ABOVE.           *
022900*---------------------------------------------------------------*
023000 01  ITEM-TABLE.
023100     05  ITEM-ENTRY OCCURS 5000 TIMES
023200                    INDEXED BY ITEM-IX.
023300         10  TABLE-ITEM-ID        PIC 9(09).
023400         10  TABLE-ORDER-ID       PIC 9(09).
023500         10  TABLE-PRODUCT-ID     PIC 9(09).
023600         10  TABLE-QUANTITY       PIC S9(09).
023700         10  TABLE-PRICE          PIC S9(17)V99.
023800         10  TABLE-TOTAL-PRICE    PIC S9(17)V99.
023900         10  TABLE-DELETE-SW      PIC X(01).
024000 01  ITEM-COUNT                   PIC 9(07) COMP.
024100 01  NEXT-ITEM-ID                 PIC 9(09) COMP.
024200 01  TOTAL-AMOUNT                 PIC S9(17)V99.
024300 01  TOTAL-AMOUNT-R REDEFINES TOTAL-AMOUNT.
024400     05  TOTAL-WHOLE              PIC S9(17).
024500     05  TOTAL-CENTS              PIC 9(02).
024600 01  AVAILABLE-QTY                PIC S9(09).
024700 01  SYSTEM-DATE                  PIC 9(06).
024800 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE.
024900     05  SYSTEM-YY                PIC 9(02).
025000     05  SYSTEM-MM                PIC 9(02).
025100     05  SYSTEM-DD                PIC 9(02).
025200 01  SYSTEM-TIME                  PIC 9(06).
025300 01  SYSTEM-TIME-R REDEFINES SYSTEM-TIME.
025400     05  SYSTEM-HH                PIC 9(02).
025500     05  SYSTEM-MN                PIC 9(02).
025600     05  SYSTEM-SS                PIC 9(02).
025700 01  CENTURY-PREFIX               PIC 9(02).
025800 01  LOGMSG.
025900     05  FILLER                   PIC X(10) VALUE "ORDMAINT=>".
026000     05  LOGMSG-TEXT              PIC X(60).
026100 01  LOGMSG-ERR.
026200     05  FILLER                   PIC X(14)
026300                                   VALUE "ORDMAINT ERR=>".
026400     05  LOG-ERR-ROUTINE          PIC X(10).
026500     05  FILLER                   PIC X(10) VALUE " STATUS = ".
026600     05  LOG-ERR-STATUS           PIC X(02).
026700*---------------------------------------------------------------*
026800 PROCEDURE DIVISION.
026900*---------------------------------------------------------------*
027000 0000-MAIN-CONTROL.
027100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
027200     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-EXIT
027300         UNTIL ORDTRAN-EOF.
027400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
027500     STOP RUN.
027600*---------------------------------------------------------------*
027700 1000-INITIALIZE.
027800     OPEN INPUT ORDTRAN.
027900     OPEN I-O ORDRHDR.
028000     OPEN I-O INVNMST.
028100     OPEN EXTEND STKMOVE.
028200     OPEN EXTEND ALERTREC.
028300     OPEN EXTEND NOTIFTSK.
028400     OPEN INPUT PRODMST.
028500     OPEN OUTPUT ORDRSLT.
028600     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
028700     MOVE 1 TO NEXT-MOVEMENT-ID.
028800     MOVE 1 TO NEXT-ALERT-ID.
028900     MOVE 1 TO NEXT-TASK-ID.
029000     MOVE 100 TO PAGE-SIZE.
029100     PERFORM 1060-LOAD-ITEM-TABLE THRU 1060-EXIT.
029200     MOVE "Started" TO LOGMSG-TEXT.
029300     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
029400     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
029500 1000-EXIT.
029600     EXIT.
029700 1050-GET-CURRENT-STAMP.
029800     ACCEPT SYSTEM-DATE FROM DATE.
029900     ACCEPT SYSTEM-TIME FROM TIME.
030000     MOVE SYSTEM-YY TO CENTURY-CHECK.
030100     IF CENTURY-CHECK < 50
030200         MOVE 20 TO CENTURY-PREFIX
030300     ELSE
030400         MOVE 19 TO CENTURY-PREFIX.
030500     COMPUTE TODAY-CCYY = CENTURY-PREFIX * 100 +
030600         SYSTEM-YY.
030700     MOVE SYSTEM-MM TO TODAY-MM.
030800     MOVE SYSTEM-DD TO TODAY-DD.
030900     MOVE SYSTEM-HH TO TODAY-HH.
031000     MOVE SYSTEM-MN TO TODAY-MN.
031100     MOVE SYSTEM-SS TO TODAY-SS.
031200 1050-EXIT.
031300     EXIT.
031400*---------------------------------------------------------------*
031500 1060-LOAD-ITEM-TABLE.
031600     MOVE ZERO TO ITEM-COUNT.
031700     MOVE ZERO TO NEXT-ITEM-ID.
031800     OPEN INPUT ORDRITM.
031900 1065-LOAD-LOOP.
032000     READ ORDRITM.
032100     IF STATUS-1 = "0"
032200         ADD 1 TO ITEM-COUNT
032300         SET ITEM-IX TO ITEM-COUNT
032400         MOVE ITEM-ID          TO TABLE-ITEM-ID (ITEM-IX)
032500         MOVE ITEM-ORDER-ID    TO TABLE-ORDER-ID (ITEM-IX)
032600         MOVE ITEM-PRODUCT-ID  TO TABLE-PRODUCT-ID (ITEM-IX)
032700         MOVE ITEM-QUANTITY    TO TABLE-QUANTITY (ITEM-IX)
032800         MOVE ITEM-PRICE-AT-ORDER TO TABLE-PRICE (ITEM-IX)
032900         MOVE ITEM-TOTAL-PRICE TO TABLE-TOTAL-PRICE (ITEM-IX)
033000         MOVE ITEM-DELETE-SW   TO TABLE-DELETE-SW (ITEM-IX)
033100         IF ITEM-ID > NEXT-ITEM-ID
033200             MOVE ITEM-ID TO NEXT-ITEM-ID
033300         GO TO 1065-LOAD-LOOP.
033400     CLOSE ORDRITM.
033500     ADD 1 TO NEXT-ITEM-ID.
033600 1060-EXIT.
033700     EXIT.
033800*---------------------------------------------------------------*
033900 2000-PROCESS-ONE-TRAN.
034000     ADD 1 TO READ-COUNT.
034100     IF FILE-TRAN-FUNCTION IS NOT VALID-ORD-FUNCTION
034200         MOVE "UNKNOWN FUNCTION CODE ON ORDTRAN" TO
034300             FILE-RESULT-ERROR-TEXT
034400         PERFORM 8900-REJECT THRU 8900-EXIT
034500         GO TO 2000-READ-NEXT.
034600     IF FILE-TRAN-FUNCTION = "CREATE"
034700         PERFORM 3000-CREATE-ORDER THRU 3000-EXIT
034800         GO TO 2000-READ-NEXT.
034900     IF FILE-TRAN-FUNCTION = "LIST"
035000         PERFORM 3100-LIST-ORDERS THRU 3100-EXIT
035100         GO TO 2000-READ-NEXT.
035200     MOVE FILE-TRAN-ORDER-ID TO FILE-ORDER-ID.
035300     READ ORDRHDR
035400         INVALID KEY
035500             MOVE "REJECT - ORDER NOT FOUND" TO
035600                 FILE-RESULT-ERROR-TEXT
035700             PERFORM 8900-REJECT THRU 8900-EXIT
035800             GO TO 2000-READ-NEXT.
035900     IF FILE-TRAN-FUNCTION = "ADDITEM"
036000         PERFORM 4000-ADD-ITEM THRU 4000-EXIT
036100     ELSE IF FILE-TRAN-FUNCTION = "RMVITEM"
036200         PERFORM 4100-REMOVE-ITEM THRU 4100-EXIT
036300     ELSE IF FILE-TRAN-FUNCTION = "PROCESS"
036400         PERFORM 5000-STATUS-PROCESSING THRU 5000-EXIT
036500     ELSE IF FILE-TRAN-FUNCTION = "SHIP"
036600         PERFORM 5100-STATUS-SHIPPED THRU 5100-EXIT
036700     ELSE IF FILE-TRAN-FUNCTION = "CANCEL"
036800         PERFORM 5200-STATUS-CANCELLED THRU 5200-EXIT
036900     ELSE IF FILE-TRAN-FUNCTION = "RETURN"
037000         PERFORM 5300-STATUS-RETURNED THRU 5300-EXIT
037100     ELSE
037200         PERFORM 5400-STATUS-DELIVERED THRU 5400-EXIT.
037300 2000-READ-NEXT.
037400     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
037500 2000-EXIT.
037600     EXIT.
037700*---------------------------------------------------------------*
037800 2100-READ-TRAN.
037900     READ ORDTRAN.
038000     IF STATUS-1 = "1"
038100         MOVE "Y" TO ORDTRAN-EOF-SW.
038200 2100-EXIT.
038300     EXIT.
038400*---------------------------------------------------------------*
038500*    3000-CREATE-ORDER - BATCH FLOW 4                          *
038600*---------------------------------------------------------------*
038700 3000-CREATE-ORDER.
038800     MOVE FILE-TRAN-ORDER-ID  TO FILE-ORDER-ID.
038900     MOVE "CREATED"           TO FILE-ORDER-STATUS.
039000     MOVE ZERO                 TO FILE-ORDER-TOTAL-AMOUNT.
039100     MOVE SPACES               TO FILE-ORDER-SOURCE.
039200     MOVE SPACES               TO FILE-ORDER-EXT-ORDER-ID.
039300     MOVE SPACES               TO FILE-ORDER-SHIP-ADDRESS.
039400     MOVE SPACES               TO FILE-ORDER-FAILURE-CODE.
039500     MOVE SPACES               TO FILE-ORDER-FAILURE-MSG.
039600     MOVE ZERO                 TO FILE-ORDER-FAILED-DATE.
039700     MOVE ZERO                 TO FILE-ORDER-FAILED-TIME.
039800     MOVE TODAY-DATE           TO FILE-ORDER-CREATED-DATE.
039900     MOVE TODAY-TIME           TO FILE-ORDER-CREATED-TIME.
040000     MOVE TODAY-DATE           TO FILE-ORDER-UPDATED-DATE.
040100     MOVE TODAY-TIME           TO FILE-ORDER-UPDATED-TIME.
040200     MOVE ZERO                 TO FILE-ORDER-ITEM-COUNT.
040300     WRITE FILE-ORDER-RECORD.
040400     MOVE "ORDER CREATED" TO FILE-RESULT-ERROR-TEXT.
040500     PERFORM 8800-ACCEPT THRU 8800-EXIT.
040600 3000-EXIT.
040700     EXIT.
040800*---------------------------------------------------------------*
040900*    3100-LIST-ORDERS - READ-ONLY, PAGED LISTING OVER ORDRHDR,  *
041000*    FILTERABLE BY STATUS AND CREATED/UPDATED DATE RANGE.  A    *
041100*    SPACE/ZERO FILTER FIELD MEANS "DO NOT FILTER ON THIS".     *
041200*    THE SPEC WANTS NEWEST-CREATED-FIRST, BUT ORDRHDR IS KEYED  *
041300*    ON FILE-ORDER-ID, NOT CREATED-DATE, AND THIS SHOP DOES NOT *
041400*    SORT A MASTER FILE JUST TO LIST IT - SAME COMPROMISE AS    *
041500*    ALRMAINT'S ALERT LISTING.  THE LISTING RUNS OLDEST-ORDER-  *
041600*    FIRST; A SORT STEP AHEAD OF THIS PROGRAM IS THE PLACE TO   *
041700*    REVERSE IT IF THE CALLER TRULY NEEDS NEWEST-FIRST.         *
041800*---------------------------------------------------------------*
041900 3100-LIST-ORDERS.
042000     MOVE ZERO TO LINE-COUNT.
042100     MOVE LOW-VALUES TO FILE-ORDER-ID.
042200     START ORDRHDR KEY NOT LESS THAN FILE-ORDER-ID
042300         INVALID KEY GO TO 3100-EXIT.
042400 3100-READ-NEXT.
042500     READ ORDRHDR NEXT RECORD
042600         AT END GO TO 3100-EXIT.
042700     IF FILE-TRAN-STATUS-FILTER NOT = SPACES AND
042800             FILE-ORDER-STATUS NOT = FILE-TRAN-STATUS-FILTER
042900         GO TO 3100-READ-NEXT.
043000     IF FILE-TRAN-CREATED-AFTER-DATE NOT = ZERO AND
043100             FILE-ORDER-CREATED-DATE < FILE-TRAN-CREATED-AFTER-DATE
043200         GO TO 3100-READ-NEXT.
043300     IF FILE-TRAN-CREATED-BEFORE-DATE NOT = ZERO AND
043400             FILE-ORDER-CREATED-DATE > FILE-TRAN-CREATED-BEFORE-DATE
043500         GO TO 3100-READ-NEXT.
043600     IF FILE-TRAN-UPDATED-AFTER-DATE NOT = ZERO AND
043700             FILE-ORDER-UPDATED-DATE < FILE-TRAN-UPDATED-AFTER-DATE
043800         GO TO 3100-READ-NEXT.
043900     IF FILE-TRAN-UPDATED-BEFORE-DATE NOT = ZERO AND
044000             FILE-ORDER-UPDATED-DATE > FILE-TRAN-UPDATED-BEFORE-DATE
044100         GO TO 3100-READ-NEXT.
044200     MOVE FILE-ORDER-ID          TO FILE-RESULT-LIST-ORDER-ID.
044300     MOVE FILE-ORDER-STATUS      TO FILE-RESULT-LIST-STATUS.
044400     MOVE FILE-ORDER-TOTAL-AMOUNT TO FILE-RESULT-LIST-TOTAL-AMT.
044500     MOVE FILE-ORDER-CREATED-DATE TO FILE-RESULT-LIST-CREATED-DT.
044600     WRITE FILE-RESULT-LIST-LINE.
044700     ADD 1 TO LINE-COUNT.
044800     ADD 1 TO LISTED-COUNT.
044900     IF LINE-COUNT < PAGE-SIZE
045000         GO TO 3100-READ-NEXT.
045100 3100-EXIT.
045200     EXIT.
045300*---------------------------------------------------------------*
045400*    4000-ADD-ITEM / 4100-REMOVE-ITEM - BATCH FLOW 4            *
045500*---------------------------------------------------------------*
045600 4000-ADD-ITEM.
045700     IF FILE-ORDER-STATUS NOT = "CREATED"
045800         MOVE "REJECT - CAN ONLY MODIFY ITEMS IN CREATED" TO
045900             FILE-RESULT-ERROR-TEXT
046000         PERFORM 8900-REJECT THRU 8900-EXIT
046100         GO TO 4000-EXIT.
046200     IF ITEM-COUNT = 5000
046300         MOVE "REJECT - NO ROOM LEFT IN ITEM TABLE" TO
046400             FILE-RESULT-ERROR-TEXT
046500         PERFORM 8900-REJECT THRU 8900-EXIT
046600         GO TO 4000-EXIT.
046700     MOVE FILE-TRAN-PRODUCT-ID TO FILE-INVENTORY-PRODUCT-ID.
046800     READ INVNMST
046900         INVALID KEY
047000             MOVE "REJECT - PRODUCT HAS NO INVENTORY ROW" TO
047100                 FILE-RESULT-ERROR-TEXT
047200             PERFORM 8900-REJECT THRU 8900-EXIT
047300             GO TO 4000-EXIT.
047400     MOVE FILE-TRAN-PRODUCT-ID TO PRODUCT-ID.
047500     READ PRODMST
047600         INVALID KEY
047700             MOVE "REJECT - PRODUCT NOT FOUND ON PRODMST" TO
047800                 FILE-RESULT-ERROR-TEXT
047900             PERFORM 8900-REJECT THRU 8900-EXIT
048000             GO TO 4000-EXIT.
048100     IF PRODUCT-IS-DELETED
048200         MOVE "REJECT - PRODUCT IS DEACTIVATED" TO
048300             FILE-RESULT-ERROR-TEXT
048400         PERFORM 8900-REJECT THRU 8900-EXIT
048500         GO TO 4000-EXIT.
048600     ADD 1 TO ITEM-COUNT.
048700     SET ITEM-IX TO ITEM-COUNT.
048800     MOVE NEXT-ITEM-ID           TO TABLE-ITEM-ID (ITEM-IX).
048900     ADD 1 TO NEXT-ITEM-ID.
049000     MOVE FILE-TRAN-ORDER-ID     TO TABLE-ORDER-ID (ITEM-IX).
049100     MOVE FILE-TRAN-PRODUCT-ID   TO TABLE-PRODUCT-ID (ITEM-IX).
049200*    PRICE-AT-ORDER-TIME IS CAPTURED FROM THE PRODUCT MASTER
049300*    AT THE MOMENT THE LINE IS ADDED - THE ORDTRAN TRANSACTION
049400*    CARRIES NO PRICE OF ITS OWN.
049500     MOVE PRODUCT-PRICE          TO TABLE-PRICE (ITEM-IX).
049600     MOVE FILE-TRAN-QUANTITY     TO TABLE-QUANTITY (ITEM-IX).
049700     COMPUTE TABLE-TOTAL-PRICE (ITEM-IX) =
049800         TABLE-PRICE (ITEM-IX) * TABLE-QUANTITY (ITEM-IX).
049900     MOVE " "                    TO TABLE-DELETE-SW (ITEM-IX).
050000     PERFORM 4200-RECALC-TOTAL THRU 4200-EXIT.
050100     MOVE "ITEM ADDED" TO FILE-RESULT-ERROR-TEXT.
050200     PERFORM 8800-ACCEPT THRU 8800-EXIT.
050300 4000-EXIT.
050400     EXIT.
050500*---------------------------------------------------------------*
050600 4100-REMOVE-ITEM.
050700     IF FILE-ORDER-STATUS NOT = "CREATED"
050800         MOVE "REJECT - CAN ONLY MODIFY ITEMS IN CREATED" TO
050900             FILE-RESULT-ERROR-TEXT
051000         PERFORM 8900-REJECT THRU 8900-EXIT
051100         GO TO 4100-EXIT.
051200     SET ITEM-IX TO 1.
051300 4150-FIND-ITEM-LOOP.
051400     IF ITEM-IX > ITEM-COUNT
051500         MOVE "REJECT - ITEM NOT FOUND ON ORDER" TO
051600             FILE-RESULT-ERROR-TEXT
051700         PERFORM 8900-REJECT THRU 8900-EXIT
051800         GO TO 4100-EXIT.
051900     IF TABLE-ITEM-ID (ITEM-IX) = FILE-TRAN-ITEM-ID AND
052000        TABLE-ORDER-ID (ITEM-IX) = FILE-TRAN-ORDER-ID AND
052100        TABLE-DELETE-SW (ITEM-IX) = " "
052200         MOVE "D" TO TABLE-DELETE-SW (ITEM-IX)
052300         PERFORM 4200-RECALC-TOTAL THRU 4200-EXIT
052400         MOVE "ITEM REMOVED" TO FILE-RESULT-ERROR-TEXT
052500         PERFORM 8800-ACCEPT THRU 8800-EXIT
052600         GO TO 4100-EXIT.
052700     SET ITEM-IX UP BY 1.
052800     GO TO 4150-FIND-ITEM-LOOP.
052900 4100-EXIT.
053000     EXIT.
053100*---------------------------------------------------------------*
053200 4200-RECALC-TOTAL.
053300     MOVE ZERO TO TOTAL-AMOUNT.
053400     SET ITEM-IX TO 1.
053500 4250-TOTAL-LOOP.
053600     IF ITEM-IX > ITEM-COUNT
053700         GO TO 4250-TOTAL-DONE.
053800     IF TABLE-ORDER-ID (ITEM-IX) = FILE-ORDER-ID AND
053900        TABLE-DELETE-SW (ITEM-IX) = " "
054000         ADD TABLE-TOTAL-PRICE (ITEM-IX) TO TOTAL-AMOUNT.
054100     SET ITEM-IX UP BY 1.
054200     GO TO 4250-TOTAL-LOOP.
054300 4250-TOTAL-DONE.
054400     MOVE TOTAL-AMOUNT       TO FILE-ORDER-TOTAL-AMOUNT.
054500     MOVE TODAY-DATE         TO FILE-ORDER-UPDATED-DATE.
054600     MOVE TODAY-TIME         TO FILE-ORDER-UPDATED-TIME.
054700     REWRITE FILE-ORDER-RECORD.
054800 4200-EXIT.
054900     EXIT.
055000*---------------------------------------------------------------*
055100*    5000-STATUS-PROCESSING - RESERVE STOCK FOR EVERY ITEM.     *
055200*    TWO PASSES - VALIDATE EVERY ITEM CAN BE RESERVED BEFORE    *
055300*    TOUCHING ANY INVENTORY ROW, SO A SHORTAGE ON ITEM 4 OF 5   *
055400*    DOES NOT LEAVE ITEMS 1-3 PARTIALLY RESERVED.               *
055500*---------------------------------------------------------------*
055600 5000-STATUS-PROCESSING.
055700     IF FILE-ORDER-STATUS NOT = "CREATED"
055800         MOVE "REJECT - ORDER NOT IN CREATED STATUS" TO
055900             FILE-RESULT-ERROR-TEXT
056000         PERFORM 8900-REJECT THRU 8900-EXIT
056100         GO TO 5000-EXIT.
056200     MOVE ZERO TO ACTIVE-ITEM-COUNT.
056300     SET ITEM-IX TO 1.
056400 5010-COUNT-LOOP.
056500     IF ITEM-IX > ITEM-COUNT
056600         GO TO 5010-COUNT-DONE.
056700     IF TABLE-ORDER-ID (ITEM-IX) = FILE-ORDER-ID AND
056800        TABLE-DELETE-SW (ITEM-IX) = " "
056900         ADD 1 TO ACTIVE-ITEM-COUNT.
057000     SET ITEM-IX UP BY 1.
057100     GO TO 5010-COUNT-LOOP.
057200 5010-COUNT-DONE.
057300     IF ACTIVE-ITEM-COUNT = ZERO
057400         MOVE "REJECT - CANNOT PROCESS ORDER WITH NO ITEMS" TO
057500             FILE-RESULT-ERROR-TEXT
057600         PERFORM 8900-REJECT THRU 8900-EXIT
057700         GO TO 5000-EXIT.
057800     MOVE "Y" TO RESERVE-OK-SW.
057900     SET ITEM-IX TO 1.
058000 5020-VALIDATE-LOOP.
058100     IF ITEM-IX > ITEM-COUNT
058200         GO TO 5020-VALIDATE-DONE.
058300     IF TABLE-ORDER-ID (ITEM-IX) = FILE-ORDER-ID AND
058400        TABLE-DELETE-SW (ITEM-IX) = " "
058500         MOVE TABLE-PRODUCT-ID (ITEM-IX) TO
058600             FILE-INVENTORY-PRODUCT-ID
058700         READ INVNMST
058800             INVALID KEY MOVE "N" TO RESERVE-OK-SW
058900         IF STATUS-1 = "0"
059000             COMPUTE AVAILABLE-QTY = FILE-INVENTORY-QTY-ON-HAND -
059100                 FILE-INVENTORY-QTY-RESERVED
059200             IF TABLE-QUANTITY (ITEM-IX) > AVAILABLE-QTY
059300                 MOVE "N" TO RESERVE-OK-SW.
059400     SET ITEM-IX UP BY 1.
059500     GO TO 5020-VALIDATE-LOOP.
059600 5020-VALIDATE-DONE.
059700     IF NOT RESERVE-IS-OK
059800         MOVE "REJECT - INSUFFICIENT STOCK TO PROCESS ORDER" TO
059900             FILE-RESULT-ERROR-TEXT
060000         PERFORM 8900-REJECT THRU 8900-EXIT
060100         GO TO 5000-EXIT.
060200     SET ITEM-IX TO 1.
060300 5030-APPLY-LOOP.
060400     IF ITEM-IX > ITEM-COUNT
060500         GO TO 5030-APPLY-DONE.
060600     IF TABLE-ORDER-ID (ITEM-IX) = FILE-ORDER-ID AND
060700        TABLE-DELETE-SW (ITEM-IX) = " "
060800         MOVE TABLE-PRODUCT-ID (ITEM-IX) TO
060900             FILE-INVENTORY-PRODUCT-ID
061000         READ INVNMST
061100         ADD TABLE-QUANTITY (ITEM-IX) TO FILE-INVENTORY-QTY-RESERVED
061200         REWRITE FILE-INVENTORY-RECORD
061300         MOVE NEXT-MOVEMENT-ID TO FILE-MOVEMENT-ID
061400         ADD 1 TO NEXT-MOVEMENT-ID
061500         MOVE FILE-INVENTORY-PRODUCT-ID TO FILE-MOVEMENT-INVENTORY-ID
061600         COMPUTE FILE-MOVEMENT-DELTA = ZERO - TABLE-QUANTITY (ITEM-IX)
061700         MOVE "Order status changed to PROCESSING" TO
061800             FILE-MOVEMENT-REASON
061900         MOVE FILE-ORDER-ID    TO FILE-MOVEMENT-ORDER-ID
062000         MOVE "ORDER_RESERVED" TO FILE-MOVEMENT-TYPE
062100         MOVE TODAY-DATE       TO FILE-MOVEMENT-CREATED-DATE
062200         MOVE TODAY-TIME       TO FILE-MOVEMENT-CREATED-TIME
062300         WRITE FILE-MOVEMENT-RECORD.
062400     SET ITEM-IX UP BY 1.
062500     GO TO 5030-APPLY-LOOP.
062600 5030-APPLY-DONE.
062700     MOVE "PROCESSING" TO FILE-ORDER-STATUS.
062800     MOVE TODAY-DATE TO FILE-ORDER-UPDATED-DATE.
062900     MOVE TODAY-TIME TO FILE-ORDER-UPDATED-TIME.
063000     REWRITE FILE-ORDER-RECORD.
063100     MOVE "ORDER MOVED TO PROCESSING" TO FILE-RESULT-ERROR-TEXT.
063200     PERFORM 8800-ACCEPT THRU 8800-EXIT.
063300 5000-EXIT.
063400     EXIT.
063500*---------------------------------------------------------------*
063600*    5100-STATUS-SHIPPED - FULFILL THE RESERVATION.             *
063700*---------------------------------------------------------------*
063800 5100-STATUS-SHIPPED.
063900     IF FILE-ORDER-STATUS NOT = "PROCESSING"
064000         MOVE
064100        "REJECT - ONLY ORDERS IN PROCESSING CAN BE SHIPPED" TO
064200             FILE-RESULT-ERROR-TEXT
064300         PERFORM 8900-REJECT THRU 8900-EXIT
064400         GO TO 5100-EXIT.
064500     SET ITEM-IX TO 1.
064600 5110-FULFILL-LOOP.
064700     IF ITEM-IX > ITEM-COUNT
064800         GO TO 5110-FULFILL-DONE.
064900     IF TABLE-ORDER-ID (ITEM-IX) = FILE-ORDER-ID AND
065000        TABLE-DELETE-SW (ITEM-IX) = " "
065100         MOVE TABLE-PRODUCT-ID (ITEM-IX) TO
065200             FILE-INVENTORY-PRODUCT-ID
065300         READ INVNMST
065400         SUBTRACT TABLE-QUANTITY (ITEM-IX) FROM
065500             FILE-INVENTORY-QTY-RESERVED
065600         SUBTRACT TABLE-QUANTITY (ITEM-IX) FROM
065700             FILE-INVENTORY-QTY-ON-HAND
065800         PERFORM 6000-LOW-STOCK-CHECK THRU 6000-EXIT
065900         REWRITE FILE-INVENTORY-RECORD
066000         MOVE NEXT-MOVEMENT-ID TO FILE-MOVEMENT-ID
066100         ADD 1 TO NEXT-MOVEMENT-ID
066200         MOVE FILE-INVENTORY-PRODUCT-ID TO FILE-MOVEMENT-INVENTORY-ID
066300         COMPUTE FILE-MOVEMENT-DELTA = ZERO - TABLE-QUANTITY (ITEM-IX)
066400         MOVE "Order status changed to SHIPPED" TO
066500             FILE-MOVEMENT-REASON
066600         MOVE FILE-ORDER-ID     TO FILE-MOVEMENT-ORDER-ID
066700         MOVE "ORDER_FULFILLED" TO FILE-MOVEMENT-TYPE
066800         MOVE TODAY-DATE        TO FILE-MOVEMENT-CREATED-DATE
066900         MOVE TODAY-TIME        TO FILE-MOVEMENT-CREATED-TIME
067000         WRITE FILE-MOVEMENT-RECORD.
067100     SET ITEM-IX UP BY 1.
067200     GO TO 5110-FULFILL-LOOP.
067300 5110-FULFILL-DONE.
067400     MOVE "SHIPPED" TO FILE-ORDER-STATUS.
067500     MOVE TODAY-DATE TO FILE-ORDER-UPDATED-DATE.
067600     MOVE TODAY-TIME TO FILE-ORDER-UPDATED-TIME.
067700     REWRITE FILE-ORDER-RECORD.
067800     MOVE "ORDER SHIPPED" TO FILE-RESULT-ERROR-TEXT.
067900     PERFORM 8800-ACCEPT THRU 8800-EXIT.
068000 5100-EXIT.
068100     EXIT.
068200*---------------------------------------------------------------*
068300*    5200-STATUS-CANCELLED                                     *
068400*---------------------------------------------------------------*
068500 5200-STATUS-CANCELLED.
068600     IF FILE-ORDER-STATUS NOT = "CREATED" AND
068700        FILE-ORDER-STATUS NOT = "PROCESSING"
068800         MOVE
068900         "REJECT - ONLY CREATED OR PROCESSING CAN CANCEL" TO
069000             FILE-RESULT-ERROR-TEXT
069100         PERFORM 8900-REJECT THRU 8900-EXIT
069200         GO TO 5200-EXIT.
069300     IF FILE-ORDER-STATUS = "PROCESSING"
069400         SET ITEM-IX TO 1
069500         PERFORM 5250-RELEASE-LOOP THRU 5250-EXIT
069600             UNTIL ITEM-IX > ITEM-COUNT.
069700     MOVE "CANCELLED" TO FILE-ORDER-STATUS.
069800     MOVE TODAY-DATE TO FILE-ORDER-UPDATED-DATE.
069900     MOVE TODAY-TIME TO FILE-ORDER-UPDATED-TIME.
070000     REWRITE FILE-ORDER-RECORD.
070100     MOVE "ORDER CANCELLED" TO FILE-RESULT-ERROR-TEXT.
070200     PERFORM 8800-ACCEPT THRU 8800-EXIT.
070300 5200-EXIT.
070400     EXIT.
070500 5250-RELEASE-LOOP.
070600     IF TABLE-ORDER-ID (ITEM-IX) = FILE-ORDER-ID AND
070700        TABLE-DELETE-SW (ITEM-IX) = " "
070800         MOVE TABLE-PRODUCT-ID (ITEM-IX) TO
070900             FILE-INVENTORY-PRODUCT-ID
071000         READ INVNMST
071100         SUBTRACT TABLE-QUANTITY (ITEM-IX) FROM
071200             FILE-INVENTORY-QTY-RESERVED
071300         PERFORM 6000-LOW-STOCK-CHECK THRU 6000-EXIT
071400         REWRITE FILE-INVENTORY-RECORD
071500         MOVE NEXT-MOVEMENT-ID TO FILE-MOVEMENT-ID
071600         ADD 1 TO NEXT-MOVEMENT-ID
071700         MOVE FILE-INVENTORY-PRODUCT-ID TO FILE-MOVEMENT-INVENTORY-ID
071800         MOVE TABLE-QUANTITY (ITEM-IX) TO FILE-MOVEMENT-DELTA
071900         MOVE "Order status changed to CANCELLED" TO
072000             FILE-MOVEMENT-REASON
072100         MOVE FILE-ORDER-ID    TO FILE-MOVEMENT-ORDER-ID
072200         MOVE "ORDER_RELEASED" TO FILE-MOVEMENT-TYPE
072300         MOVE TODAY-DATE       TO FILE-MOVEMENT-CREATED-DATE
072400         MOVE TODAY-TIME       TO FILE-MOVEMENT-CREATED-TIME
072500         WRITE FILE-MOVEMENT-RECORD.
072600     SET ITEM-IX UP BY 1.
072700 5250-EXIT.
072800     EXIT.
072900*---------------------------------------------------------------*
073000*    5300-STATUS-RETURNED - OPTIONALLY SCOPED TO ONE PRODUCT.   *
073100*---------------------------------------------------------------*
073200 5300-STATUS-RETURNED.
073300     IF FILE-ORDER-STATUS NOT = "DELIVERED"
073400         MOVE "REJECT - ONLY DELIVERED ORDERS CAN BE RETURNED" TO
073500             FILE-RESULT-ERROR-TEXT
073600         PERFORM 8900-REJECT THRU 8900-EXIT
073700         GO TO 5300-EXIT.
073800     SET ITEM-IX TO 1.
073900 5310-RETURN-LOOP.
074000     IF ITEM-IX > ITEM-COUNT
074100         GO TO 5310-RETURN-DONE.
074200     IF TABLE-ORDER-ID (ITEM-IX) = FILE-ORDER-ID AND
074300        TABLE-DELETE-SW (ITEM-IX) = " " AND
074400        (FILE-TRAN-SCOPE-ALL-ITEMS OR
074500         TABLE-PRODUCT-ID (ITEM-IX) = FILE-TRAN-PRODUCT-ID)
074600         MOVE TABLE-PRODUCT-ID (ITEM-IX) TO
074700             FILE-INVENTORY-PRODUCT-ID
074800         READ INVNMST
074900         ADD TABLE-QUANTITY (ITEM-IX) TO FILE-INVENTORY-QTY-ON-HAND
075000         REWRITE FILE-INVENTORY-RECORD
075100         MOVE NEXT-MOVEMENT-ID TO FILE-MOVEMENT-ID
075200         ADD 1 TO NEXT-MOVEMENT-ID
075300         MOVE FILE-INVENTORY-PRODUCT-ID TO FILE-MOVEMENT-INVENTORY-ID
075400         MOVE TABLE-QUANTITY (ITEM-IX) TO FILE-MOVEMENT-DELTA
075500         MOVE "Order status changed to RETURNED" TO
075600             FILE-MOVEMENT-REASON
075700         MOVE FILE-ORDER-ID    TO FILE-MOVEMENT-ORDER-ID
075800         MOVE "ORDER_RETURNED" TO FILE-MOVEMENT-TYPE
075900         MOVE TODAY-DATE       TO FILE-MOVEMENT-CREATED-DATE
076000         MOVE TODAY-TIME       TO FILE-MOVEMENT-CREATED-TIME
076100         WRITE FILE-MOVEMENT-RECORD.
076200     SET ITEM-IX UP BY 1.
076300     GO TO 5310-RETURN-LOOP.
076400 5310-RETURN-DONE.
076500     MOVE "RETURNED" TO FILE-ORDER-STATUS.
076600     MOVE TODAY-DATE TO FILE-ORDER-UPDATED-DATE.
076700     MOVE TODAY-TIME TO FILE-ORDER-UPDATED-TIME.
076800     REWRITE FILE-ORDER-RECORD.
076900     MOVE "ORDER RETURNED" TO FILE-RESULT-ERROR-TEXT.
077000     PERFORM 8800-ACCEPT THRU 8800-EXIT.
077100 5300-EXIT.
077200     EXIT.
077300*---------------------------------------------------------------*
077400 5400-STATUS-DELIVERED.
077500     IF FILE-ORDER-STATUS NOT = "SHIPPED"
077600         MOVE
077700         "REJECT - ONLY SHIPPED ORDERS CAN BE DELIVERED" TO
077800             FILE-RESULT-ERROR-TEXT
077900         PERFORM 8900-REJECT THRU 8900-EXIT
078000         GO TO 5400-EXIT.
078100     MOVE "DELIVERED" TO FILE-ORDER-STATUS.
078200     MOVE TODAY-DATE TO FILE-ORDER-UPDATED-DATE.
078300     MOVE TODAY-TIME TO FILE-ORDER-UPDATED-TIME.
078400     REWRITE FILE-ORDER-RECORD.
078500     MOVE "ORDER DELIVERED" TO FILE-RESULT-ERROR-TEXT.
078600     PERFORM 8800-ACCEPT THRU 8800-EXIT.
078700 5400-EXIT.
078800     EXIT.
078900*---------------------------------------------------------------*
079000*    6000-LOW-STOCK-CHECK - SEE THE IDENTICAL PARAGRAPH AND     *
079100*    COMMENT IN INVMAINT.  DUPLICATED HERE ON PURPOSE - SEE THE *
079200*    PROGRAM BANNER ABOVE.                                     *
079300*---------------------------------------------------------------*
079400 6000-LOW-STOCK-CHECK.
079500     IF FILE-INVENTORY-LOW-QTY-SW = 1
079600         MOVE "Y" TO WAS-LOW-SW
079700     ELSE
079800         MOVE "N" TO WAS-LOW-SW.
079900     COMPUTE AVAILABLE-QTY = FILE-INVENTORY-QTY-ON-HAND -
080000         FILE-INVENTORY-QTY-RESERVED.
080100     IF AVAILABLE-QTY < FILE-INVENTORY-REORDER-LEVEL
080200         MOVE 1 TO FILE-INVENTORY-LOW-QTY-SW.
080300     IF AVAILABLE-QTY NOT < FILE-INVENTORY-CLEAR-LOW-QTY
080400         MOVE 0 TO FILE-INVENTORY-LOW-QTY-SW.
080500     IF FILE-INVENTORY-LOW-QTY-SW = 1 AND WAS-LOW-SW = "N"
080600         PERFORM 6100-RAISE-ALERT THRU 6100-EXIT.
080700 6000-EXIT.
080800     EXIT.
080900 6100-RAISE-ALERT.
081000     MOVE NEXT-ALERT-ID    TO ALERT-ID.
081100     ADD 1 TO NEXT-ALERT-ID.
081200     MOVE "LOW_STOCK"      TO ALERT-TYPE.
081300     MOVE FILE-INVENTORY-PRODUCT-ID TO ALERT-INVENTORY-ID.
081400     MOVE FILE-INVENTORY-PRODUCT-ID TO PRODUCT-ID.
081500     MOVE SPACES           TO ALERT-SKU-SNAP.
081600     MOVE SPACES           TO ALERT-NAME-SNAP.
081700     READ PRODMST
081800         INVALID KEY NEXT SENTENCE.
081900     IF STATUS-1 = "0"
082000         MOVE PRODUCT-SKU  TO ALERT-SKU-SNAP
082100         MOVE PRODUCT-NAME TO ALERT-NAME-SNAP.
082200     MOVE AVAILABLE-QTY    TO ALERT-AVAIL-QTY-SNAP.
082300     MOVE FILE-INVENTORY-REORDER-LEVEL TO ALERT-THRESHOLD-SNAP.
082400     MOVE FILE-INVENTORY-CLEAR-LOW-QTY TO ALERT-BUFFER-SNAP.
082500     MOVE TODAY-DATE       TO ALERT-CREATED-DATE.
082600     MOVE TODAY-TIME       TO ALERT-CREATED-TIME.
082700     MOVE ZERO             TO ALERT-ACK-DATE ALERT-ACK-TIME.
082800     WRITE ALERT-RECORD.
082900     MOVE NEXT-TASK-ID     TO TASK-ID.
083000     ADD 1 TO NEXT-TASK-ID.
083100     MOVE "LOW_STOCK_ALERT" TO TASK-NAME.
083200     MOVE FILE-INVENTORY-PRODUCT-ID TO TASK-INVENTORY-ID.
083300     MOVE ZERO              TO TASK-ATTEMPTS.
083400     MOVE "PENDING"         TO TASK-STATUS.
083500     MOVE TODAY-DATE        TO TASK-CREATED-DATE.
083600     MOVE TODAY-TIME        TO TASK-CREATED-TIME.
083700     MOVE TODAY-DATE        TO TASK-NEXT-DATE.
083800     MOVE TODAY-TIME        TO TASK-NEXT-TIME.
083900     WRITE TASK-RECORD.
084000 6100-EXIT.
084100     EXIT.
084200*---------------------------------------------------------------*
084300 7000-LOG-MESSAGE.
084400     DISPLAY LOGMSG.
084500 7000-EXIT.
084600     EXIT.
084700 7100-LOG-MESSAGE-ERR.
084800     DISPLAY LOGMSG-ERR.
084900 7100-EXIT.
085000     EXIT.
085100*---------------------------------------------------------------*
085200 8800-ACCEPT.
085300     ADD 1 TO ACCEPT-COUNT.
085400     MOVE FILE-TRAN-FUNCTION  TO FILE-RESULT-FUNCTION.
085500     MOVE FILE-TRAN-ORDER-ID  TO FILE-RESULT-ORDER-ID.
085600     IF DETAIL-LISTING-SW = "Y"
085700         WRITE FILE-RESULT-LINE.
085800 8800-EXIT.
085900     EXIT.
086000 8900-REJECT.
086100     ADD 1 TO REJECT-COUNT.
086200     MOVE FILE-TRAN-FUNCTION  TO FILE-RESULT-FUNCTION.
086300     MOVE FILE-TRAN-ORDER-ID  TO FILE-RESULT-ORDER-ID.
086400     WRITE FILE-RESULT-LINE.
086500 8900-EXIT.
086600     EXIT.
086700*---------------------------------------------------------------*
086800 9000-TERMINATE.
086900     PERFORM 9100-REWRITE-ITEM-TABLE THRU 9100-EXIT.
087000     CLOSE ORDTRAN.
087100     CLOSE ORDRHDR.
087200     CLOSE INVNMST.
087300     CLOSE STKMOVE.
087400     CLOSE ALERTREC.
087500     CLOSE NOTIFTSK.
087600     CLOSE PRODMST.
087700     CLOSE ORDRSLT.
087800     MOVE "Ended" TO LOGMSG-TEXT.
087900     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
088000     DISPLAY "ORDMAINT READ    = " READ-COUNT.
088100     DISPLAY "ORDMAINT ACCEPT  = " ACCEPT-COUNT.
088200     DISPLAY "ORDMAINT REJECT  = " REJECT-COUNT.
088300     DISPLAY "ORDMAINT LISTED  = " LISTED-COUNT.
088400 9000-EXIT.
088500     EXIT.
088600 9100-REWRITE-ITEM-TABLE.
088700     OPEN OUTPUT ORDRITM.
088800     SET ITEM-IX TO 1.
088900 9150-REWRITE-LOOP.
089000     IF ITEM-IX > ITEM-COUNT
089100         GO TO 9150-REWRITE-DONE.
089200     MOVE TABLE-ITEM-ID (ITEM-IX)     TO ITEM-ID.
089300     MOVE TABLE-ORDER-ID (ITEM-IX)    TO ITEM-ORDER-ID.
089400     MOVE TABLE-PRODUCT-ID (ITEM-IX)  TO ITEM-PRODUCT-ID.
089500     MOVE TABLE-QUANTITY (ITEM-IX)    TO ITEM-QUANTITY.
089600     MOVE TABLE-PRICE (ITEM-IX)       TO ITEM-PRICE-AT-ORDER.
089700     MOVE TABLE-TOTAL-PRICE (ITEM-IX) TO ITEM-TOTAL-PRICE.
089800     MOVE TABLE-DELETE-SW (ITEM-IX)   TO ITEM-DELETE-SW.
089900     WRITE ITEM-RECORD.
090000     SET ITEM-IX UP BY 1.
090100     GO TO 9150-REWRITE-LOOP.
090200 9150-REWRITE-DONE.
090300     CLOSE ORDRITM.
090400 9100-EXIT.
090500     EXIT.
