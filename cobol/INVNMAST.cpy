000100*---------------------------------------------------------------*
000200*    MIDLAND DISTRIBUTION COMPANY  --  DATA PROCESSING DEPT.    *
000300*    COPYBOOK  . . . . . . INVNMAST                             *
000400*    DESCRIPTION  . . . . WAREHOUSE INVENTORY MASTER RECORD.   *
000500*                         ONE ROW PER PRODUCT, KEYED BY        *
000600*                         INVENTORY-PRODUCT-ID ON THE INVNMAST *
000700*                         FILE. AVAILABLE QTY IS NEVER STORED   *
000800*                         - IT IS ALWAYS INVENTORY-QTY-ON-HAND  *
000900*                         LESS INVENTORY-QTY-RESERVED, COMPUTED *
001000*                         BY THE CALLING PROGRAM.               *
001100* #ident "@(#) cobol/INVNMAST.cpy  $Revision: 1.3 $"            *
001200*    AMENDMENT HISTORY                                          *
001300*    DATE      INIT  REQUEST    DESCRIPTION                     *
001400*    05/30/88   RHV  CR-0114    ORIGINAL COPYBOOK.              *
001500*    04/11/93   JPL  CR-0388    ADDED INVENTORY-CLEAR-LOW-QTY   *
001600*                              BUFFER LEVEL SO THE LOW-STOCK    *
001700*                              FLAG STOPS FLAPPING ON AND OFF.  *
001800*    08/19/96   DOK  PR-96-144  ADDED INVENTORY-LOW-QTY-SW      *
001900*                              CACHE FLAG.                      *
002000*---------------------------------------------------------------*
002100 01  INVENTORY-MASTER-RECORD.
002200     05  INVENTORY-ID             PIC 9(09).
002300     05  INVENTORY-PRODUCT-ID     PIC 9(09).
002400     05  INVENTORY-QTY-ON-HAND    PIC S9(09).
002500     05  INVENTORY-QTY-RESERVED   PIC S9(09).
002600     05  INVENTORY-QTY-R REDEFINES INVENTORY-QTY-RESERVED.
002700         10  INVENTORY-QTY-RES-SIGN PIC X(01).
002800         10  INVENTORY-QTY-RES-DGTS PIC 9(08).
002900     05  INVENTORY-REORDER-LEVEL  PIC 9(09).
003000     05  INVENTORY-CLEAR-LOW-QTY  PIC 9(09).
003100     05  INVENTORY-LOW-QTY-SW     PIC 9(01).
003200         88  INVENTORY-IS-LOW             VALUE 1.
003300         88  INVENTORY-IS-NOT-LOW         VALUE 0.
003400     05  FILLER                   PIC X(30).
