000100*---------------------------------------------------------------*
000200*                                                                *
000300*    (c) 1990, 2002  MIDLAND DISTRIBUTION COMPANY                *
000400*    ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE  *
000500*    OF MIDLAND DISTRIBUTION COMPANY.                           *
000600*                                                                *
000700* #ident "@(#) cobol/NTFRETRY.cbl  $Revision: 1.3 $"             *
000800*                                                                *
000900*---------------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. NTFRETRY.
001200 AUTHOR. D. OKONKWO.
001300 INSTALLATION. MIDLAND DISTRIBUTION COMPANY - DATA PROCESSING.
001400 DATE-WRITTEN. AUGUST 1996.
001500 DATE-COMPILED.
001600 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY - NOT FOR RELEASE
001700     OUTSIDE THE DATA PROCESSING DEPARTMENT.
001800*---------------------------------------------------------------*
001900*    FUNCTION.                                                  *
002000*        WORKS OFF THE NOTIFTSK QUEUE THAT INVMAINT/ORDMAINT/   *
002100*        OBXDISP FEED WHEN A PRODUCT'S AVAILABLE QUANTITY DROPS  *
002200*        BELOW ITS REORDER LEVEL.  UP TO 50 PENDING TASKS DUE    *
002300*        FOR ANOTHER TRY, OLDEST FIRST, ARE CLAIMED (STATUS      *
002400*        PROCESSING), "SENT" TO THE BUYER (A LOGGED LINE ON      *
002500*        BUYERLOG STANDS IN FOR THE REAL PAGING/E-MAIL CALL),    *
002600*        AND MARKED SENT.  A FAILED SEND GOES BACK TO PENDING    *
002700*        WITH THE NEXT-ATTEMPT TIME PUSHED OUT BY 2 ** ATTEMPTS  *
002800*        SECONDS, CAPPED AT 3600 AND AT AN EXPONENT OF 6 (THE    *
002900*        SAME CAP THE BUYER OFFICE ASKED FOR IN PR-96-144 SO     *
003000*        A DEAD PRODUCT DOES NOT SIT SILENT FOR A WEEK).         *
003100*                                                                *
003200*        THERE IS NO "DEAD" STATE HERE, UNLIKE OBXDISP - A LOW-  *
003300*        STOCK NOTICE IS WORTH RETRYING FOREVER, IT IS NOT TIED  *
003400*        TO ONE CUSTOMER ORDER THAT CAN BE ABANDONED.            *
003500*                                                                *
003600*    AMENDMENT HISTORY                                          *
003700*    DATE      INIT  REQUEST     DESCRIPTION                    *
003800*    08/19/96   DOK  PR-96-144   ORIGINAL PROGRAM.                *
003900*    01/06/99   MOK  Y2K-0039    TIMESTAMPS REVIEWED - CCYYMMDD  *
004000*                               ALREADY IN USE, NO CHANGE.       *
004100*    03/04/26   RKH  PR-26-019   RENAMED THE NOTIFTSK FD TO A     *
004200*                               PLAIN COPY (IT HAD A LEFTOVER    *
004300*                               01-LEVEL AHEAD OF THE COPY       *
004400*                               STATEMENT THAT DUPLICATED THE    *
004500*                               COPYBOOK'S OWN 01) AND DROPPED   *
004600*                               THE WS- PREFIX FROM WORKING-     *
004700*                               STORAGE.  THE CLAIMED TASK-ID    *
004800*                               LIST IS NOW QUALIFIED CANDIDATE- *
004900*                               SO IT DOES NOT COLLIDE WITH THE  *
005000*                               PLAIN TASK- FIELDS COPIED IN     *
005100*                               FROM NOTIFTSK.                   *
005200*---------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-370.
005600 OBJECT-COMPUTER.  IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS DETAIL-LISTING-SW.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT NOTIFTSK ASSIGN TO "NOTIFTSK"
006300             ORGANIZATION IS INDEXED
006400             ACCESS IS DYNAMIC
006500             RECORD KEY IS TASK-ID
006600             FILE STATUS IS FILE-STATUS.
006700     SELECT BUYERLOG ASSIGN TO "BUYERLOG"
006800             ORGANIZATION IS SEQUENTIAL
006900             FILE STATUS IS FILE-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  NOTIFTSK; RECORD 141.
007300     COPY NOTIFTSK.
007400 FD  BUYERLOG; RECORD 80.
007500 01  LOG-LINE                     PIC X(80).
007600 WORKING-STORAGE SECTION.
007700     COPY DATETIME.
007800     COPY FILESTAT.
007900 01  SWITCHES.
008000     05  DETAIL-LISTING-SW        PIC X(01) VALUE "N".
008100 01  COUNTERS.
008200     05  CLAIMED-COUNT            PIC 9(04) COMP.
008300     05  SENT-COUNT               PIC 9(04) COMP.
008400     05  RETRY-COUNT              PIC 9(04) COMP.
008500     05  BACKOFF-SECONDS          PIC 9(05) COMP.
008600     05  POWER-IX                 PIC 9(02) COMP.
008700     05  POWER-LIMIT              PIC 9(02) COMP.
008800*---------------------------------------------------------------*
008900*    THE CLAIMED TASK-ID'S FOR THIS RUN. QUALIFIED CANDIDATE-   *
009000*    SO THEY DO NOT COLLIDE WITH THE PLAIN TASK- FIELDS COPIED  *
009100*    IN FROM NOTIFTSK ABOVE.                                    *
009200*---------------------------------------------------------------*
009300 01  CANDIDATE-LIST.
009400     05  CANDIDATE-ENTRY OCCURS 50 TIMES PIC 9(09).
009500 01  CANDIDATE-COUNT              PIC 9(02) COMP.
009600 01  CANDIDATE-PTR                PIC 9(02) COMP.
009700 01  NOW-DATE                     PIC 9(08).
009800 01  NOW-TIME                     PIC 9(06).
009900 01  NOW-TOTAL-SECS               PIC S9(09) COMP.
010000 01  NEW-TOTAL-SECS               PIC S9(09) COMP.
010100 01  NEXT-TIME                    PIC 9(06).
010200 01  NEXT-TIME-R REDEFINES NEXT-TIME.
010300     05  NEXT-HH                  PIC 9(02).
010400     05  NEXT-MN                  PIC 9(02).
010500     05  NEXT-SS                  PIC 9(02).
010600 01  SYSTEM-DATE                  PIC 9(06).
010700 01  SYSTEM-DATE-R REDEFINES SYSTEM-DATE.
010800     05  SYSTEM-YY                PIC 9(02).
010900     05  SYSTEM-MM                PIC 9(02).
011000     05  SYSTEM-DD                PIC 9(02).
011100 01  SYSTEM-TIME                  PIC 9(06).
011200 01  SYSTEM-TIME-R REDEFINES SYSTEM-TIME.
011300     05  SYSTEM-HH                PIC 9(02).
011400     05  SYSTEM-MN                PIC 9(02).
011500     05  SYSTEM-SS                PIC 9(02).
011600 01  CENTURY-PREFIX               PIC 9(02).
011700 01  LOGMSG.
011800     05  FILLER                   PIC X(10) VALUE "NTFRETRY=>".
011900     05  LOGMSG-TEXT              PIC X(60).
012000 01  LOGMSG-ERR.
012100     05  FILLER                   PIC X(14)
012200                                   VALUE "NTFRETRY ERR=>".
012300     05  LOG-ERR-ROUTINE          PIC X(10).
012400     05  FILLER                   PIC X(10) VALUE " STATUS = ".
012500     05  LOG-ERR-STATUS           PIC X(02).
012600*---------------------------------------------------------------*
012700 PROCEDURE DIVISION.
012800*---------------------------------------------------------------*
012900 0000-MAIN-CONTROL.
013000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013100     PERFORM 2000-SELECT-CANDIDATES THRU 2000-EXIT.
013200     MOVE 1 TO CANDIDATE-PTR.
013300     PERFORM 3000-WORK-ONE-TASK THRU 3000-EXIT
013400         UNTIL CANDIDATE-PTR > CANDIDATE-COUNT.
013500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
013600     STOP RUN.
013700*---------------------------------------------------------------*
013800 1000-INITIALIZE.
013900     OPEN I-O NOTIFTSK.
014000     OPEN EXTEND BUYERLOG.
014100     PERFORM 1050-GET-CURRENT-STAMP THRU 1050-EXIT.
014200     MOVE TODAY-DATE TO NOW-DATE.
014300     MOVE TODAY-TIME TO NOW-TIME.
014400     MOVE "Started" TO LOGMSG-TEXT.
014500     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
014600 1000-EXIT.
014700     EXIT.
014800 1050-GET-CURRENT-STAMP.
014900     ACCEPT SYSTEM-DATE FROM DATE.
015000     ACCEPT SYSTEM-TIME FROM TIME.
015100     MOVE SYSTEM-YY TO CENTURY-CHECK.
015200     IF CENTURY-CHECK < 50
015300         MOVE 20 TO CENTURY-PREFIX
015400     ELSE
015500         MOVE 19 TO CENTURY-PREFIX.
015600     COMPUTE TODAY-CCYY = CENTURY-PREFIX * 100 +
015700         SYSTEM-YY.
015800     MOVE SYSTEM-MM TO TODAY-MM.
015900     MOVE SYSTEM-DD TO TODAY-DD.
016000     MOVE SYSTEM-HH TO TODAY-HH.
016100     MOVE SYSTEM-MN TO TODAY-MN.
016200     MOVE SYSTEM-SS TO TODAY-SS.
016300 1050-EXIT.
016400     EXIT.
016500*---------------------------------------------------------------*
016600*    2000-SELECT-CANDIDATES - UP TO 50 PENDING TASKS DUE NOW,    *
016700*    OLDEST TASK-ID FIRST.                                      *
016800*---------------------------------------------------------------*
016900 2000-SELECT-CANDIDATES.
017000     MOVE ZERO TO CANDIDATE-COUNT.
017100     MOVE LOW-VALUES TO TASK-ID.
017200     START NOTIFTSK KEY IS NOT LESS THAN TASK-ID
017300         INVALID KEY GO TO 2000-EXIT.
017400 2010-SCAN-LOOP.
017500     IF CANDIDATE-COUNT = 50
017600         GO TO 2000-EXIT.
017700     READ NOTIFTSK NEXT RECORD
017800         AT END GO TO 2000-EXIT.
017900     IF TASK-ST-PENDING AND
018000        (TASK-NEXT-DATE < NOW-DATE OR
018100         (TASK-NEXT-DATE = NOW-DATE AND
018200          TASK-NEXT-TIME NOT > NOW-TIME))
018300         ADD 1 TO CANDIDATE-COUNT
018400         MOVE TASK-ID TO CANDIDATE-ENTRY (CANDIDATE-COUNT).
018500     GO TO 2010-SCAN-LOOP.
018600 2000-EXIT.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 3000-WORK-ONE-TASK.
019000     MOVE CANDIDATE-ENTRY (CANDIDATE-PTR) TO TASK-ID.
019100     READ NOTIFTSK
019200         INVALID KEY GO TO 3000-NEXT.
019300     ADD 1 TO CLAIMED-COUNT.
019400     MOVE "PROCESSING" TO TASK-STATUS.
019500     REWRITE TASK-RECORD.
019600     PERFORM 4000-SEND-NOTIFICATION THRU 4000-EXIT.
019700 3000-NEXT.
019800     ADD 1 TO CANDIDATE-PTR.
019900 3000-EXIT.
020000     EXIT.
020100*---------------------------------------------------------------*
020200*    4000-SEND-NOTIFICATION - THE BUYERLOG LINE IS THE WHOLE     *
020300*    "SEND".  IT NEVER FAILS IN THIS SHOP'S BATCH ENVIRONMENT,   *
020400*    BUT THE STATUS-1 CHECK AFTER THE WRITE IS LEFT IN PLACE SO  *
020500*    A FULL BUYERLOG VOLUME STILL DRIVES THE RETRY PATH RATHER   *
020600*    THAN ABENDING THE STEP.                                    *
020700*---------------------------------------------------------------*
020800 4000-SEND-NOTIFICATION.
020900     MOVE SPACES TO LOG-LINE.
021000     STRING "LOW-STOCK INV=" TASK-INVENTORY-ID
021100         DELIMITED BY SIZE INTO LOG-LINE.
021200     WRITE LOG-LINE.
021300     IF STATUS-1 = "0"
021400         MOVE "SENT" TO TASK-STATUS
021500         REWRITE TASK-RECORD
021600         ADD 1 TO SENT-COUNT
021700     ELSE
021800         PERFORM 5000-RESCHEDULE THRU 5000-EXIT.
021900 4000-EXIT.
022000     EXIT.
022100*---------------------------------------------------------------*
022200*    5000-RESCHEDULE - BACK TO PENDING, NEXT-ATTEMPT-AT PUSHED   *
022300*    OUT BY 2 ** MIN(ATTEMPTS,6) SECONDS, CAPPED AT 3600.        *
022400*---------------------------------------------------------------*
022500 5000-RESCHEDULE.
022600     ADD 1 TO TASK-ATTEMPTS.
022700     MOVE "PENDING" TO TASK-STATUS.
022800     IF TASK-ATTEMPTS > 6
022900         MOVE 6 TO POWER-LIMIT
023000     ELSE
023100         MOVE TASK-ATTEMPTS TO POWER-LIMIT.
023200     MOVE 2 TO BACKOFF-SECONDS.
023300     MOVE 1 TO POWER-IX.
023400     PERFORM 5010-DOUBLE-LOOP THRU 5010-EXIT
023500         UNTIL POWER-IX >= POWER-LIMIT.
023600     IF BACKOFF-SECONDS > 3600
023700         MOVE 3600 TO BACKOFF-SECONDS.
023800     COMPUTE NOW-TOTAL-SECS = TODAY-HH * 3600 +
023900         TODAY-MN * 60 + TODAY-SS.
024000     COMPUTE NEW-TOTAL-SECS = NOW-TOTAL-SECS +
024100         BACKOFF-SECONDS.
024200     DIVIDE NEW-TOTAL-SECS BY 3600 GIVING NEXT-HH
024300         REMAINDER NEW-TOTAL-SECS.
024400     DIVIDE NEW-TOTAL-SECS BY 60 GIVING NEXT-MN
024500         REMAINDER NEXT-SS.
024600*    A BACKOFF THAT CROSSES MIDNIGHT IS RARE (CAP IS ONE HOUR)   *
024700*    AND IS LEFT ON TODAY'S DATE - THE TASK SIMPLY BECOMES DUE   *
024800*    THE MOMENT THE NEXT RUN SEES IT, A FEW HOURS LATE AT MOST.  *
024900     IF NEXT-HH > 23
025000         SUBTRACT 24 FROM NEXT-HH.
025100     MOVE NEXT-HH TO TASK-NEXT-TIME (1:2).
025200     MOVE NEXT-MN TO TASK-NEXT-TIME (3:2).
025300     MOVE NEXT-SS TO TASK-NEXT-TIME (5:2).
025400     MOVE TODAY-DATE TO TASK-NEXT-DATE.
025500     REWRITE TASK-RECORD.
025600     ADD 1 TO RETRY-COUNT.
025700 5000-EXIT.
025800     EXIT.
025900 5010-DOUBLE-LOOP.
026000     COMPUTE BACKOFF-SECONDS = BACKOFF-SECONDS * 2.
026100     ADD 1 TO POWER-IX.
026200 5010-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500 7000-LOG-MESSAGE.
026600     DISPLAY LOGMSG.
026700 7000-EXIT.
026800     EXIT.
026900 7100-LOG-MESSAGE-ERR.
027000     DISPLAY LOGMSG-ERR.
027100 7100-EXIT.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 9000-TERMINATE.
027500     CLOSE NOTIFTSK.
027600     CLOSE BUYERLOG.
027700     MOVE "Ended" TO LOGMSG-TEXT.
027800     PERFORM 7000-LOG-MESSAGE THRU 7000-EXIT.
027900     DISPLAY "NTFRETRY CLAIMED = " CLAIMED-COUNT.
028000     DISPLAY "NTFRETRY SENT    = " SENT-COUNT.
028100     DISPLAY "NTFRETRY RETRY   = " RETRY-COUNT.
028200 9000-EXIT.
028300     EXIT.
